000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTAG0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE ASIGNACION DE ACTIVO A PERSONA.  UNA   *
000600*               ASIGNACION ABIERTA (SIN FECHA DE FIN) INDICA QUE *
000700*               EL ACTIVO ESTA ACTUALMENTE EN PODER DE LA        *
000800*               PERSONA.  LA TRANSICION DEPLOY DE NEAS2000 ABRE  *
000900*               UNA ASIGNACION; LA TRANSICION RETURN LA CIERRA.  *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 220 POSICIONES.                           *
001400*           PREFIJO  : AG0.                                      *
001500*                                                                *
001600******************************************************************
001700*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001800*  ----  --------  -------------  ------------------------------ *
001900*  0001  05/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
002000******************************************************************
002100     05  NEASTAG0.
002200         10  AG0-ID                          PIC X(36).
002300         10  AG0-ASSET-ID                    PIC X(36).
002400         10  AG0-PERSON-ID                   PIC X(36).
002500         10  AG0-START-TS                    PIC X(19).
002600         10  AG0-END-TS                      PIC X(19).
002700             88  AG0-88-ASIGNACION-ABIERTA     VALUE SPACES.
002800         10  AG0-EXPECTED-RETURN             PIC X(19).
002900         10  AG0-PRIMARY-FLAG                PIC X(01).
003000             88  AG0-88-ES-PRINCIPAL           VALUE 'Y'.
003100             88  AG0-88-NO-ES-PRINCIPAL        VALUE 'N'.
003200         10  AG0-NOTES                        PIC X(120).
003300         10  FILLER                          PIC X(01).
