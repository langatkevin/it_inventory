000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTRL0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE RELACION ENTRE ACTIVOS.  REPRESENTA UN *
000600*               PERIFERICO CONECTADO A UN EQUIPO PRINCIPAL O UN  *
000700*               ACCESORIO ADHERIDO A OTRO ACTIVO.  LA CLAVE      *
000800*               (PADRE, HIJO, TIPO) NO SE REPITE.                *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 122 POSICIONES.                           *
001300*           PREFIJO  : RL0.                                      *
001400*                                                                *
001500******************************************************************
001600*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001700*  ----  --------  -------------  ------------------------------ *
001800*  0001  05/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
001900******************************************************************
002000     05  NEASTRL0.
002100         10  RL0-ID                          PIC X(36).
002200         10  RL0-PARENT-ASSET-ID             PIC X(36).
002300         10  RL0-CHILD-ASSET-ID              PIC X(36).
002400         10  RL0-TYPE                        PIC X(13).
002500             88  RL0-88-ATTACHED-TO            VALUE 'ATTACHED-TO'.
002600             88  RL0-88-PERIPHERAL-OF          VALUE 'PERIPHERAL-OF'.
002700         10  FILLER                          PIC X(01).
