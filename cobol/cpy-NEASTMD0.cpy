000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTMD0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE MODELO DE ACTIVO.  RELACIONA UN        *
000600*               FABRICANTE Y UN NUMERO DE MODELO CON UN TIPO DE  *
000700*               ACTIVO Y PROVEE LA DESCRIPCION QUE SE USA CUANDO *
000800*               LA IMPORTACION NO TRAE DESCRIPCION PROPIA.       *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 157 POSICIONES.                           *
001300*           PREFIJO  : MD0.                                      *
001400*                                                                *
001500******************************************************************
001600*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001700*  ----  --------  -------------  ------------------------------ *
001800*  0001  03/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
001900******************************************************************
002000     05  NEASTMD0.
002100         10  MD0-ID                          PIC X(36).
002200         10  MD0-MANUFACTURER                PIC X(30).
002300         10  MD0-MODEL-NUMBER                PIC X(30).
002400         10  MD0-ASSET-TYPE-ID               PIC X(36).
002500         10  MD0-DEFAULT-DESC                PIC X(60).
002600         10  FILLER                          PIC X(01).
