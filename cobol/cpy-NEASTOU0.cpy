000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTOU0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE UNIDAD ORGANIZATIVA (SUCURSAL, PLANTA, *
000600*               DEPARTAMENTO) DEL SISTEMA DE INVENTARIO DE       *
000700*               ACTIVOS.  ES REGISTRO MAESTRO, UNA OCURRENCIA    *
000800*               POR UNIDAD ORGANIZATIVA CONOCIDA.                *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 150 POSICIONES.                           *
001300*           PREFIJO  : OU0.                                      *
001400*                                                                *
001500******************************************************************
001600*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001700*  ----  --------  -------------  ------------------------------ *
001800*  0001  03/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
001900******************************************************************
002000     05  NEASTOU0.
002100         10  OU0-ID                          PIC X(36).
002200         10  OU0-NAME                        PIC X(40).
002300         10  OU0-CATEGORY                    PIC X(10).
002400             88  OU0-88-DEPARTMENT            VALUE 'DEPARTMENT'.
002500             88  OU0-88-WAREHOUSE             VALUE 'WAREHOUSE '.
002600             88  OU0-88-ARCHIVE               VALUE 'ARCHIVE   '.
002700             88  OU0-88-VENDOR                VALUE 'VENDOR    '.
002800         10  OU0-DESCRIPTION                 PIC X(60).
002900         10  FILLER                          PIC X(04).
