000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTLS0                                   *
000400*                                                                *
000500* DESCRIPCION:  LINEA DE SALIDA DEL LISTADO FILTRADO DE ACTIVOS  *
000600*               (NEAS4000).  SE ESCRIBE UNA LINEA POR ACTIVO     *
000700*               QUE SUPERA TODOS LOS FILTROS, EN ORDEN POR       *
000800*               ETIQUETA Y NUMERO DE SERIE, Y UNA LINEA FINAL    *
000900*               DE TOTAL DE COINCIDENCIAS.                      *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 160 POSICIONES.                           *
001400*           PREFIJO  : LS0.                                      *
001500*                                                                *
001600******************************************************************
001700*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001800*  ----  --------  -------------  ------------------------------ *
001900*  0001  14/11/88  M.SAAVEDRA     ALTA INICIAL DEL LAYOUT.        *
002000******************************************************************
002100     05  NEASTLS0.
002200         10  LS0-ASSET-ID                    PIC X(36).
002300         10  LS0-TAG                         PIC X(20).
002400         10  LS0-SERIAL                      PIC X(30).
002500         10  LS0-STATUS                      PIC X(08).
002600         10  LS0-TYPE-NAME                   PIC X(30).
002700         10  LS0-DEPARTMENT-NAME             PIC X(30).
002800         10  FILLER                          PIC X(06).
