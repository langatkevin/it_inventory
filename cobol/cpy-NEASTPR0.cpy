000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTPR0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE PERSONA (EMPLEADO/USUARIO) A QUIEN SE  *
000600*               PUEDEN ASIGNAR ACTIVOS.  INCLUYE LA REFERENCIA   *
000700*               AL DEPARTAMENTO Y AL SUPERVISOR DIRECTO.         *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 205 POSICIONES.                           *
001200*           PREFIJO  : PR0.                                      *
001300*                                                                *
001400******************************************************************
001500*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001600*  ----  --------  -------------  ------------------------------ *
001700*  0001  03/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
001800******************************************************************
001900     05  NEASTPR0.
002000         10  PR0-ID                          PIC X(36).
002100         10  PR0-FULL-NAME                   PIC X(40).
002200         10  PR0-USERNAME                    PIC X(20).
002300         10  PR0-EMAIL                       PIC X(40).
002400         10  PR0-COMPANY                     PIC X(30).
002500         10  PR0-DEPARTMENT-ID               PIC X(36).
002600         10  PR0-REPORTS-TO-ID               PIC X(36).
002700         10  FILLER                          PIC X(03).
