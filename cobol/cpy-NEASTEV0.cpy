000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTEV0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE EVENTO DE AUDITORIA DE ACTIVO.  CADA   *
000600*               ALTA, TRANSICION O CAMBIO DE ESTADO GENERA UNA   *
000700*               LINEA EN EL ARCHIVO DE EVENTOS; ES ARCHIVO DE    *
000800*               SOLO AGREGADO (NUNCA SE REESCRIBE UNA LINEA).    *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 269 POSICIONES.                           *
001300*           PREFIJO  : EV0.                                      *
001400*                                                                *
001500******************************************************************
001600*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001700*  ----  --------  -------------  ------------------------------ *
001800*  0001  06/11/88  M.SAAVEDRA     ALTA INICIAL DEL LAYOUT.        *
001900******************************************************************
002000     05  NEASTEV0.
002100         10  EV0-ID                          PIC X(36).
002200         10  EV0-ASSET-ID                    PIC X(36).
002300         10  EV0-ACTION                      PIC X(18).
002400             88  EV0-88-CREATED                VALUE 'CREATED'.
002500             88  EV0-88-ASSIGNMENT-STARTED     VALUE 'ASSIGNMENT-STARTED'.
002600             88  EV0-88-ASSIGNMENT-ENDED       VALUE 'ASSIGNMENT-ENDED'.
002700             88  EV0-88-STATUS-CHANGED         VALUE 'STATUS-CHANGED'.
002800             88  EV0-88-LOCATION-CHANGED       VALUE 'LOCATION-CHANGED'.
002900             88  EV0-88-NOTE                   VALUE 'NOTE'.
003000         10  EV0-ACTOR                       PIC X(20).
003100         10  EV0-FROM-STATUS                 PIC X(08).
003200         10  EV0-TO-STATUS                   PIC X(08).
003300         10  EV0-FROM-LOCATION               PIC X(36).
003400         10  EV0-TO-LOCATION                 PIC X(36).
003500         10  EV0-NOTES                       PIC X(120).
003600         10  EV0-CREATED-TS                  PIC X(19).
003700         10  FILLER                          PIC X(02).
