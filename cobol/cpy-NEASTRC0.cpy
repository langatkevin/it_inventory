000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTRC0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE RESULTADO PARA LA        *
000600*               SUBRUTINA NEAS1100 (NORMALIZACION DE ESTADO Y    *
000700*               ARMADO DE DESCRIPCION EN LA CARGA MASIVA).       *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 97 POSICIONES.                            *
001200*           PREFIJO  : RC0.                                      *
001300*                                                                *
001400******************************************************************
001500*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001600*  ----  --------  -------------  ------------------------------ *
001700*  0001  10/11/88  R.QUIROGA      ALTA INICIAL (SE QUITAN LOS     *
001800*                                 CAMPOS DE BITACORA DB2/CICS QUE *
001900*                                 NO APLICAN A ESTE LAYOUT).      *
002000******************************************************************
002100     02  NEASTRC0.
002200         05  RC0-COD-RET                     PIC X(02).
002300             88  RC0-88-OK                      VALUE '00'.
002400             88  RC0-88-OMITIDO                 VALUE '10'.
002500             88  RC0-88-ERROR                   VALUE '20'.
002600         05  RC0-STATUS-NORMALIZADO          PIC X(08).
002700         05  RC0-DESCRIPCION-ARMADA          PIC X(60).
002800         05  RC0-COD-ERROR                   PIC X(07).
002900         05  RC0-VAR1-ERROR                  PIC X(20).
