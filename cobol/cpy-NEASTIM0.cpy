000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTIM0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE ENTRADA DE LA CARGA MASIVA DE ACTIVOS. *
000600*               UNA LINEA POR ACTIVO TAL COMO LLEGA DE LA        *
000700*               PLANILLA DE COMPRAS CONVERTIDA A ARCHIVO PLANO   *
000800*               POR EL PROCESO ANTERIOR A NEAS1000.  LOS TRES    *
000900*               CAMPOS DE MONITOR SON OPCIONALES Y SE USAN SOLO  *
001000*               CUANDO IMP-CATEGORY ES 'COMPUTER'.               *
001100*                                                                *
001200* -------------------------------------------------------------- *
001300*                                                                *
001400*           LONGITUD : 520 POSICIONES.                           *
001500*           PREFIJO  : IM0.                                      *
001600*                                                                *
001700******************************************************************
001800*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001900*  ----  --------  -------------  ------------------------------ *
002000*  0001  08/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
002100******************************************************************
002200     05  NEASTIM0.
002300         10  IM0-CATEGORY                    PIC X(20).
002400         10  IM0-ASSET-NAME                  PIC X(20).
002500         10  IM0-ASSET-MODEL                 PIC X(30).
002600         10  IM0-SERIAL                      PIC X(30).
002700         10  IM0-OPERATION                   PIC X(15).
002800         10  IM0-DEPARTMENT                  PIC X(40).
002900         10  IM0-LOCATION                    PIC X(40).
003000         10  IM0-ASSIGNED-USER               PIC X(40).
003100         10  IM0-USERNAME                    PIC X(20).
003200         10  IM0-COMPANY                     PIC X(30).
003300         10  IM0-REPORT-TO                   PIC X(40).
003400         10  IM0-SUPPLIER                    PIC X(30).
003500         10  IM0-PURCHASE-DATE               PIC X(10).
003600         10  IM0-PURCHASE-DATE-R REDEFINES
003700             IM0-PURCHASE-DATE.
003800             15  IM0-PURCH-CCYY              PIC X(04).
003900             15  FILLER                      PIC X(01).
004000             15  IM0-PURCH-MM                PIC X(02).
004100             15  FILLER                      PIC X(01).
004200             15  IM0-PURCH-DD                PIC X(02).
004300         10  IM0-DESCRIPTION                 PIC X(60).
004400         10  IM0-TYPE                        PIC X(30).
004500         10  IM0-MONITORES.
004600             15  IM0-MONITOR-1               PIC X(20).
004700             15  IM0-MONITOR-2               PIC X(20).
004800             15  IM0-MONITOR-3               PIC X(20).
004900         10  IM0-MONITORES-R REDEFINES IM0-MONITORES
005000                                              PIC X(60).
005100         10  FILLER                          PIC X(05).
