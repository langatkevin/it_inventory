000100
000200*****************************************************************
000300* Program name:    NEAS1000.                                    *
000400* Original author: R.QUIROGA.                                   *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 15/11/1988 R.QUIROGA     Initial version - carga masiva de     *
001000*                          activos desde planilla de compras.     NEAS0001
001100* 02/04/1990 R.QUIROGA     Se agrega enlace de monitores como     *
001200*                          perifericos del equipo.                NEAS0002
001300* 19/09/1991 M.SAAVEDRA    Se agrega resolucion de gerente        *
001400*                          (Report To) como persona relacionada.  NEAS0003
001500* 23/01/1993 M.SAAVEDRA    Alta de unidad ARCHIVE unica para el   *
001600*                          stream de archivo.                     NEAS0004
001700* 14/12/1998 J.VELAZQUEZ   AJUSTE DE SIGLO - CAMPOS DE FECHA DE   *
001800*                          COMPRA A 4 POSICIONES DE ANIO (Y2K).   NEAS0005
001900* 08/06/2001 J.VELAZQUEZ   Reporte de control de importacion con  *
002000*                          desglose por stream de origen.         NEAS0006
002050* 09/08/2026 L.VARGAS      RQ-4471 Se corrige default de tipo   *
002060*                          de activo por stream y se completa   NEAS0007
002070*                          el alta de tipo/modelo del monitor    NEAS0008
002080*                          enlazado como periferico.              NEAS0009
002100*****************************************************************
002200*****************************************************************
002300*                                                               *
002400*          I D E N T I F I C A T I O N  D I V I S I O N         *
002500*                                                               *
002600*****************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  NEAS1000.
002900 AUTHOR. RAMIRO QUIROGA.
003000 INSTALLATION. IBM Z/OS.
003100 DATE-WRITTEN. 15/11/1988.
003200 DATE-COMPILED. 15/11/1988.
003300 SECURITY. CONFIDENTIAL.
003400*****************************************************************
003500*                                                               *
003600*             E N V I R O N M E N T   D I V I S I O N           *
003700*                                                               *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS NEAS-ALFANUMERICO IS "A" THRU "Z", "a" THRU "z"
004500     UPSI-0 IS SW-CORRIDA-DE-PRUEBA.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900*****************************************************************
005000*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005100*****************************************************************
005200 FILE-CONTROL.
005300
005400     SELECT IMPORTF   ASSIGN TO IMPORTF
005500                       FILE STATUS IS WS-IMPORTF-STATUS.
005600
005700     SELECT ORGUNITF  ASSIGN TO ORGUNITF
005800                       FILE STATUS IS WS-ORGUNITF-STATUS.
005900
006000     SELECT PERSONF   ASSIGN TO PERSONF
006100                       FILE STATUS IS WS-PERSONF-STATUS.
006200
006300     SELECT ASSETTYF  ASSIGN TO ASSETTYF
006400                       FILE STATUS IS WS-ASSETTYF-STATUS.
006500
006600     SELECT ASSETMDF  ASSIGN TO ASSETMDF
006700                       FILE STATUS IS WS-ASSETMDF-STATUS.
006800
006900     SELECT ASSETMSF  ASSIGN TO ASSETMSF
007000                       FILE STATUS IS WS-ASSETMSF-STATUS.
007100
007200     SELECT ASSETRLF  ASSIGN TO ASSETRLF
007300                       FILE STATUS IS WS-ASSETRLF-STATUS.
007400
007500     SELECT ASSETEVF  ASSIGN TO ASSETEVF
007600                       FILE STATUS IS WS-ASSETEVF-STATUS.
007700
007800*****************************************************************
007900*                                                               *
008000*                      D A T A   D I V I S I O N                *
008100*                                                               *
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  IMPORTF
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORD CONTAINS 525 CHARACTERS.
009000 01  REG-IMPORT.
009100     COPY NEASTIM0.
009200
009300 FD  ORGUNITF
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORD CONTAINS 150 CHARACTERS.
009700 01  REG-ORGUNIT.
009800     COPY NEASTOU0.
009900
010000 FD  PERSONF
010100     RECORDING MODE IS F
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORD CONTAINS 205 CHARACTERS.
010400 01  REG-PERSON.
010500     COPY NEASTPR0.
010600
010700 FD  ASSETTYF
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORD CONTAINS 125 CHARACTERS.
011100 01  REG-ASSETTY.
011200     COPY NEASTTY0.
011300
011400 FD  ASSETMDF
011500     RECORDING MODE IS F
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORD CONTAINS 157 CHARACTERS.
011800 01  REG-ASSETMD.
011900     COPY NEASTMD0.
012000
012100 FD  ASSETMSF
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORD CONTAINS 420 CHARACTERS.
012500 01  REG-ASSETMS.
012600     COPY NEASTMS0.
012700
012800 FD  ASSETRLF
012900     RECORDING MODE IS F
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORD CONTAINS 122 CHARACTERS.
013200 01  REG-ASSETRL.
013300     COPY NEASTRL0.
013400
013500 FD  ASSETEVF
013600     RECORDING MODE IS F
013700     BLOCK CONTAINS 0 RECORDS
013800     RECORD CONTAINS 269 CHARACTERS.
013900 01  REG-ASSETEV.
014000     COPY NEASTEV0.
014100
014200 WORKING-STORAGE SECTION.
014300
014400 01  WS-VARIABLES-PGM.
014500     05 WS-FIN-PGM                    PIC X(02) VALUE '1'.
014600     05 WS-CALLING-SUB                PIC X(08) VALUE 'NEAS1100'.
014700
014800 01  WS-FILE-STATUS-FIELDS.
014900     05 WS-IMPORTF-STATUS             PIC X(02) VALUE SPACE.
015000     05 WS-ORGUNITF-STATUS            PIC X(02) VALUE SPACE.
015100     05 WS-PERSONF-STATUS             PIC X(02) VALUE SPACE.
015200     05 WS-ASSETTYF-STATUS            PIC X(02) VALUE SPACE.
015300     05 WS-ASSETMDF-STATUS            PIC X(02) VALUE SPACE.
015400     05 WS-ASSETMSF-STATUS            PIC X(02) VALUE SPACE.
015500     05 WS-ASSETRLF-STATUS            PIC X(02) VALUE SPACE.
015600     05 WS-ASSETEVF-STATUS            PIC X(02) VALUE SPACE.
015700
015800*****************************************************************
015900*                    DEFINICION DE CONTADORES                   *
016000*****************************************************************
016100 01  WS-CONTADORES.
016200     05 WS-CT-LEIDOS                  PIC S9(7) COMP VALUE ZERO.
016300     05 WS-CT-OMITIDOS                PIC S9(7) COMP VALUE ZERO.
016400     05 WS-CT-ACTIVOS-CREADOS         PIC S9(7) COMP VALUE ZERO.
016500     05 WS-CT-MONITORES-CREADOS       PIC S9(7) COMP VALUE ZERO.
016600     05 WS-CT-RELACIONES-CREADAS      PIC S9(7) COMP VALUE ZERO.
016700     05 WS-CT-PERSONAS-CREADAS        PIC S9(7) COMP VALUE ZERO.
016800     05 WS-CT-SERVERS                 PIC S9(7) COMP VALUE ZERO.
016900     05 WS-CT-COMPUTERS                PIC S9(7) COMP VALUE ZERO.
017000     05 WS-CT-NETWORK                 PIC S9(7) COMP VALUE ZERO.
017100     05 WS-CT-SPARE-COMPUTERS         PIC S9(7) COMP VALUE ZERO.
017200     05 WS-CT-SPARE-MONITORS          PIC S9(7) COMP VALUE ZERO.
017300     05 WS-CT-ARCHIVE                 PIC S9(7) COMP VALUE ZERO.
017400
017500*****************************************************************
017600*         TABLA EN MEMORIA DE UNIDADES ORGANIZATIVAS             *
017700*****************************************************************
017800 01  TB-ORGUNIT.
017900     05 TB-OU-CANT                    PIC S9(4) COMP VALUE ZERO.
018000     05 TB-OU-FILA OCCURS 1000 TIMES INDEXED BY TB-OU-IDX.
018100         10 TB-OU-ID                  PIC X(36).
018200         10 TB-OU-NAME                PIC X(40).
018300         10 TB-OU-CATEGORY            PIC X(10).
018400         10 TB-OU-DESCRIPTION         PIC X(60).
018500
018600*****************************************************************
018700*              TABLA EN MEMORIA DE PERSONAS                     *
018800*****************************************************************
018900 01  TB-PERSON.
019000     05 TB-PR-CANT                    PIC S9(4) COMP VALUE ZERO.
019100     05 TB-PR-FILA OCCURS 1000 TIMES INDEXED BY TB-PR-IDX.
019200         10 TB-PR-ID                  PIC X(36).
019300         10 TB-PR-FULL-NAME           PIC X(40).
019400         10 TB-PR-USERNAME            PIC X(20).
019500         10 TB-PR-EMAIL               PIC X(40).
019600         10 TB-PR-COMPANY             PIC X(30).
019700         10 TB-PR-DEPARTMENT-ID       PIC X(36).
019800         10 TB-PR-REPORTS-TO-ID       PIC X(36).
019900
020000*****************************************************************
020100*           TABLA EN MEMORIA DE TIPOS DE ACTIVO                 *
020200*****************************************************************
020300 01  TB-TIPO.
020400     05 TB-TY-CANT                    PIC S9(4) COMP VALUE ZERO.
020500     05 TB-TY-FILA OCCURS 200 TIMES INDEXED BY TB-TY-IDX.
020600         10 TB-TY-ID                  PIC X(36).
020700         10 TB-TY-NAME                PIC X(30).
020800         10 TB-TY-CATEGORY            PIC X(30).
020900         10 TB-TY-DESCRIPTION         PIC X(60).
021000
021100*****************************************************************
021200*             TABLA EN MEMORIA DE MODELOS DE ACTIVO              *
021300*****************************************************************
021400 01  TB-MODELO.
021500     05 TB-MD-CANT                    PIC S9(4) COMP VALUE ZERO.
021600     05 TB-MD-FILA OCCURS 500 TIMES INDEXED BY TB-MD-IDX.
021700         10 TB-MD-ID                  PIC X(36).
021800         10 TB-MD-MANUFACTURER        PIC X(30).
021900         10 TB-MD-MODEL-NUMBER        PIC X(30).
022000         10 TB-MD-ASSET-TYPE-ID       PIC X(36).
022100         10 TB-MD-DEFAULT-DESC        PIC X(60).
022200
022300*****************************************************************
022400*                TABLA EN MEMORIA DE ACTIVOS                    *
022500*****************************************************************
022600 01  TB-ACTIVO.
022700     05 TB-AS-CANT                    PIC S9(4) COMP VALUE ZERO.
022800     05 TB-AS-FILA OCCURS 5000 TIMES INDEXED BY TB-AS-IDX.
022900         10 TB-AS-ID                  PIC X(36).
023000         10 TB-AS-TAG                 PIC X(20).
023100         10 TB-AS-SERIAL              PIC X(30).
023200         10 TB-AS-MODEL-ID            PIC X(36).
023300         10 TB-AS-STATUS              PIC X(08).
023400         10 TB-AS-OPER-STATE          PIC X(14).
023500         10 TB-AS-PURCHASE-DATE       PIC X(10).
023600         10 TB-AS-SUPPLIER            PIC X(30).
023700         10 TB-AS-DESCRIPTION         PIC X(60).
023800         10 TB-AS-LOCATION-ID         PIC X(36).
023900         10 TB-AS-NOTES               PIC X(120).
024000
024100*****************************************************************
024200*             TABLA EN MEMORIA DE RELACIONES                    *
024300*****************************************************************
024400 01  TB-RELACION.
024500     05 TB-RL-CANT                    PIC S9(4) COMP VALUE ZERO.
024600     05 TB-RL-FILA OCCURS 5000 TIMES INDEXED BY TB-RL-IDX.
024700         10 TB-RL-ID                  PIC X(36).
024800         10 TB-RL-PARENT-ASSET-ID     PIC X(36).
024900         10 TB-RL-CHILD-ASSET-ID      PIC X(36).
025000         10 TB-RL-TYPE                PIC X(13).
025100
025200*****************************************************************
025300*          TABLA EN MEMORIA DE EVENTOS DE AUDITORIA              *
025400*****************************************************************
025500 01  TB-EVENTO.
025600     05 TB-EV-CANT                    PIC S9(4) COMP VALUE ZERO.
025700     05 TB-EV-FILA OCCURS 9000 TIMES INDEXED BY TB-EV-IDX.
025800         10 TB-EV-ID                  PIC X(36).
025900         10 TB-EV-ASSET-ID            PIC X(36).
026000         10 TB-EV-ACTION              PIC X(18).
026100         10 TB-EV-ACTOR               PIC X(20).
026200         10 TB-EV-FROM-STATUS         PIC X(08).
026300         10 TB-EV-TO-STATUS           PIC X(08).
026400         10 TB-EV-FROM-LOCATION       PIC X(36).
026500         10 TB-EV-TO-LOCATION         PIC X(36).
026600         10 TB-EV-NOTES               PIC X(120).
026700         10 TB-EV-CREATED-TS          PIC X(19).
026800
026900*****************************************************************
027000*                DEFINICION DE CONSTANTES                       *
027100*****************************************************************
027200 01  CT-CONSTANTES.
027300     05 CT-TIMESTAMP-CORRIDA          PIC X(19)
027400                                       VALUE '1988-11-15-00.00.00'.
027500     05 CT-ARCHIVE-UNIT-NAME          PIC X(40) VALUE 'Archive'.
027600     05 CT-DESCONOCIDO                PIC X(40) VALUE 'Unknown'.
027700     05 CT-MONITOR-GENERICO           PIC X(30)
027800                                       VALUE 'Generic Monitor'.
027810     05 CT-TIPO-MONITOR               PIC X(30) VALUE 'Monitor'.
027820     05 CT-ARCHIVO-TIPO-DEFAULT       PIC X(30)
027830                                       VALUE 'Archived Asset'.
027840     05 CT-NOTA-ALTA-MONITOR          PIC X(120)
027850            VALUE 'Created while linking monitor to computer'.
027900
028000*****************************************************************
028100*                    VARIABLES DE TRABAJO                       *
028200*****************************************************************
028300 01  WS-VARIABLES-TRABAJO.
028400     05 WS-NUEVA-SECUENCIA            PIC S9(7) COMP VALUE ZERO.
028500     05 WS-NUEVO-ID                   PIC X(36).
028600     05 WS-ENCONTRADO-SW              PIC X(01) VALUE 'N'.
028700         88 WS-88-ENCONTRADO            VALUE 'S'.
028800         88 WS-88-NO-ENCONTRADO         VALUE 'N'.
028900     05 WS-IDX-AUX                    PIC S9(4) COMP VALUE ZERO.
029000     05 WS-SUBIDX                     PIC S9(4) COMP VALUE ZERO.
029100     05 WS-TIPO-ID-AUX                PIC X(36).
029200     05 WS-MODELO-ID-AUX              PIC X(36).
029300     05 WS-DEPTO-ID-AUX               PIC X(36).
029400     05 WS-UBICACION-ID-AUX           PIC X(36).
029500     05 WS-PERSONA-ID-AUX             PIC X(36).
029600     05 WS-MONITOR-TAG-AUX            PIC X(20).
029610     05 WS-MONITOR-PARENT-ID-AUX      PIC X(36).
029700     05 WS-TIPO-EFECTIVO              PIC X(30).
029800     05 WS-MODELO-EFECTIVO            PIC X(30).
029900     05 WS-PURCHASE-EFECTIVA          PIC X(10).
030000
030100 01  WS-RETORNO-SUBRUTINA.
030200     COPY NEASTRC0.
030300
030400 PROCEDURE DIVISION.
030500
030600     PERFORM 1000-INICIO
030700        THRU 1000-INICIO-EXIT
030800
030900     PERFORM 2000-PROCESO
031000        THRU 2000-PROCESO-EXIT
031100        UNTIL WS-FIN-PGM IS EQUAL TO '10'
031200
031300     PERFORM 3000-FINAL
031400        THRU 3000-FINAL-EXIT
031500     .
031600
031700*****************************************************************
031800*                      APERTURAS                                *
031900*****************************************************************
032000 1000-INICIO.
032100
032200     PERFORM 1100-CARGA-ORGUNIT
032300        THRU 1100-CARGA-ORGUNIT-EXIT
032400
032500     PERFORM 1200-CARGA-PERSON
032600        THRU 1200-CARGA-PERSON-EXIT
032700
032800     PERFORM 1300-CARGA-TIPO
032900        THRU 1300-CARGA-TIPO-EXIT
033000
033100     PERFORM 1400-CARGA-MODELO
033200        THRU 1400-CARGA-MODELO-EXIT
033300
033400     PERFORM 1500-CARGA-ACTIVO
033500        THRU 1500-CARGA-ACTIVO-EXIT
033600
033700     PERFORM 1600-CARGA-RELACION
033800        THRU 1600-CARGA-RELACION-EXIT
033900
034000     PERFORM 1700-CARGA-EVENTO
034100        THRU 1700-CARGA-EVENTO-EXIT
034200
034300     OPEN INPUT IMPORTF
034400     IF WS-IMPORTF-STATUS IS NOT EQUAL '00'
034500        DISPLAY 'ERROR APERTURA IMPORTF CODE: '
034600                 WS-IMPORTF-STATUS
034700        MOVE '10' TO WS-FIN-PGM
034800     ELSE
034900        PERFORM 2100-LEER-IMPORTACION
035000           THRU 2100-LEER-IMPORTACION-EXIT
035100     END-IF
035200     .
035300 1000-INICIO-EXIT.
035400     EXIT.
035500
035600 1100-CARGA-ORGUNIT.
035700     OPEN INPUT ORGUNITF
035800     IF WS-ORGUNITF-STATUS IS EQUAL '00'
035900        PERFORM 1105-LEE-UNA-ORGUNIT
036000           THRU 1105-LEE-UNA-ORGUNIT-EXIT
036100           UNTIL WS-ORGUNITF-STATUS IS NOT EQUAL '00'
036200        CLOSE ORGUNITF
036300     END-IF
036400     .
036500 1100-CARGA-ORGUNIT-EXIT.
036600     EXIT.
036700
036800 1105-LEE-UNA-ORGUNIT.
036900     READ ORGUNITF INTO REG-ORGUNIT
037000        AT END
037100           MOVE '99' TO WS-ORGUNITF-STATUS
037200        NOT AT END
037300           ADD 1 TO TB-OU-CANT
037400           SET TB-OU-IDX TO TB-OU-CANT
037500           MOVE OU0-ID          TO TB-OU-ID (TB-OU-IDX)
037600           MOVE OU0-NAME        TO TB-OU-NAME (TB-OU-IDX)
037700           MOVE OU0-CATEGORY    TO TB-OU-CATEGORY (TB-OU-IDX)
037800           MOVE OU0-DESCRIPTION TO TB-OU-DESCRIPTION
037900                                    (TB-OU-IDX)
038000     END-READ
038100     .
038200 1105-LEE-UNA-ORGUNIT-EXIT.
038300     EXIT.
038400
038500 1200-CARGA-PERSON.
038600     OPEN INPUT PERSONF
038700     IF WS-PERSONF-STATUS IS EQUAL '00'
038800        PERFORM 1205-LEE-UNA-PERSON
038900           THRU 1205-LEE-UNA-PERSON-EXIT
039000           UNTIL WS-PERSONF-STATUS IS NOT EQUAL '00'
039100        CLOSE PERSONF
039200     END-IF
039300     .
039400 1200-CARGA-PERSON-EXIT.
039500     EXIT.
039600
039700 1205-LEE-UNA-PERSON.
039800     READ PERSONF INTO REG-PERSON
039900        AT END
040000           MOVE '99' TO WS-PERSONF-STATUS
040100        NOT AT END
040200           ADD 1 TO TB-PR-CANT
040300           SET TB-PR-IDX TO TB-PR-CANT
040400           MOVE PR0-ID             TO TB-PR-ID (TB-PR-IDX)
040500           MOVE PR0-FULL-NAME      TO
040600                          TB-PR-FULL-NAME (TB-PR-IDX)
040700           MOVE PR0-USERNAME       TO
040800                          TB-PR-USERNAME (TB-PR-IDX)
040900           MOVE PR0-EMAIL          TO
041000                          TB-PR-EMAIL (TB-PR-IDX)
041100           MOVE PR0-COMPANY        TO
041200                          TB-PR-COMPANY (TB-PR-IDX)
041300           MOVE PR0-DEPARTMENT-ID  TO
041400                          TB-PR-DEPARTMENT-ID (TB-PR-IDX)
041500           MOVE PR0-REPORTS-TO-ID  TO
041600                          TB-PR-REPORTS-TO-ID (TB-PR-IDX)
041700     END-READ
041800     .
041900 1205-LEE-UNA-PERSON-EXIT.
042000     EXIT.
042100
042200 1300-CARGA-TIPO.
042300     OPEN INPUT ASSETTYF
042400     IF WS-ASSETTYF-STATUS IS EQUAL '00'
042500        PERFORM 1305-LEE-UN-TIPO
042600           THRU 1305-LEE-UN-TIPO-EXIT
042700           UNTIL WS-ASSETTYF-STATUS IS NOT EQUAL '00'
042800        CLOSE ASSETTYF
042900     END-IF
043000     .
043100 1300-CARGA-TIPO-EXIT.
043200     EXIT.
043300
043400 1305-LEE-UN-TIPO.
043500     READ ASSETTYF INTO REG-ASSETTY
043600        AT END
043700           MOVE '99' TO WS-ASSETTYF-STATUS
043800        NOT AT END
043900           ADD 1 TO TB-TY-CANT
044000           SET TB-TY-IDX TO TB-TY-CANT
044100           MOVE TY0-ID          TO TB-TY-ID (TB-TY-IDX)
044200           MOVE TY0-NAME        TO TB-TY-NAME (TB-TY-IDX)
044300           MOVE TY0-CATEGORY    TO TB-TY-CATEGORY (TB-TY-IDX)
044400           MOVE TY0-DESCRIPTION TO TB-TY-DESCRIPTION
044500                                    (TB-TY-IDX)
044600     END-READ
044700     .
044800 1305-LEE-UN-TIPO-EXIT.
044900     EXIT.
045000
045100 1400-CARGA-MODELO.
045200     OPEN INPUT ASSETMDF
045300     IF WS-ASSETMDF-STATUS IS EQUAL '00'
045400        PERFORM 1405-LEE-UN-MODELO
045500           THRU 1405-LEE-UN-MODELO-EXIT
045600           UNTIL WS-ASSETMDF-STATUS IS NOT EQUAL '00'
045700        CLOSE ASSETMDF
045800     END-IF
045900     .
046000 1400-CARGA-MODELO-EXIT.
046100     EXIT.
046200
046300 1405-LEE-UN-MODELO.
046400     READ ASSETMDF INTO REG-ASSETMD
046500        AT END
046600           MOVE '99' TO WS-ASSETMDF-STATUS
046700        NOT AT END
046800           ADD 1 TO TB-MD-CANT
046900           SET TB-MD-IDX TO TB-MD-CANT
047000           MOVE MD0-ID            TO TB-MD-ID (TB-MD-IDX)
047100           MOVE MD0-MANUFACTURER  TO
047200                          TB-MD-MANUFACTURER (TB-MD-IDX)
047300           MOVE MD0-MODEL-NUMBER  TO
047400                          TB-MD-MODEL-NUMBER (TB-MD-IDX)
047500           MOVE MD0-ASSET-TYPE-ID TO
047600                          TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
047700           MOVE MD0-DEFAULT-DESC  TO
047800                          TB-MD-DEFAULT-DESC (TB-MD-IDX)
047900     END-READ
048000     .
048100 1405-LEE-UN-MODELO-EXIT.
048200     EXIT.
048300
048400 1500-CARGA-ACTIVO.
048500     OPEN INPUT ASSETMSF
048600     IF WS-ASSETMSF-STATUS IS EQUAL '00'
048700        PERFORM 1505-LEE-UN-ACTIVO
048800           THRU 1505-LEE-UN-ACTIVO-EXIT
048900           UNTIL WS-ASSETMSF-STATUS IS NOT EQUAL '00'
049000        CLOSE ASSETMSF
049100     END-IF
049200     .
049300 1500-CARGA-ACTIVO-EXIT.
049400     EXIT.
049500
049600 1505-LEE-UN-ACTIVO.
049700     READ ASSETMSF INTO REG-ASSETMS
049800        AT END
049900           MOVE '99' TO WS-ASSETMSF-STATUS
050000        NOT AT END
050100           ADD 1 TO TB-AS-CANT
050200           SET TB-AS-IDX TO TB-AS-CANT
050300           MOVE AST-ID             TO TB-AS-ID (TB-AS-IDX)
050400           MOVE AST-TAG            TO TB-AS-TAG (TB-AS-IDX)
050500           MOVE AST-SERIAL         TO
050600                          TB-AS-SERIAL (TB-AS-IDX)
050700           MOVE AST-MODEL-ID       TO
050800                          TB-AS-MODEL-ID (TB-AS-IDX)
050900           MOVE AST-STATUS         TO
051000                          TB-AS-STATUS (TB-AS-IDX)
051100           MOVE AST-OPER-STATE     TO
051200                          TB-AS-OPER-STATE (TB-AS-IDX)
051300           MOVE AST-PURCHASE-DATE  TO
051400                          TB-AS-PURCHASE-DATE (TB-AS-IDX)
051500           MOVE AST-SUPPLIER       TO
051600                          TB-AS-SUPPLIER (TB-AS-IDX)
051700           MOVE AST-DESCRIPTION    TO
051800                          TB-AS-DESCRIPTION (TB-AS-IDX)
051900           MOVE AST-LOCATION-ID    TO
052000                          TB-AS-LOCATION-ID (TB-AS-IDX)
052100           MOVE AST-NOTES          TO
052200                          TB-AS-NOTES (TB-AS-IDX)
052300     END-READ
052400     .
052500 1505-LEE-UN-ACTIVO-EXIT.
052600     EXIT.
052700
052800 1600-CARGA-RELACION.
052900     OPEN INPUT ASSETRLF
053000     IF WS-ASSETRLF-STATUS IS EQUAL '00'
053100        PERFORM 1605-LEE-UNA-RELACION
053200           THRU 1605-LEE-UNA-RELACION-EXIT
053300           UNTIL WS-ASSETRLF-STATUS IS NOT EQUAL '00'
053400        CLOSE ASSETRLF
053500     END-IF
053600     .
053700 1600-CARGA-RELACION-EXIT.
053800     EXIT.
053900
054000 1605-LEE-UNA-RELACION.
054100     READ ASSETRLF INTO REG-ASSETRL
054200        AT END
054300           MOVE '99' TO WS-ASSETRLF-STATUS
054400        NOT AT END
054500           ADD 1 TO TB-RL-CANT
054600           SET TB-RL-IDX TO TB-RL-CANT
054700           MOVE RL0-ID               TO TB-RL-ID (TB-RL-IDX)
054800           MOVE RL0-PARENT-ASSET-ID  TO
054900                          TB-RL-PARENT-ASSET-ID (TB-RL-IDX)
055000           MOVE RL0-CHILD-ASSET-ID   TO
055100                          TB-RL-CHILD-ASSET-ID (TB-RL-IDX)
055200           MOVE RL0-TYPE             TO
055300                          TB-RL-TYPE (TB-RL-IDX)
055400     END-READ
055500     .
055600 1605-LEE-UNA-RELACION-EXIT.
055700     EXIT.
055800
055900 1700-CARGA-EVENTO.
056000     OPEN INPUT ASSETEVF
056100     IF WS-ASSETEVF-STATUS IS EQUAL '00'
056200        PERFORM 1705-LEE-UN-EVENTO
056300           THRU 1705-LEE-UN-EVENTO-EXIT
056400           UNTIL WS-ASSETEVF-STATUS IS NOT EQUAL '00'
056500        CLOSE ASSETEVF
056600     END-IF
056700     .
056800 1700-CARGA-EVENTO-EXIT.
056900     EXIT.
057000
057100 1705-LEE-UN-EVENTO.
057200     READ ASSETEVF INTO REG-ASSETEV
057300        AT END
057400           MOVE '99' TO WS-ASSETEVF-STATUS
057500        NOT AT END
057600           ADD 1 TO TB-EV-CANT
057700           SET TB-EV-IDX TO TB-EV-CANT
057800           MOVE EV0-ID            TO TB-EV-ID (TB-EV-IDX)
057900           MOVE EV0-ASSET-ID      TO
058000                          TB-EV-ASSET-ID (TB-EV-IDX)
058100           MOVE EV0-ACTION        TO
058200                          TB-EV-ACTION (TB-EV-IDX)
058300           MOVE EV0-ACTOR         TO
058400                          TB-EV-ACTOR (TB-EV-IDX)
058500           MOVE EV0-FROM-STATUS   TO
058600                          TB-EV-FROM-STATUS (TB-EV-IDX)
058700           MOVE EV0-TO-STATUS     TO
058800                          TB-EV-TO-STATUS (TB-EV-IDX)
058900           MOVE EV0-FROM-LOCATION TO
059000                          TB-EV-FROM-LOCATION (TB-EV-IDX)
059100           MOVE EV0-TO-LOCATION   TO
059200                          TB-EV-TO-LOCATION (TB-EV-IDX)
059300           MOVE EV0-NOTES         TO
059400                          TB-EV-NOTES (TB-EV-IDX)
059500           MOVE EV0-CREATED-TS    TO
059600                          TB-EV-CREATED-TS (TB-EV-IDX)
059700     END-READ
059800     .
059900 1705-LEE-UN-EVENTO-EXIT.
060000     EXIT.
060100
060200*****************************************************************
060300*                     LOGICA DEL PROGRAMA                       *
060400*****************************************************************
060500 2000-PROCESO.
060600
060700     ADD 1 TO WS-CT-LEIDOS
060800
060900     PERFORM 2200-VALIDA-BLANCO
061000        THRU 2200-VALIDA-BLANCO-EXIT
061100
061200     IF WS-88-NO-ENCONTRADO
061300        ADD 1 TO WS-CT-OMITIDOS
061400     ELSE
061500        PERFORM 2300-CALL-NEAS1100
061600           THRU 2300-CALL-NEAS1100-EXIT
061700
061800        PERFORM 2350-DEFAULT-CAMPOS
061900           THRU 2350-DEFAULT-CAMPOS-EXIT
062000
062100        PERFORM 2400-RESUELVE-REFERENCIAS
062200           THRU 2400-RESUELVE-REFERENCIAS-EXIT
062300
062400        PERFORM 2500-CREA-ACTIVO
062500           THRU 2500-CREA-ACTIVO-EXIT
062600
062700        PERFORM 2600-PROCESO-POR-STREAM
062800           THRU 2600-PROCESO-POR-STREAM-EXIT
062900     END-IF
063000
063100     PERFORM 2100-LEER-IMPORTACION
063200        THRU 2100-LEER-IMPORTACION-EXIT
063300     .
063400 2000-PROCESO-EXIT.
063500     EXIT.
063600
063700 2100-LEER-IMPORTACION.
063800     READ IMPORTF INTO REG-IMPORT
063900          AT END
064000          MOVE '10' TO WS-FIN-PGM
064100     END-READ.
064200 2100-LEER-IMPORTACION-EXIT.
064300     EXIT.
064400
064500 2200-VALIDA-BLANCO.
064600     SET WS-88-NO-ENCONTRADO TO TRUE
064700     IF       IM0-ASSET-NAME  NOT EQUAL SPACE
064800           OR IM0-ASSET-MODEL NOT EQUAL SPACE
064900           OR IM0-SERIAL      NOT EQUAL SPACE
065000           OR IM0-OPERATION   NOT EQUAL SPACE
065100           OR IM0-DEPARTMENT  NOT EQUAL SPACE
065200           OR IM0-LOCATION    NOT EQUAL SPACE
065300        SET WS-88-ENCONTRADO TO TRUE
065400     END-IF
065500     .
065600 2200-VALIDA-BLANCO-EXIT.
065700     EXIT.
065800
065900 2300-CALL-NEAS1100.
066000     INITIALIZE WS-RETORNO-SUBRUTINA
066100     CALL WS-CALLING-SUB USING REG-IMPORT WS-RETORNO-SUBRUTINA
066200     .
066300 2300-CALL-NEAS1100-EXIT.
066400     EXIT.
066500
066600 2350-DEFAULT-CAMPOS.
066610*    0007  09/08/26  L.VARGAS       RQ-4471 EL STREAM DE ARCHIVE
066620*                                   ES EL UNICO QUE TRAE TYPE EN
066630*                                   EL REGISTRO; LOS DEMAS STREAMS
066640*                                   RESUELVEN SU TIPO POR DEFECTO
066650*                                   A PARTIR DE LA CATEGORIA.
066700     EVALUATE TRUE
066710        WHEN IM0-CATEGORY EQUAL 'SERVERS'
066720           MOVE 'Server'              TO WS-TIPO-EFECTIVO
066730        WHEN IM0-CATEGORY EQUAL 'COMPUTERS'
066740           MOVE 'Computer'            TO WS-TIPO-EFECTIVO
066750        WHEN IM0-CATEGORY EQUAL 'NETWORK DEVICES'
066760           MOVE 'Network Device'      TO WS-TIPO-EFECTIVO
066770        WHEN IM0-CATEGORY EQUAL 'SPARE COMPUTERS'
066780           MOVE 'Computer'            TO WS-TIPO-EFECTIVO
066790        WHEN IM0-CATEGORY EQUAL 'SPARE MONITORS'
066795           MOVE 'Monitor'             TO WS-TIPO-EFECTIVO
066900        WHEN IM0-CATEGORY EQUAL 'ARCHIVE'
066910           IF IM0-TYPE NOT EQUAL SPACE
066920              MOVE IM0-TYPE           TO WS-TIPO-EFECTIVO
066930           ELSE
066940              MOVE CT-ARCHIVO-TIPO-DEFAULT TO WS-TIPO-EFECTIVO
066950           END-IF
067000        WHEN OTHER
067010           MOVE IM0-CATEGORY          TO WS-TIPO-EFECTIVO
067020     END-EVALUATE
067200
067300     IF IM0-ASSET-MODEL NOT EQUAL SPACE
067400        MOVE IM0-ASSET-MODEL TO WS-MODELO-EFECTIVO
067500     ELSE
067600        MOVE WS-TIPO-EFECTIVO TO WS-MODELO-EFECTIVO
067700     END-IF
067800
067900     IF IM0-CATEGORY EQUAL 'SERVERS'
067910        AND IM0-PURCHASE-DATE NOT EQUAL SPACE
068000        MOVE IM0-PURCHASE-DATE TO WS-PURCHASE-EFECTIVA
068100     ELSE
068200        MOVE SPACE TO WS-PURCHASE-EFECTIVA
068300     END-IF
068400     .
068500 2350-DEFAULT-CAMPOS-EXIT.
068600     EXIT.
068700
068800*****************************************************************
068900*   RESOLUCION/ALTA DE DATOS DE REFERENCIA (GET-OR-CREATE)       *
069000*****************************************************************
069100 2400-RESUELVE-REFERENCIAS.
069200
069300     PERFORM 2410-RESUELVE-TIPO
069400        THRU 2410-RESUELVE-TIPO-EXIT
069500
069600     PERFORM 2420-RESUELVE-MODELO
069700        THRU 2420-RESUELVE-MODELO-EXIT
069800
069900     EVALUATE TRUE
070000        WHEN IM0-CATEGORY EQUAL 'COMPUTERS'
070100           PERFORM 2431-RESUELVE-UBIC-O-DEPTO
070200              THRU 2431-RESUELVE-UBIC-O-DEPTO-EXIT
070300           PERFORM 2440-RESUELVE-PERSONA
070400              THRU 2440-RESUELVE-PERSONA-EXIT
070500        WHEN IM0-CATEGORY EQUAL 'SERVERS'
070600           PERFORM 2433-RESUELVE-SOLO-DEPTO
070700              THRU 2433-RESUELVE-SOLO-DEPTO-EXIT
070800        WHEN IM0-CATEGORY EQUAL 'SPARE COMPUTERS'
070900             OR IM0-CATEGORY EQUAL 'SPARE MONITORS'
071000           PERFORM 2435-RESUELVE-SOLO-UBICACION
071100              THRU 2435-RESUELVE-SOLO-UBICACION-EXIT
071200        WHEN IM0-CATEGORY EQUAL 'ARCHIVE'
071300           PERFORM 2450-RESUELVE-ARCHIVE-UNIT
071400              THRU 2450-RESUELVE-ARCHIVE-UNIT-EXIT
071500           PERFORM 2440-RESUELVE-PERSONA
071600              THRU 2440-RESUELVE-PERSONA-EXIT
071700        WHEN OTHER
071800           MOVE SPACE TO WS-UBICACION-ID-AUX
071900                          WS-DEPTO-ID-AUX
072000     END-EVALUATE
072100     .
072200 2400-RESUELVE-REFERENCIAS-EXIT.
072300     EXIT.
072400
072500 2410-RESUELVE-TIPO.
072600     MOVE SPACE TO WS-TIPO-ID-AUX
072700     SET WS-88-NO-ENCONTRADO TO TRUE
072800     IF TB-TY-CANT IS GREATER THAN ZERO
072900        PERFORM 2415-BUSCA-TIPO-POR-NOMBRE
073000           THRU 2415-BUSCA-TIPO-POR-NOMBRE-EXIT
073100           VARYING TB-TY-IDX FROM 1 BY 1
073200           UNTIL TB-TY-IDX IS GREATER THAN TB-TY-CANT
073300              OR WS-88-ENCONTRADO
073400     END-IF
073500     IF WS-88-NO-ENCONTRADO
073600        ADD 1 TO TB-TY-CANT
073700        SET TB-TY-IDX TO TB-TY-CANT
073800        PERFORM 9100-SIGUIENTE-ID
073900           THRU 9100-SIGUIENTE-ID-EXIT
074000        MOVE WS-NUEVO-ID             TO TB-TY-ID (TB-TY-IDX)
074100                                        WS-TIPO-ID-AUX
074200        MOVE WS-TIPO-EFECTIVO       TO TB-TY-NAME (TB-TY-IDX)
074300        MOVE WS-TIPO-EFECTIVO       TO TB-TY-CATEGORY (TB-TY-IDX)
074400     END-IF
074500     .
074600 2410-RESUELVE-TIPO-EXIT.
074700     EXIT.
074800
074900 2415-BUSCA-TIPO-POR-NOMBRE.
075000     IF TB-TY-NAME (TB-TY-IDX) EQUAL WS-TIPO-EFECTIVO
075100        MOVE TB-TY-ID (TB-TY-IDX) TO WS-TIPO-ID-AUX
075200        SET WS-88-ENCONTRADO TO TRUE
075300     END-IF
075400     .
075500 2415-BUSCA-TIPO-POR-NOMBRE-EXIT.
075600     EXIT.
075700
075800 2420-RESUELVE-MODELO.
075900     MOVE SPACE TO WS-MODELO-ID-AUX
076000     SET WS-88-NO-ENCONTRADO TO TRUE
076100     IF TB-MD-CANT IS GREATER THAN ZERO
076200        PERFORM 2425-BUSCA-MODELO-POR-NUMERO
076300           THRU 2425-BUSCA-MODELO-POR-NUMERO-EXIT
076400           VARYING TB-MD-IDX FROM 1 BY 1
076500           UNTIL TB-MD-IDX IS GREATER THAN TB-MD-CANT
076600              OR WS-88-ENCONTRADO
076700     END-IF
076800     IF WS-88-NO-ENCONTRADO
076900        ADD 1 TO TB-MD-CANT
077000        SET TB-MD-IDX TO TB-MD-CANT
077100        PERFORM 9100-SIGUIENTE-ID
077200           THRU 9100-SIGUIENTE-ID-EXIT
077300        MOVE WS-NUEVO-ID           TO TB-MD-ID (TB-MD-IDX)
077400                                      WS-MODELO-ID-AUX
077500        MOVE SPACE                 TO
077600                              TB-MD-MANUFACTURER (TB-MD-IDX)
077700        MOVE WS-MODELO-EFECTIVO    TO
077800                              TB-MD-MODEL-NUMBER (TB-MD-IDX)
077900        MOVE WS-TIPO-ID-AUX        TO
078000                              TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
078100     END-IF
078200     .
078300 2420-RESUELVE-MODELO-EXIT.
078400     EXIT.
078500
078600 2425-BUSCA-MODELO-POR-NUMERO.
078700     IF TB-MD-MODEL-NUMBER (TB-MD-IDX)
078800           EQUAL WS-MODELO-EFECTIVO
078900        AND TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
079000           EQUAL WS-TIPO-ID-AUX
079100        MOVE TB-MD-ID (TB-MD-IDX) TO WS-MODELO-ID-AUX
079200        SET WS-88-ENCONTRADO TO TRUE
079300     END-IF
079400     .
079500 2425-BUSCA-MODELO-POR-NUMERO-EXIT.
079600     EXIT.
079700
079800*    0008  09/08/26  L.VARGAS       RQ-4488 2430 SE REEMPLAZA POR
079810*                                   TRES PARRAFOS - CADA STREAM
079820*                                   RESUELVE SU UBICACION/DEPTO A
079830*                                   SU MANERA, NO HAY UN UNICO
079840*                                   FALLBACK COMPARTIDO.
079850 2431-RESUELVE-UBIC-O-DEPTO.
079860     MOVE SPACE TO WS-DEPTO-ID-AUX WS-UBICACION-ID-AUX
079870     IF IM0-DEPARTMENT NOT EQUAL SPACE
079880        MOVE IM0-DEPARTMENT TO WS-MONITOR-TAG-AUX
079890        PERFORM 9200-GET-OR-CREATE-OU
079900           THRU 9200-GET-OR-CREATE-OU-EXIT
079910        MOVE WS-NUEVO-ID TO WS-DEPTO-ID-AUX
079920     END-IF
079930     IF IM0-LOCATION NOT EQUAL SPACE
079940        MOVE IM0-LOCATION TO WS-MONITOR-TAG-AUX
079950        PERFORM 9200-GET-OR-CREATE-OU
079960           THRU 9200-GET-OR-CREATE-OU-EXIT
079970        MOVE WS-NUEVO-ID TO WS-UBICACION-ID-AUX
079980     ELSE
079990        MOVE WS-DEPTO-ID-AUX TO WS-UBICACION-ID-AUX
080000     END-IF
080010     .
080020 2431-RESUELVE-UBIC-O-DEPTO-EXIT.
080030     EXIT.
080040
080050 2433-RESUELVE-SOLO-DEPTO.
080060     MOVE SPACE TO WS-DEPTO-ID-AUX WS-UBICACION-ID-AUX
080070     IF IM0-DEPARTMENT NOT EQUAL SPACE
080080        MOVE IM0-DEPARTMENT TO WS-MONITOR-TAG-AUX
080090        PERFORM 9200-GET-OR-CREATE-OU
080100           THRU 9200-GET-OR-CREATE-OU-EXIT
080110        MOVE WS-NUEVO-ID TO WS-DEPTO-ID-AUX
080120     END-IF
080130     .
080140 2433-RESUELVE-SOLO-DEPTO-EXIT.
080150     EXIT.
080160
080170 2435-RESUELVE-SOLO-UBICACION.
080180     MOVE SPACE TO WS-DEPTO-ID-AUX WS-UBICACION-ID-AUX
080190     IF IM0-LOCATION NOT EQUAL SPACE
080200        MOVE IM0-LOCATION TO WS-MONITOR-TAG-AUX
080210        PERFORM 9200-GET-OR-CREATE-OU
080220           THRU 9200-GET-OR-CREATE-OU-EXIT
080230        MOVE WS-NUEVO-ID TO WS-UBICACION-ID-AUX
080240     END-IF
080250     .
080260 2435-RESUELVE-SOLO-UBICACION-EXIT.
081400     EXIT.
081600
081700 2440-RESUELVE-PERSONA.
081800     MOVE SPACE TO WS-PERSONA-ID-AUX
081900     IF IM0-ASSIGNED-USER EQUAL SPACE
082000        CONTINUE
082100     ELSE
082200        PERFORM 9300-GET-OR-CREATE-PERSONA
082300           THRU 9300-GET-OR-CREATE-PERSONA-EXIT
082400        MOVE WS-NUEVO-ID TO WS-PERSONA-ID-AUX
082500        IF IM0-REPORT-TO NOT EQUAL SPACE
082600           PERFORM 9400-LIGA-SUPERVISOR
082700              THRU 9400-LIGA-SUPERVISOR-EXIT
082800        END-IF
082900     END-IF
083000     .
083100 2440-RESUELVE-PERSONA-EXIT.
083200     EXIT.
083300
083400 2450-RESUELVE-ARCHIVE-UNIT.
083500     MOVE SPACE TO WS-UBICACION-ID-AUX
083600     SET WS-88-NO-ENCONTRADO TO TRUE
083700     IF TB-OU-CANT IS GREATER THAN ZERO
083800        PERFORM 2455-BUSCA-OU-ARCHIVE
083900           THRU 2455-BUSCA-OU-ARCHIVE-EXIT
084000           VARYING TB-OU-IDX FROM 1 BY 1
084100           UNTIL TB-OU-IDX IS GREATER THAN TB-OU-CANT
084200              OR WS-88-ENCONTRADO
084300     END-IF
084400     IF WS-88-NO-ENCONTRADO
084500        ADD 1 TO TB-OU-CANT
084600        SET TB-OU-IDX TO TB-OU-CANT
084700        PERFORM 9100-SIGUIENTE-ID
084800           THRU 9100-SIGUIENTE-ID-EXIT
084900        MOVE WS-NUEVO-ID        TO TB-OU-ID (TB-OU-IDX)
085000                                   WS-UBICACION-ID-AUX
085100        MOVE CT-ARCHIVE-UNIT-NAME TO TB-OU-NAME (TB-OU-IDX)
085200        MOVE 'ARCHIVE   '       TO TB-OU-CATEGORY (TB-OU-IDX)
085300     END-IF
085400     .
085500 2450-RESUELVE-ARCHIVE-UNIT-EXIT.
085600     EXIT.
085700
085800 2455-BUSCA-OU-ARCHIVE.
085900     IF TB-OU-CATEGORY (TB-OU-IDX) EQUAL 'ARCHIVE   '
086000        MOVE TB-OU-ID (TB-OU-IDX) TO WS-UBICACION-ID-AUX
086100        SET WS-88-ENCONTRADO TO TRUE
086200     END-IF
086300     .
086400 2455-BUSCA-OU-ARCHIVE-EXIT.
086500     EXIT.
086600
086700*****************************************************************
086800*                      ALTA DEL ACTIVO                          *
086900*****************************************************************
087000 2500-CREA-ACTIVO.
087100     ADD 1 TO TB-AS-CANT
087200     SET TB-AS-IDX TO TB-AS-CANT
087300     PERFORM 9100-SIGUIENTE-ID
087400        THRU 9100-SIGUIENTE-ID-EXIT
087500     MOVE WS-NUEVO-ID              TO TB-AS-ID (TB-AS-IDX)
087600     MOVE IM0-ASSET-NAME           TO TB-AS-TAG (TB-AS-IDX)
087700     MOVE IM0-SERIAL               TO TB-AS-SERIAL (TB-AS-IDX)
087800     MOVE WS-MODELO-ID-AUX         TO TB-AS-MODEL-ID (TB-AS-IDX)
087900     MOVE RC0-STATUS-NORMALIZADO   TO TB-AS-STATUS (TB-AS-IDX)
088000     MOVE 'NORMAL        '         TO TB-AS-OPER-STATE (TB-AS-IDX)
088100     MOVE WS-PURCHASE-EFECTIVA    TO
088200                          TB-AS-PURCHASE-DATE (TB-AS-IDX)
088300     MOVE IM0-SUPPLIER             TO TB-AS-SUPPLIER (TB-AS-IDX)
088400     MOVE RC0-DESCRIPCION-ARMADA   TO
088500                          TB-AS-DESCRIPTION (TB-AS-IDX)
088600     MOVE WS-UBICACION-ID-AUX      TO
088700                          TB-AS-LOCATION-ID (TB-AS-IDX)
088800     MOVE SPACE                    TO TB-AS-NOTES (TB-AS-IDX)
088900     ADD 1 TO WS-CT-ACTIVOS-CREADOS
089000
089100     PERFORM 9500-ESCRIBE-EVENTO-ALTA
089200        THRU 9500-ESCRIBE-EVENTO-ALTA-EXIT
089300     .
089400 2500-CREA-ACTIVO-EXIT.
089500     EXIT.
089600
089700*****************************************************************
089800*          PROCESO ESPECIFICO POR STREAM DE ORIGEN               *
089900*****************************************************************
090000 2600-PROCESO-POR-STREAM.
090100     EVALUATE TRUE
090200        WHEN IM0-CATEGORY EQUAL 'SERVERS'
090300           ADD 1 TO WS-CT-SERVERS
090400        WHEN IM0-CATEGORY EQUAL 'COMPUTERS'
090500           ADD 1 TO WS-CT-COMPUTERS
090600           PERFORM 2610-POST-COMPUTERS
090700              THRU 2610-POST-COMPUTERS-EXIT
090800        WHEN IM0-CATEGORY EQUAL 'NETWORK DEVICES'
090900           ADD 1 TO WS-CT-NETWORK
091000        WHEN IM0-CATEGORY EQUAL 'SPARE COMPUTERS'
091100           ADD 1 TO WS-CT-SPARE-COMPUTERS
091200        WHEN IM0-CATEGORY EQUAL 'SPARE MONITORS'
091300           ADD 1 TO WS-CT-SPARE-MONITORS
091400        WHEN IM0-CATEGORY EQUAL 'ARCHIVE'
091500           ADD 1 TO WS-CT-ARCHIVE
091600           PERFORM 2620-POST-ARCHIVE
091700              THRU 2620-POST-ARCHIVE-EXIT
091800     END-EVALUATE
091900     .
092000 2600-PROCESO-POR-STREAM-EXIT.
092100     EXIT.
092200
092300 2610-POST-COMPUTERS.
092400     IF WS-PERSONA-ID-AUX NOT EQUAL SPACE
092500        MOVE 'ACTIVE  ' TO TB-AS-STATUS (TB-AS-IDX)
092600     END-IF
092700
092800     IF IM0-MONITOR-1 NOT EQUAL SPACE
092900        MOVE IM0-MONITOR-1 TO WS-MONITOR-TAG-AUX
093000        PERFORM 2630-ENLAZA-MONITOR
093100           THRU 2630-ENLAZA-MONITOR-EXIT
093200     END-IF
093300     IF IM0-MONITOR-2 NOT EQUAL SPACE
093400        MOVE IM0-MONITOR-2 TO WS-MONITOR-TAG-AUX
093500        PERFORM 2630-ENLAZA-MONITOR
093600           THRU 2630-ENLAZA-MONITOR-EXIT
093700     END-IF
093800     IF IM0-MONITOR-3 NOT EQUAL SPACE
093900        MOVE IM0-MONITOR-3 TO WS-MONITOR-TAG-AUX
094000        PERFORM 2630-ENLAZA-MONITOR
094100           THRU 2630-ENLAZA-MONITOR-EXIT
094200     END-IF
094300     .
094400 2610-POST-COMPUTERS-EXIT.
094500     EXIT.
094600
094700 2620-POST-ARCHIVE.
094800     MOVE 'RETIRED ' TO TB-AS-STATUS (TB-AS-IDX)
094900     IF WS-PERSONA-ID-AUX NOT EQUAL SPACE
095000        MOVE SPACE TO TB-AS-NOTES (TB-AS-IDX)
095100        STRING 'Last assigned to '
095200               DELIMITED BY SIZE
095300               IM0-ASSIGNED-USER
095400               DELIMITED BY SPACE
095500               INTO TB-AS-NOTES (TB-AS-IDX)
095600        END-STRING
095700     END-IF
095800     .
095900 2620-POST-ARCHIVE-EXIT.
096000     EXIT.
096100
096200*****************************************************************
096300*     ENLACE DE MONITOR COMO PERIFERICO DEL EQUIPO (COMPUTER)    *
096400*****************************************************************
096500 2630-ENLAZA-MONITOR.
096510*    0008  09/08/26  L.VARGAS       RQ-4471 EL MONITOR DADO DE
096520*                                   ALTA POR ESTA RUTINA AHORA
096530*                                   RESUELVE SU PROPIO TIPO/MODELO
096540*                                   (MONITOR / GENERIC MONITOR) EN
096550*                                   VEZ DE DEJAR EL MODEL-ID VACIO.
096600     MOVE TB-AS-ID (TB-AS-IDX) TO WS-MONITOR-PARENT-ID-AUX
096700
096800     SET WS-88-NO-ENCONTRADO TO TRUE
096900     IF TB-AS-CANT IS GREATER THAN ZERO
097000        PERFORM 2635-BUSCA-ACTIVO-POR-TAG
097100           THRU 2635-BUSCA-ACTIVO-POR-TAG-EXIT
097200           VARYING WS-SUBIDX FROM 1 BY 1
097300           UNTIL WS-SUBIDX IS GREATER THAN TB-AS-CANT
097400              OR WS-88-ENCONTRADO
097500     END-IF
097600
097700     IF WS-88-NO-ENCONTRADO
097710        MOVE CT-TIPO-MONITOR      TO WS-TIPO-EFECTIVO
097720        MOVE CT-MONITOR-GENERICO  TO WS-MODELO-EFECTIVO
097730        PERFORM 2410-RESUELVE-TIPO
097740           THRU 2410-RESUELVE-TIPO-EXIT
097750        PERFORM 2420-RESUELVE-MODELO
097760           THRU 2420-RESUELVE-MODELO-EXIT
097800        ADD 1 TO TB-AS-CANT
097900        SET TB-AS-IDX TO TB-AS-CANT
098000        PERFORM 9100-SIGUIENTE-ID
098100           THRU 9100-SIGUIENTE-ID-EXIT
098200        MOVE WS-NUEVO-ID          TO TB-AS-ID (TB-AS-IDX)
098300        MOVE WS-MONITOR-TAG-AUX   TO TB-AS-TAG (TB-AS-IDX)
098400        MOVE SPACE                TO TB-AS-SERIAL (TB-AS-IDX)
098410        MOVE WS-MODELO-ID-AUX     TO TB-AS-MODEL-ID (TB-AS-IDX)
098600        MOVE 'ACTIVE  '           TO TB-AS-STATUS (TB-AS-IDX)
098700        MOVE 'NORMAL        '     TO TB-AS-OPER-STATE (TB-AS-IDX)
098800        MOVE SPACE                TO TB-AS-LOCATION-ID (TB-AS-IDX)
098900        MOVE SPACE                TO TB-AS-NOTES (TB-AS-IDX)
099000        ADD 1 TO WS-CT-MONITORES-CREADOS
099100        PERFORM 9505-ESCRIBE-EVENTO-ALTA-MON
099110           THRU 9505-ESCRIBE-EVENTO-ALTA-MON-EXIT
099200     END-IF
099400
099500     ADD 1 TO TB-RL-CANT
099600     SET TB-RL-IDX TO TB-RL-CANT
099700     PERFORM 9100-SIGUIENTE-ID
099800        THRU 9100-SIGUIENTE-ID-EXIT
099900     MOVE WS-NUEVO-ID           TO TB-RL-ID (TB-RL-IDX)
100000     MOVE WS-MONITOR-PARENT-ID-AUX TO TB-RL-PARENT-ASSET-ID
100100                                   (TB-RL-IDX)
100200     MOVE TB-AS-ID (TB-AS-IDX)  TO TB-RL-CHILD-ASSET-ID
100300                                   (TB-RL-IDX)
100400     MOVE 'PERIPHERAL-OF'       TO TB-RL-TYPE (TB-RL-IDX)
100500     ADD 1 TO WS-CT-RELACIONES-CREADAS
100600     .
100700 2630-ENLAZA-MONITOR-EXIT.
100800     EXIT.
100900
101000 2635-BUSCA-ACTIVO-POR-TAG.
101100     IF TB-AS-TAG (WS-SUBIDX) EQUAL WS-MONITOR-TAG-AUX
101200        SET WS-88-ENCONTRADO TO TRUE
101300        SET TB-AS-IDX TO WS-SUBIDX
101400     END-IF
101500     .
101600 2635-BUSCA-ACTIVO-POR-TAG-EXIT.
101700     EXIT.
101800
101900*****************************************************************
102000*        SUBRUTINAS DE APOYO (GET-OR-CREATE, IDS, EVENTOS)      *
102100*****************************************************************
102200 9100-SIGUIENTE-ID.
102300     ADD 1 TO WS-NUEVA-SECUENCIA
102400     MOVE SPACE TO WS-NUEVO-ID
102500     STRING 'NEAS'
102600            WS-NUEVA-SECUENCIA
102700            DELIMITED BY SIZE
102800            INTO WS-NUEVO-ID
102900     END-STRING
103000     .
103100 9100-SIGUIENTE-ID-EXIT.
103200     EXIT.
103300
103400 9200-GET-OR-CREATE-OU.
103500     SET WS-88-NO-ENCONTRADO TO TRUE
103600     IF TB-OU-CANT IS GREATER THAN ZERO
103700        PERFORM 9205-BUSCA-OU-POR-NOMBRE
103800           THRU 9205-BUSCA-OU-POR-NOMBRE-EXIT
103900           VARYING TB-OU-IDX FROM 1 BY 1
104000           UNTIL TB-OU-IDX IS GREATER THAN TB-OU-CANT
104100              OR WS-88-ENCONTRADO
104200     END-IF
104300     IF WS-88-NO-ENCONTRADO
104400        ADD 1 TO TB-OU-CANT
104500        SET TB-OU-IDX TO TB-OU-CANT
104600        PERFORM 9100-SIGUIENTE-ID
104700           THRU 9100-SIGUIENTE-ID-EXIT
104800        MOVE WS-NUEVO-ID          TO TB-OU-ID (TB-OU-IDX)
104900        MOVE WS-MONITOR-TAG-AUX   TO TB-OU-NAME (TB-OU-IDX)
105000        MOVE 'DEPARTMENT'         TO TB-OU-CATEGORY (TB-OU-IDX)
105100     END-IF
105200     .
105300 9200-GET-OR-CREATE-OU-EXIT.
105400     EXIT.
105500
105600 9205-BUSCA-OU-POR-NOMBRE.
105700     IF TB-OU-NAME (TB-OU-IDX) EQUAL WS-MONITOR-TAG-AUX
105800        MOVE TB-OU-ID (TB-OU-IDX) TO WS-NUEVO-ID
105900        SET WS-88-ENCONTRADO TO TRUE
106000     END-IF
106100     .
106200 9205-BUSCA-OU-POR-NOMBRE-EXIT.
106300     EXIT.
106400
106500 9300-GET-OR-CREATE-PERSONA.
106600     SET WS-88-NO-ENCONTRADO TO TRUE
106700     IF TB-PR-CANT IS GREATER THAN ZERO
106800        PERFORM 9305-BUSCA-PERSONA-POR-USUARIO
106900           THRU 9305-BUSCA-PERSONA-POR-USUARIO-EXIT
107000           VARYING TB-PR-IDX FROM 1 BY 1
107100           UNTIL TB-PR-IDX IS GREATER THAN TB-PR-CANT
107200              OR WS-88-ENCONTRADO
107300     END-IF
107400     IF WS-88-NO-ENCONTRADO
107500        ADD 1 TO TB-PR-CANT
107600        SET TB-PR-IDX TO TB-PR-CANT
107700        PERFORM 9100-SIGUIENTE-ID
107800           THRU 9100-SIGUIENTE-ID-EXIT
107900        MOVE WS-NUEVO-ID         TO TB-PR-ID (TB-PR-IDX)
108000        IF IM0-ASSIGNED-USER NOT EQUAL SPACE
108100           MOVE IM0-ASSIGNED-USER TO TB-PR-FULL-NAME (TB-PR-IDX)
108200        ELSE
108300           IF IM0-USERNAME NOT EQUAL SPACE
108400              MOVE IM0-USERNAME   TO TB-PR-FULL-NAME (TB-PR-IDX)
108500           ELSE
108600              MOVE CT-DESCONOCIDO TO TB-PR-FULL-NAME (TB-PR-IDX)
108700           END-IF
108800        END-IF
108900        MOVE IM0-USERNAME        TO TB-PR-USERNAME (TB-PR-IDX)
109000        MOVE IM0-COMPANY         TO TB-PR-COMPANY (TB-PR-IDX)
109100        ADD 1 TO WS-CT-PERSONAS-CREADAS
109200     END-IF
109300     MOVE WS-DEPTO-ID-AUX TO TB-PR-DEPARTMENT-ID (TB-PR-IDX)
109400     .
109500 9300-GET-OR-CREATE-PERSONA-EXIT.
109600     EXIT.
109700
109800 9305-BUSCA-PERSONA-POR-USUARIO.
109900     IF IM0-USERNAME NOT EQUAL SPACE
110000        IF TB-PR-USERNAME (TB-PR-IDX) EQUAL IM0-USERNAME
110100           MOVE TB-PR-ID (TB-PR-IDX) TO WS-NUEVO-ID
110200           SET WS-88-ENCONTRADO TO TRUE
110300        END-IF
110400     ELSE
110500        IF TB-PR-FULL-NAME (TB-PR-IDX)
110600              EQUAL IM0-ASSIGNED-USER
110700           MOVE TB-PR-ID (TB-PR-IDX) TO WS-NUEVO-ID
110800           SET WS-88-ENCONTRADO TO TRUE
110900        END-IF
111000     END-IF
111100     .
111200 9305-BUSCA-PERSONA-POR-USUARIO-EXIT.
111300     EXIT.
111400
111500 9400-LIGA-SUPERVISOR.
111600     MOVE IM0-REPORT-TO TO WS-MONITOR-TAG-AUX
111700     SET WS-88-NO-ENCONTRADO TO TRUE
111800     IF TB-PR-CANT IS GREATER THAN ZERO
111900        PERFORM 9405-BUSCA-SUPERVISOR-POR-NOMBRE
112000           THRU 9405-BUSCA-SUPERVISOR-POR-NOMBRE-EXIT
112100           VARYING WS-SUBIDX FROM 1 BY 1
112200           UNTIL WS-SUBIDX IS GREATER THAN TB-PR-CANT
112300              OR WS-88-ENCONTRADO
112400     END-IF
112500     IF WS-88-NO-ENCONTRADO
112600        ADD 1 TO TB-PR-CANT
112700        SET WS-SUBIDX TO TB-PR-CANT
112800        PERFORM 9100-SIGUIENTE-ID
112900           THRU 9100-SIGUIENTE-ID-EXIT
113000        MOVE WS-NUEVO-ID     TO TB-PR-ID (WS-SUBIDX)
113100        MOVE IM0-REPORT-TO   TO TB-PR-FULL-NAME (WS-SUBIDX)
113200        ADD 1 TO WS-CT-PERSONAS-CREADAS
113300     END-IF
113400     MOVE WS-NUEVO-ID TO TB-PR-REPORTS-TO-ID (TB-PR-IDX)
113500     .
113600 9400-LIGA-SUPERVISOR-EXIT.
113700     EXIT.
113800
113900 9405-BUSCA-SUPERVISOR-POR-NOMBRE.
114000     IF TB-PR-FULL-NAME (WS-SUBIDX) EQUAL IM0-REPORT-TO
114100        MOVE TB-PR-ID (WS-SUBIDX) TO WS-NUEVO-ID
114200        SET WS-88-ENCONTRADO TO TRUE
114300     END-IF
114400     .
114500 9405-BUSCA-SUPERVISOR-POR-NOMBRE-EXIT.
114600     EXIT.
114700
114800 9500-ESCRIBE-EVENTO-ALTA.
114900     ADD 1 TO TB-EV-CANT
115000     SET TB-EV-IDX TO TB-EV-CANT
115100     PERFORM 9100-SIGUIENTE-ID
115200        THRU 9100-SIGUIENTE-ID-EXIT
115300     MOVE WS-NUEVO-ID          TO TB-EV-ID (TB-EV-IDX)
115400     MOVE TB-AS-ID (TB-AS-IDX) TO TB-EV-ASSET-ID (TB-EV-IDX)
115500     MOVE 'CREATED'            TO TB-EV-ACTION (TB-EV-IDX)
115600     MOVE 'IMPORTER'           TO TB-EV-ACTOR (TB-EV-IDX)
115700     MOVE SPACE                TO TB-EV-FROM-STATUS (TB-EV-IDX)
115800     MOVE SPACE                TO TB-EV-TO-STATUS (TB-EV-IDX)
115900     MOVE SPACE                TO TB-EV-FROM-LOCATION (TB-EV-IDX)
116000     MOVE SPACE                TO TB-EV-TO-LOCATION (TB-EV-IDX)
116100     MOVE IM0-CATEGORY         TO TB-EV-NOTES (TB-EV-IDX)
116200     MOVE CT-TIMESTAMP-CORRIDA TO TB-EV-CREATED-TS (TB-EV-IDX)
116300     .
116400 9500-ESCRIBE-EVENTO-ALTA-EXIT.
116500     EXIT.
116510
116520*    0009  09/08/26  L.VARGAS       RQ-4471 EVENTO DE ALTA PARA EL
116530*                                   MONITOR CREADO AUTOMATICAMENTE
116540*                                   AL ENLAZARLO COMO PERIFERICO.
116550 9505-ESCRIBE-EVENTO-ALTA-MON.
116560     ADD 1 TO TB-EV-CANT
116570     SET TB-EV-IDX TO TB-EV-CANT
116580     PERFORM 9100-SIGUIENTE-ID
116590        THRU 9100-SIGUIENTE-ID-EXIT
116600     MOVE WS-NUEVO-ID          TO TB-EV-ID (TB-EV-IDX)
116610     MOVE TB-AS-ID (TB-AS-IDX) TO TB-EV-ASSET-ID (TB-EV-IDX)
116620     MOVE 'CREATED'            TO TB-EV-ACTION (TB-EV-IDX)
116630     MOVE 'IMPORTER'           TO TB-EV-ACTOR (TB-EV-IDX)
116640     MOVE SPACE                TO TB-EV-FROM-STATUS (TB-EV-IDX)
116650     MOVE SPACE                TO TB-EV-TO-STATUS (TB-EV-IDX)
116660     MOVE SPACE                TO TB-EV-FROM-LOCATION (TB-EV-IDX)
116670     MOVE SPACE                TO TB-EV-TO-LOCATION (TB-EV-IDX)
116680     MOVE CT-NOTA-ALTA-MONITOR TO TB-EV-NOTES (TB-EV-IDX)
116690     MOVE CT-TIMESTAMP-CORRIDA TO TB-EV-CREATED-TS (TB-EV-IDX)
116695     .
116700 9505-ESCRIBE-EVENTO-ALTA-MON-EXIT.
116710     EXIT.
116720
116730*****************************************************************
116800*                    GRABACION Y CONTROL FINAL                   *
116900*****************************************************************
117000 3000-FINAL.
117100     CLOSE IMPORTF
117200
117300     OPEN OUTPUT ORGUNITF
117400     PERFORM 3100-ESCRIBE-UNA-ORGUNIT
117500        THRU 3100-ESCRIBE-UNA-ORGUNIT-EXIT
117600        VARYING TB-OU-IDX FROM 1 BY 1
117700        UNTIL TB-OU-IDX IS GREATER THAN TB-OU-CANT
117800     CLOSE ORGUNITF
117900
118000     OPEN OUTPUT PERSONF
118100     PERFORM 3200-ESCRIBE-UNA-PERSON
118200        THRU 3200-ESCRIBE-UNA-PERSON-EXIT
118300        VARYING TB-PR-IDX FROM 1 BY 1
118400        UNTIL TB-PR-IDX IS GREATER THAN TB-PR-CANT
118500     CLOSE PERSONF
118600
118700     OPEN OUTPUT ASSETTYF
118800     PERFORM 3300-ESCRIBE-UN-TIPO
118900        THRU 3300-ESCRIBE-UN-TIPO-EXIT
119000        VARYING TB-TY-IDX FROM 1 BY 1
119100        UNTIL TB-TY-IDX IS GREATER THAN TB-TY-CANT
119200     CLOSE ASSETTYF
119300
119400     OPEN OUTPUT ASSETMDF
119500     PERFORM 3400-ESCRIBE-UN-MODELO
119600        THRU 3400-ESCRIBE-UN-MODELO-EXIT
119700        VARYING TB-MD-IDX FROM 1 BY 1
119800        UNTIL TB-MD-IDX IS GREATER THAN TB-MD-CANT
119900     CLOSE ASSETMDF
120000
120100     OPEN OUTPUT ASSETMSF
120200     PERFORM 3500-ESCRIBE-UN-ACTIVO
120300        THRU 3500-ESCRIBE-UN-ACTIVO-EXIT
120400        VARYING TB-AS-IDX FROM 1 BY 1
120500        UNTIL TB-AS-IDX IS GREATER THAN TB-AS-CANT
120600     CLOSE ASSETMSF
120700
120800     OPEN OUTPUT ASSETRLF
120900     PERFORM 3600-ESCRIBE-UNA-RELACION
121000        THRU 3600-ESCRIBE-UNA-RELACION-EXIT
121100        VARYING TB-RL-IDX FROM 1 BY 1
121200        UNTIL TB-RL-IDX IS GREATER THAN TB-RL-CANT
121300     CLOSE ASSETRLF
121400
121500     OPEN OUTPUT ASSETEVF
121600     PERFORM 3700-ESCRIBE-UN-EVENTO
121700        THRU 3700-ESCRIBE-UN-EVENTO-EXIT
121800        VARYING TB-EV-IDX FROM 1 BY 1
121900        UNTIL TB-EV-IDX IS GREATER THAN TB-EV-CANT
122000     CLOSE ASSETEVF
122100
122200     DISPLAY '****************************************'
122300     DISPLAY '*   NEAS1000 - REPORTE DE CONTROL       *'
122400     DISPLAY '****************************************'
122500     DISPLAY 'REGISTROS LEIDOS..........: ' WS-CT-LEIDOS
122600     DISPLAY 'REGISTROS OMITIDOS.........: ' WS-CT-OMITIDOS
122700     DISPLAY 'ACTIVOS CREADOS............: ' WS-CT-ACTIVOS-CREADOS
122800     DISPLAY 'MONITORES CREADOS..........: '
122900              WS-CT-MONITORES-CREADOS
123000     DISPLAY 'RELACIONES CREADAS.........: '
123100              WS-CT-RELACIONES-CREADAS
123200     DISPLAY 'PERSONAS CREADAS...........: '
123300              WS-CT-PERSONAS-CREADAS
123400     DISPLAY 'STREAM SERVERS.............: ' WS-CT-SERVERS
123500     DISPLAY 'STREAM COMPUTERS...........: ' WS-CT-COMPUTERS
123600     DISPLAY 'STREAM NETWORK DEVICES.....: ' WS-CT-NETWORK
123700     DISPLAY 'STREAM SPARE COMPUTERS.....: '
123800              WS-CT-SPARE-COMPUTERS
123900     DISPLAY 'STREAM SPARE MONITORS......: '
124000              WS-CT-SPARE-MONITORS
124100     DISPLAY 'STREAM ARCHIVE.............: ' WS-CT-ARCHIVE
124200     STOP RUN.
124300     .
124400 3000-FINAL-EXIT.
124500     EXIT.
124600
124700 3100-ESCRIBE-UNA-ORGUNIT.
124800     MOVE TB-OU-ID (TB-OU-IDX)          TO OU0-ID
124900     MOVE TB-OU-NAME (TB-OU-IDX)        TO OU0-NAME
125000     MOVE TB-OU-CATEGORY (TB-OU-IDX)    TO OU0-CATEGORY
125100     MOVE TB-OU-DESCRIPTION (TB-OU-IDX) TO OU0-DESCRIPTION
125200     WRITE REG-ORGUNIT
125300     .
125400 3100-ESCRIBE-UNA-ORGUNIT-EXIT.
125500     EXIT.
125600
125700 3200-ESCRIBE-UNA-PERSON.
125800     MOVE TB-PR-ID (TB-PR-IDX)            TO PR0-ID
125900     MOVE TB-PR-FULL-NAME (TB-PR-IDX)     TO PR0-FULL-NAME
126000     MOVE TB-PR-USERNAME (TB-PR-IDX)      TO PR0-USERNAME
126100     MOVE TB-PR-EMAIL (TB-PR-IDX)         TO PR0-EMAIL
126200     MOVE TB-PR-COMPANY (TB-PR-IDX)       TO PR0-COMPANY
126300     MOVE TB-PR-DEPARTMENT-ID (TB-PR-IDX) TO
126400                                          PR0-DEPARTMENT-ID
126500     MOVE TB-PR-REPORTS-TO-ID (TB-PR-IDX) TO
126600                                          PR0-REPORTS-TO-ID
126700     WRITE REG-PERSON
126800     .
126900 3200-ESCRIBE-UNA-PERSON-EXIT.
127000     EXIT.
127100
127200 3300-ESCRIBE-UN-TIPO.
127300     MOVE TB-TY-ID (TB-TY-IDX)          TO TY0-ID
127400     MOVE TB-TY-NAME (TB-TY-IDX)        TO TY0-NAME
127500     MOVE TB-TY-CATEGORY (TB-TY-IDX)    TO TY0-CATEGORY
127600     MOVE TB-TY-DESCRIPTION (TB-TY-IDX) TO TY0-DESCRIPTION
127700     WRITE REG-ASSETTY
127800     .
127900 3300-ESCRIBE-UN-TIPO-EXIT.
128000     EXIT.
128100
128200 3400-ESCRIBE-UN-MODELO.
128300     MOVE TB-MD-ID (TB-MD-IDX)            TO MD0-ID
128400     MOVE TB-MD-MANUFACTURER (TB-MD-IDX)  TO MD0-MANUFACTURER
128500     MOVE TB-MD-MODEL-NUMBER (TB-MD-IDX)  TO MD0-MODEL-NUMBER
128600     MOVE TB-MD-ASSET-TYPE-ID (TB-MD-IDX) TO
128700                                          MD0-ASSET-TYPE-ID
128800     MOVE TB-MD-DEFAULT-DESC (TB-MD-IDX)  TO MD0-DEFAULT-DESC
128900     WRITE REG-ASSETMD
129000     .
129100 3400-ESCRIBE-UN-MODELO-EXIT.
129200     EXIT.
129300
129400 3500-ESCRIBE-UN-ACTIVO.
129500     MOVE TB-AS-ID (TB-AS-IDX)            TO AST-ID
129600     MOVE TB-AS-TAG (TB-AS-IDX)           TO AST-TAG
129700     MOVE TB-AS-SERIAL (TB-AS-IDX)        TO AST-SERIAL
129800     MOVE TB-AS-MODEL-ID (TB-AS-IDX)      TO AST-MODEL-ID
129900     MOVE TB-AS-STATUS (TB-AS-IDX)        TO AST-STATUS
130000     MOVE TB-AS-OPER-STATE (TB-AS-IDX)    TO AST-OPER-STATE
130100     MOVE TB-AS-PURCHASE-DATE (TB-AS-IDX) TO AST-PURCHASE-DATE
130200     MOVE TB-AS-SUPPLIER (TB-AS-IDX)      TO AST-SUPPLIER
130300     MOVE TB-AS-DESCRIPTION (TB-AS-IDX)   TO AST-DESCRIPTION
130400     MOVE TB-AS-LOCATION-ID (TB-AS-IDX)   TO AST-LOCATION-ID
130500     MOVE TB-AS-NOTES (TB-AS-IDX)         TO AST-NOTES
130600     WRITE REG-ASSETMS
130700     .
130800 3500-ESCRIBE-UN-ACTIVO-EXIT.
130900     EXIT.
131000
131100 3600-ESCRIBE-UNA-RELACION.
131200     MOVE TB-RL-ID (TB-RL-IDX)            TO RL0-ID
131300     MOVE TB-RL-PARENT-ASSET-ID (TB-RL-IDX) TO
131400                                          RL0-PARENT-ASSET-ID
131500     MOVE TB-RL-CHILD-ASSET-ID (TB-RL-IDX)  TO
131600                                          RL0-CHILD-ASSET-ID
131700     MOVE TB-RL-TYPE (TB-RL-IDX)           TO RL0-TYPE
131800     WRITE REG-ASSETRL
131900     .
132000 3600-ESCRIBE-UNA-RELACION-EXIT.
132100     EXIT.
132200
132300 3700-ESCRIBE-UN-EVENTO.
132400     MOVE TB-EV-ID (TB-EV-IDX)             TO EV0-ID
132500     MOVE TB-EV-ASSET-ID (TB-EV-IDX)       TO EV0-ASSET-ID
132600     MOVE TB-EV-ACTION (TB-EV-IDX)         TO EV0-ACTION
132700     MOVE TB-EV-ACTOR (TB-EV-IDX)          TO EV0-ACTOR
132800     MOVE TB-EV-FROM-STATUS (TB-EV-IDX)    TO EV0-FROM-STATUS
132900     MOVE TB-EV-TO-STATUS (TB-EV-IDX)       TO EV0-TO-STATUS
133000     MOVE TB-EV-FROM-LOCATION (TB-EV-IDX)  TO
133100                                          EV0-FROM-LOCATION
133200     MOVE TB-EV-TO-LOCATION (TB-EV-IDX)    TO EV0-TO-LOCATION
133300     MOVE TB-EV-NOTES (TB-EV-IDX)          TO EV0-NOTES
133400     MOVE TB-EV-CREATED-TS (TB-EV-IDX)     TO EV0-CREATED-TS
133500     WRITE REG-ASSETEV
133600     .
133700 3700-ESCRIBE-UN-EVENTO-EXIT.
133800     EXIT.
