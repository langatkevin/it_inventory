000100
000200*****************************************************************
000300* Program name:    NEAS1100.                                    *
000400* Original author: R.QUIROGA.                                   *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 15/11/1988 R.QUIROGA     Initial version - normalizacion de    *
001000*                          estado para la carga masiva.           NEAS1101
001100* 02/04/1990 R.QUIROGA     Se agrega armado de descripcion de     *
001200*                          respaldo por stream de origen.         NEAS1102
001300* 14/12/1998 J.VELAZQUEZ   AJUSTE DE SIGLO (Y2K) - SIN IMPACTO EN *
001400*                          ESTA SUBRUTINA, SE DEJA CONSTANCIA.    NEAS1103
001500* 11/05/2002 M.SAAVEDRA    Se agrega validacion de campos         *
001600*                          obligatorios antes de normalizar.      NEAS1104
001700* 03/09/2003 R.QUIROGA     Se deja constancia de mitades de la    *
001800*                          descripcion armada para auditoria de   *
001900*                          impresion en pantalla de soporte.      NEAS1105
002000*****************************************************************
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  NEAS1100.
002800 AUTHOR. RAMIRO QUIROGA.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 15/11/1988.
003100 DATE-COMPILED. 15/11/1988.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SW-CORRIDA-DE-PRUEBA.
004400
004500*****************************************************************
004600*                                                               *
004700*                      D A T A   D I V I S I O N                *
004800*                                                               *
004900*****************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-VARIABLES-PGM.
005400     05 WS-CATEGORIA-AUX               PIC X(20).
005500
005600 01  WS-DESCRIPCION-TRABAJO.
005700     05 WS-DESC-ARMADA                 PIC X(60).
005800     05 WS-DESC-ARMADA-R REDEFINES WS-DESC-ARMADA.
005900         10 WS-DESC-ARMADA-MITAD-1      PIC X(30).
006000         10 WS-DESC-ARMADA-MITAD-2      PIC X(30).
006100     05 WS-DESC-PUNTERO                PIC S9(4) COMP VALUE 1.
006200
006300 LINKAGE SECTION.
006400
006500 01  LN-IMPORT-REC.
006600     COPY NEASTIM0.
006700
006800 01  LN-RETORNO.
006900     COPY NEASTRC0.
007000
007100 PROCEDURE DIVISION USING LN-IMPORT-REC LN-RETORNO.
007200
007300 1000-START.
007400     MOVE '00' TO RC0-COD-RET
007500     MOVE SPACE TO RC0-STATUS-NORMALIZADO
007600     MOVE SPACE TO RC0-DESCRIPCION-ARMADA
007700     MOVE SPACE TO RC0-COD-ERROR
007800     MOVE SPACE TO RC0-VAR1-ERROR
007900
008000     PERFORM 9100-VALIDATION-OBL
008100        THRU 9100-VALIDATION-OBL-EXIT
008200
008300     IF RC0-88-OK
008400        PERFORM 2000-PROCESS
008500           THRU 2000-PROCESS-EXIT
008600     END-IF
008700
008800     PERFORM 3000-END
008900        THRU 3000-END-EXIT
009000     .
009100 1000-START-EXIT.
009200     EXIT.
009300
009400*****************************************************************
009500*      VALIDACION DE CAMPOS OBLIGATORIOS DE LA IMPORTACION       *
009600*****************************************************************
009700 9100-VALIDATION-OBL.
009800     IF IM0-CATEGORY EQUAL SPACE OR LOW-VALUES
009900        MOVE '20' TO RC0-COD-RET
010000        MOVE 'NEA001' TO RC0-COD-ERROR
010100        MOVE 'IM0-CATEGORY' TO RC0-VAR1-ERROR
010200     END-IF
010300     .
010400 9100-VALIDATION-OBL-EXIT.
010500     EXIT.
010600
010700*****************************************************************
010800*   NORMALIZACION DE ESTADO Y ARMADO DE DESCRIPCION DE RESPALDO  *
010900*****************************************************************
011000 2000-PROCESS.
011100     MOVE IM0-CATEGORY TO WS-CATEGORIA-AUX
011200     INSPECT WS-CATEGORIA-AUX CONVERTING
011300             'abcdefghijklmnopqrstuvwxyz' TO
011400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
011500
011600     PERFORM 2100-NORMALIZA-ESTADO
011700        THRU 2100-NORMALIZA-ESTADO-EXIT
011800
011900     IF IM0-DESCRIPTION NOT EQUAL SPACE
012000        MOVE IM0-DESCRIPTION TO RC0-DESCRIPCION-ARMADA
012100     ELSE
012200        PERFORM 2500-DESCRIPTION-FALLBACK
012300           THRU 2500-DESCRIPTION-FALLBACK-EXIT
012400     END-IF
012500     .
012600 2000-PROCESS-EXIT.
012700     EXIT.
012800
012900*****************************************************************
013000*  TABLA DE NORMALIZACION DE TEXTO LIBRE DE OPERACION A ESTADO   *
013100*  DEL ACTIVO.  CUANDO EL VALOR NO SE RECONOCE SE USA EL         *
013200*  DEFAULT DEL STREAM DE ORIGEN (IM0-CATEGORY).                  *
013300*****************************************************************
013400 2100-NORMALIZA-ESTADO.
013500     INSPECT IM0-OPERATION CONVERTING
013600             'abcdefghijklmnopqrstuvwxyz' TO
013700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013800
013900     EVALUATE TRUE
014000        WHEN IM0-OPERATION EQUAL 'ACTIVE'
014100           MOVE 'ACTIVE  ' TO RC0-STATUS-NORMALIZADO
014200        WHEN IM0-OPERATION EQUAL 'IN USE'
014300           MOVE 'ACTIVE  ' TO RC0-STATUS-NORMALIZADO
014400        WHEN IM0-OPERATION EQUAL 'SPARE'
014500           MOVE 'SPARE   ' TO RC0-STATUS-NORMALIZADO
014600        WHEN IM0-OPERATION EQUAL 'STORE SPARE'
014700           MOVE 'SPARE   ' TO RC0-STATUS-NORMALIZADO
014800        WHEN IM0-OPERATION EQUAL 'REPAIR'
014900           MOVE 'REPAIR  ' TO RC0-STATUS-NORMALIZADO
015000        WHEN IM0-OPERATION EQUAL 'RETIRED'
015100           MOVE 'RETIRED ' TO RC0-STATUS-NORMALIZADO
015200        WHEN IM0-OPERATION EQUAL 'ARCHIVE'
015300           MOVE 'RETIRED ' TO RC0-STATUS-NORMALIZADO
015400        WHEN OTHER
015500           PERFORM 2150-DEFAULT-POR-STREAM
015600              THRU 2150-DEFAULT-POR-STREAM-EXIT
015700     END-EVALUATE
015800     .
015900 2100-NORMALIZA-ESTADO-EXIT.
016000     EXIT.
016100
016200 2150-DEFAULT-POR-STREAM.
016300     EVALUATE TRUE
016400        WHEN WS-CATEGORIA-AUX EQUAL 'SERVERS'
016500           MOVE 'ACTIVE  ' TO RC0-STATUS-NORMALIZADO
016600        WHEN WS-CATEGORIA-AUX EQUAL 'COMPUTERS'
016700           MOVE 'ACTIVE  ' TO RC0-STATUS-NORMALIZADO
016800        WHEN WS-CATEGORIA-AUX EQUAL 'NETWORK DEVICES'
016900           MOVE 'ACTIVE  ' TO RC0-STATUS-NORMALIZADO
017000        WHEN WS-CATEGORIA-AUX EQUAL 'SPARE COMPUTERS'
017100           MOVE 'SPARE   ' TO RC0-STATUS-NORMALIZADO
017200        WHEN WS-CATEGORIA-AUX EQUAL 'SPARE MONITORS'
017300           MOVE 'SPARE   ' TO RC0-STATUS-NORMALIZADO
017400        WHEN WS-CATEGORIA-AUX EQUAL 'ARCHIVE'
017500           MOVE 'RETIRED ' TO RC0-STATUS-NORMALIZADO
017600        WHEN OTHER
017700           MOVE 'SPARE   ' TO RC0-STATUS-NORMALIZADO
017800     END-EVALUATE
017900     .
018000 2150-DEFAULT-POR-STREAM-EXIT.
018100     EXIT.
018200
018300*****************************************************************
018400*   ARMADO DE DESCRIPCION DE RESPALDO CUANDO LA IMPORTACION NO  *
018500*   TRAE DESCRIPCION PROPIA.  LOS CAMPOS QUE PARTICIPAN Y SU    *
018600*   ORDEN DEPENDEN DEL STREAM DE ORIGEN (IM0-CATEGORY).        *
018700*****************************************************************
018800 2500-DESCRIPTION-FALLBACK.
018900     MOVE SPACE TO WS-DESC-ARMADA
019000     MOVE 1 TO WS-DESC-PUNTERO
019100
019200     EVALUATE TRUE
019300        WHEN WS-CATEGORIA-AUX EQUAL 'COMPUTERS'
019400           OR WS-CATEGORIA-AUX EQUAL 'SPARE COMPUTERS'
019500           OR WS-CATEGORIA-AUX EQUAL 'SPARE MONITORS'
019600           IF IM0-COMPANY NOT EQUAL SPACE
019700              STRING IM0-COMPANY DELIMITED BY SPACE
019800                 INTO WS-DESC-ARMADA
019900                 WITH POINTER WS-DESC-PUNTERO
020000              END-STRING
020100           END-IF
020200           IF IM0-DEPARTMENT NOT EQUAL SPACE
020300              IF WS-DESC-PUNTERO IS GREATER THAN 1
020400                 STRING ' | ' DELIMITED BY SIZE
020500                    INTO WS-DESC-ARMADA
020600                    WITH POINTER WS-DESC-PUNTERO
020700                 END-STRING
020800              END-IF
020900              STRING IM0-DEPARTMENT DELIMITED BY SPACE
021000                 INTO WS-DESC-ARMADA
021100                 WITH POINTER WS-DESC-PUNTERO
021200              END-STRING
021300           END-IF
021400        WHEN WS-CATEGORIA-AUX EQUAL 'NETWORK DEVICES'
021500           IF IM0-DESCRIPTION NOT EQUAL SPACE
021600              STRING IM0-DESCRIPTION DELIMITED BY SPACE
021700                 INTO WS-DESC-ARMADA
021800                 WITH POINTER WS-DESC-PUNTERO
021900              END-STRING
022000           END-IF
022100        WHEN WS-CATEGORIA-AUX EQUAL 'ARCHIVE'
022200           IF IM0-ASSET-NAME NOT EQUAL SPACE
022300              STRING IM0-ASSET-NAME DELIMITED BY SPACE
022400                 INTO WS-DESC-ARMADA
022500                 WITH POINTER WS-DESC-PUNTERO
022600              END-STRING
022700           END-IF
022800           IF IM0-LOCATION NOT EQUAL SPACE
022900              IF WS-DESC-PUNTERO IS GREATER THAN 1
023000                 STRING ' | ' DELIMITED BY SIZE
023100                    INTO WS-DESC-ARMADA
023200                    WITH POINTER WS-DESC-PUNTERO
023300                 END-STRING
023400              END-IF
023500              STRING IM0-LOCATION DELIMITED BY SPACE
023600                 INTO WS-DESC-ARMADA
023700                 WITH POINTER WS-DESC-PUNTERO
023800              END-STRING
023900           END-IF
024000     END-EVALUATE
024100
024200     MOVE WS-DESC-ARMADA TO RC0-DESCRIPCION-ARMADA
024300     .
024400 2500-DESCRIPTION-FALLBACK-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800*                       FIN DE SUBRUTINA                        *
024900*****************************************************************
025000 3000-END.
025100     GOBACK.
025200 3000-END-EXIT.
025300     EXIT.
