000100
000200*****************************************************************
000300* Program name:    NEAS2000.                                    *
000400* Original author: M.SAAVEDRA.                                  *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 19/09/1991 M.SAAVEDRA    Initial version - motor de            *
001000*                          transiciones de ciclo de vida.         NEAS2001
001100* 23/01/1993 M.SAAVEDRA    Se agregan transiciones REPAIR y       *
001200*                          RETIRE.                                NEAS2002
001300* 07/07/1995 R.QUIROGA     Se agrega transicion MOVE y enlace de  *
001400*                          perifericos a la transicion DEPLOY.    NEAS2003
001500* 14/12/1998 J.VELAZQUEZ   AJUSTE DE SIGLO - FORMATO DE FECHA DE  *
001600*                          TIMESTAMP DE EVENTOS A 4 DIGITOS DE    *
001700*                          ANIO (Y2K).                            NEAS2004
001800* 08/06/2001 J.VELAZQUEZ   Reporte de control de transiciones con *
001900*                          desglose por tipo de movimiento.       NEAS2005
001910* 09/08/2026 L.VARGAS      RQ-4482 DEPLOY/RETURN respetan         *
001920*                          target_location, se completa el alta   NEAS2006
001930*                          y baja de perifericos (enlace/cascada  NEAS2007
001940*                          de retorno), se loguean los eventos    NEAS2008
001950*                          ASSIGNMENT-STARTED/ENDED que faltaban, NEAS2009
001960*                          y las notas de la solicitud se         NEAS2010
001970*                          acumulan en las notas del activo.      NEAS2011
002000*****************************************************************
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  NEAS2000.
002800 AUTHOR. MARISOL SAAVEDRA.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 19/09/1991.
003100 DATE-COMPILED. 19/09/1991.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SW-CORRIDA-DE-PRUEBA.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT TRANSACF  ASSIGN TO TRANSACF
004900                       FILE STATUS IS WS-TRANSACF-STATUS.
005000
005100     SELECT ASSETMSF  ASSIGN TO ASSETMSF
005200                       FILE STATUS IS WS-ASSETMSF-STATUS.
005300
005400     SELECT ORGUNITF  ASSIGN TO ORGUNITF
005500                       FILE STATUS IS WS-ORGUNITF-STATUS.
005600
005700     SELECT ASSETRLF  ASSIGN TO ASSETRLF
005800                       FILE STATUS IS WS-ASSETRLF-STATUS.
005900
006000     SELECT ASSETAGF  ASSIGN TO ASSETAGF
006100                       FILE STATUS IS WS-ASSETAGF-STATUS.
006200
006300     SELECT ASSETEVF  ASSIGN TO ASSETEVF
006400                       FILE STATUS IS WS-ASSETEVF-STATUS.
006500
006600*****************************************************************
006700*                                                               *
006800*                      D A T A   D I V I S I O N                *
006900*                                                               *
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  TRANSACF
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 368 CHARACTERS.
007800 01  REG-TRANSAC.
007900     COPY NEASTTX0.
008000
008100 FD  ASSETMSF
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORD CONTAINS 420 CHARACTERS.
008500 01  REG-ASSETMS.
008600     COPY NEASTMS0.
008700
008800 FD  ORGUNITF
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORD CONTAINS 150 CHARACTERS.
009200 01  REG-ORGUNIT.
009300     COPY NEASTOU0.
009400
009500 FD  ASSETRLF
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORD CONTAINS 122 CHARACTERS.
009900 01  REG-ASSETRL.
010000     COPY NEASTRL0.
010100
010200 FD  ASSETAGF
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORD CONTAINS 220 CHARACTERS.
010600 01  REG-ASSETAG.
010700     COPY NEASTAG0.
010800
010900 FD  ASSETEVF
011000     RECORDING MODE IS F
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORD CONTAINS 269 CHARACTERS.
011300 01  REG-ASSETEV.
011400     COPY NEASTEV0.
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  WS-VARIABLES-PGM.
011900     05 WS-FIN-PGM                    PIC X(02) VALUE '1'.
012000
012100 01  WS-FILE-STATUS-FIELDS.
012200     05 WS-TRANSACF-STATUS            PIC X(02) VALUE SPACE.
012300     05 WS-ASSETMSF-STATUS            PIC X(02) VALUE SPACE.
012400     05 WS-ORGUNITF-STATUS            PIC X(02) VALUE SPACE.
012500     05 WS-ASSETRLF-STATUS            PIC X(02) VALUE SPACE.
012600     05 WS-ASSETAGF-STATUS            PIC X(02) VALUE SPACE.
012700     05 WS-ASSETEVF-STATUS            PIC X(02) VALUE SPACE.
012800
012900 01  WS-CONTADORES.
013000     05 WS-CT-LEIDAS                  PIC S9(7) COMP VALUE ZERO.
013100     05 WS-CT-ACEPTADAS                PIC S9(7) COMP VALUE ZERO.
013200     05 WS-CT-RECHAZADAS               PIC S9(7) COMP VALUE ZERO.
013300     05 WS-CT-DEPLOY                   PIC S9(7) COMP VALUE ZERO.
013400     05 WS-CT-RETURN                   PIC S9(7) COMP VALUE ZERO.
013500     05 WS-CT-REPAIR                   PIC S9(7) COMP VALUE ZERO.
013600     05 WS-CT-RETIRE                   PIC S9(7) COMP VALUE ZERO.
013700     05 WS-CT-MOVE                     PIC S9(7) COMP VALUE ZERO.
013800
013900*****************************************************************
014000*                TABLA EN MEMORIA DE ACTIVOS                    *
014100*****************************************************************
014200 01  TB-ACTIVO.
014300     05 TB-AS-CANT                    PIC S9(4) COMP VALUE ZERO.
014400     05 TB-AS-FILA OCCURS 5000 TIMES INDEXED BY TB-AS-IDX.
014500         10 TB-AS-ID                  PIC X(36).
014600         10 TB-AS-TAG                 PIC X(20).
014700         10 TB-AS-SERIAL              PIC X(30).
014800         10 TB-AS-MODEL-ID            PIC X(36).
014900         10 TB-AS-STATUS              PIC X(08).
015000         10 TB-AS-OPER-STATE          PIC X(14).
015100         10 TB-AS-PURCHASE-DATE       PIC X(10).
015200         10 TB-AS-SUPPLIER            PIC X(30).
015300         10 TB-AS-DESCRIPTION         PIC X(60).
015400         10 TB-AS-LOCATION-ID         PIC X(36).
015500         10 TB-AS-NOTES               PIC X(120).
015600
015700 01  TB-ORGUNIT.
015800     05 TB-OU-CANT                    PIC S9(4) COMP VALUE ZERO.
015900     05 TB-OU-FILA OCCURS 1000 TIMES INDEXED BY TB-OU-IDX.
016000         10 TB-OU-ID                  PIC X(36).
016100
016200 01  TB-RELACION.
016300     05 TB-RL-CANT                    PIC S9(4) COMP VALUE ZERO.
016400     05 TB-RL-FILA OCCURS 5000 TIMES INDEXED BY TB-RL-IDX.
016500         10 TB-RL-ID                  PIC X(36).
016600         10 TB-RL-PARENT-ASSET-ID     PIC X(36).
016700         10 TB-RL-CHILD-ASSET-ID      PIC X(36).
016800         10 TB-RL-TYPE                PIC X(13).
016900
017000 01  TB-ASIGNACION.
017100     05 TB-AG-CANT                    PIC S9(4) COMP VALUE ZERO.
017200     05 TB-AG-FILA OCCURS 5000 TIMES INDEXED BY TB-AG-IDX.
017300         10 TB-AG-ID                  PIC X(36).
017400         10 TB-AG-ASSET-ID            PIC X(36).
017500         10 TB-AG-PERSON-ID           PIC X(36).
017600         10 TB-AG-START-TS            PIC X(19).
017700         10 TB-AG-END-TS              PIC X(19).
017800         10 TB-AG-EXPECTED-RETURN     PIC X(19).
017900         10 TB-AG-PRIMARY-FLAG        PIC X(01).
018000         10 TB-AG-NOTES               PIC X(120).
018100
018200 01  TB-EVENTO.
018300     05 TB-EV-CANT                    PIC S9(4) COMP VALUE ZERO.
018400     05 TB-EV-FILA OCCURS 9000 TIMES INDEXED BY TB-EV-IDX.
018500         10 TB-EV-ID                  PIC X(36).
018600         10 TB-EV-ASSET-ID            PIC X(36).
018700         10 TB-EV-ACTION              PIC X(18).
018800         10 TB-EV-ACTOR               PIC X(20).
018900         10 TB-EV-FROM-STATUS         PIC X(08).
019000         10 TB-EV-TO-STATUS           PIC X(08).
019100         10 TB-EV-FROM-LOCATION       PIC X(36).
019200         10 TB-EV-TO-LOCATION         PIC X(36).
019300         10 TB-EV-NOTES               PIC X(120).
019400         10 TB-EV-CREATED-TS          PIC X(19).
019500
019600 01  CT-CONSTANTES.
019700     05 CT-TIMESTAMP-CORRIDA          PIC X(19)
019800                                       VALUE '1991-09-19-00.00.00'.
019810     05 CT-NOTA-PERIF-DEVUELTO        PIC X(120)
019820            VALUE 'Peripheral returned with primary asset.'.
019900
020000 01  WS-VARIABLES-TRABAJO.
020100     05 WS-ENCONTRADO-SW              PIC X(01) VALUE 'N'.
020200         88 WS-88-ENCONTRADO            VALUE 'S'.
020300         88 WS-88-NO-ENCONTRADO         VALUE 'N'.
020400     05 WS-NUEVA-SECUENCIA            PIC S9(7) COMP VALUE ZERO.
020500     05 WS-NUEVO-ID                   PIC X(36).
020600     05 WS-MOTIVO-RECHAZO             PIC X(60).
020700     05 WS-PERIF-SUBIDX               PIC S9(4) COMP VALUE ZERO.
020710     05 WS-PERIF-AS-IDX               PIC S9(4) COMP VALUE ZERO.
020800     05 WS-PERIF-ID-AUX               PIC X(36).
020900     05 WS-PERIF-FALTANTES            PIC X(120).
021000     05 WS-PERIF-PUNTERO              PIC S9(4) COMP VALUE ZERO.
021010     05 WS-RL-LEE-IDX                 PIC S9(4) COMP VALUE ZERO.
021020     05 WS-RL-ESCRIBE-IDX             PIC S9(4) COMP VALUE ZERO.
021030     05 WS-NOTAS-AUX                  PIC X(120).
021040     05 WS-CIERRE-MOTIVO-SW           PIC X(01).
021050         88 WS-88-CIERRE-DEPLOY         VALUE 'D'.
021060         88 WS-88-CIERRE-RETURN         VALUE 'R'.
021080     05 WS-PERIF-ESTADO-ANTES         PIC X(08).
021100
021200 PROCEDURE DIVISION.
021300
021400     PERFORM 1000-INICIO
021500        THRU 1000-INICIO-EXIT
021600
021700     PERFORM 2000-PROCESO
021800        THRU 2000-PROCESO-EXIT
021900        UNTIL WS-FIN-PGM IS EQUAL TO '10'
022000
022100     PERFORM 3000-FINAL
022200        THRU 3000-FINAL-EXIT
022300     .
022400
022500*****************************************************************
022600*                      APERTURAS Y CARGAS                       *
022700*****************************************************************
022800 1000-INICIO.
022900
023000     OPEN INPUT ASSETMSF
023100     IF WS-ASSETMSF-STATUS IS EQUAL '00'
023200        PERFORM 1105-LEE-UN-ACTIVO
023300           THRU 1105-LEE-UN-ACTIVO-EXIT
023400           UNTIL WS-ASSETMSF-STATUS IS NOT EQUAL '00'
023500        CLOSE ASSETMSF
023600     END-IF
023700
023800     OPEN INPUT ORGUNITF
023900     IF WS-ORGUNITF-STATUS IS EQUAL '00'
024000        PERFORM 1115-LEE-UNA-ORGUNIT
024100           THRU 1115-LEE-UNA-ORGUNIT-EXIT
024200           UNTIL WS-ORGUNITF-STATUS IS NOT EQUAL '00'
024300        CLOSE ORGUNITF
024400     END-IF
024500
024600     OPEN INPUT ASSETRLF
024700     IF WS-ASSETRLF-STATUS IS EQUAL '00'
024800        PERFORM 1125-LEE-UNA-RELACION
024900           THRU 1125-LEE-UNA-RELACION-EXIT
025000           UNTIL WS-ASSETRLF-STATUS IS NOT EQUAL '00'
025100        CLOSE ASSETRLF
025200     END-IF
025300
025400     OPEN INPUT ASSETAGF
025500     IF WS-ASSETAGF-STATUS IS EQUAL '00'
025600        PERFORM 1135-LEE-UNA-ASIGNACION
025700           THRU 1135-LEE-UNA-ASIGNACION-EXIT
025800           UNTIL WS-ASSETAGF-STATUS IS NOT EQUAL '00'
025900        CLOSE ASSETAGF
026000     END-IF
026100
026200     OPEN INPUT ASSETEVF
026300     IF WS-ASSETEVF-STATUS IS EQUAL '00'
026400        PERFORM 1145-LEE-UN-EVENTO
026500           THRU 1145-LEE-UN-EVENTO-EXIT
026600           UNTIL WS-ASSETEVF-STATUS IS NOT EQUAL '00'
026700        CLOSE ASSETEVF
026800     END-IF
026900
027000     OPEN INPUT TRANSACF
027100     IF WS-TRANSACF-STATUS IS NOT EQUAL '00'
027200        DISPLAY 'ERROR APERTURA TRANSACF CODE: '
027300                 WS-TRANSACF-STATUS
027400        MOVE '10' TO WS-FIN-PGM
027500     ELSE
027600        PERFORM 2100-LEER-TRANSACCION
027700           THRU 2100-LEER-TRANSACCION-EXIT
027800     END-IF
027900     .
028000 1000-INICIO-EXIT.
028100     EXIT.
028200
028300 1105-LEE-UN-ACTIVO.
028400     READ ASSETMSF INTO REG-ASSETMS
028500        AT END
028600           MOVE '99' TO WS-ASSETMSF-STATUS
028700        NOT AT END
028800           ADD 1 TO TB-AS-CANT
028900           SET TB-AS-IDX TO TB-AS-CANT
029000           MOVE AST-ID             TO TB-AS-ID (TB-AS-IDX)
029100           MOVE AST-TAG            TO TB-AS-TAG (TB-AS-IDX)
029200           MOVE AST-SERIAL         TO
029300                          TB-AS-SERIAL (TB-AS-IDX)
029400           MOVE AST-MODEL-ID       TO
029500                          TB-AS-MODEL-ID (TB-AS-IDX)
029600           MOVE AST-STATUS         TO
029700                          TB-AS-STATUS (TB-AS-IDX)
029800           MOVE AST-OPER-STATE     TO
029900                          TB-AS-OPER-STATE (TB-AS-IDX)
030000           MOVE AST-PURCHASE-DATE  TO
030100                          TB-AS-PURCHASE-DATE (TB-AS-IDX)
030200           MOVE AST-SUPPLIER       TO
030300                          TB-AS-SUPPLIER (TB-AS-IDX)
030400           MOVE AST-DESCRIPTION    TO
030500                          TB-AS-DESCRIPTION (TB-AS-IDX)
030600           MOVE AST-LOCATION-ID    TO
030700                          TB-AS-LOCATION-ID (TB-AS-IDX)
030800           MOVE AST-NOTES          TO
030900                          TB-AS-NOTES (TB-AS-IDX)
031000     END-READ
031100     .
031200 1105-LEE-UN-ACTIVO-EXIT.
031300     EXIT.
031400
031500 1115-LEE-UNA-ORGUNIT.
031600     READ ORGUNITF INTO REG-ORGUNIT
031700        AT END
031800           MOVE '99' TO WS-ORGUNITF-STATUS
031900        NOT AT END
032000           ADD 1 TO TB-OU-CANT
032100           SET TB-OU-IDX TO TB-OU-CANT
032200           MOVE OU0-ID TO TB-OU-ID (TB-OU-IDX)
032300     END-READ
032400     .
032500 1115-LEE-UNA-ORGUNIT-EXIT.
032600     EXIT.
032700
032800 1125-LEE-UNA-RELACION.
032900     READ ASSETRLF INTO REG-ASSETRL
033000        AT END
033100           MOVE '99' TO WS-ASSETRLF-STATUS
033200        NOT AT END
033300           ADD 1 TO TB-RL-CANT
033400           SET TB-RL-IDX TO TB-RL-CANT
033500           MOVE RL0-ID              TO TB-RL-ID (TB-RL-IDX)
033600           MOVE RL0-PARENT-ASSET-ID TO
033700                          TB-RL-PARENT-ASSET-ID (TB-RL-IDX)
033800           MOVE RL0-CHILD-ASSET-ID  TO
033900                          TB-RL-CHILD-ASSET-ID (TB-RL-IDX)
034000           MOVE RL0-TYPE            TO
034100                          TB-RL-TYPE (TB-RL-IDX)
034200     END-READ
034300     .
034400 1125-LEE-UNA-RELACION-EXIT.
034500     EXIT.
034600
034700 1135-LEE-UNA-ASIGNACION.
034800     READ ASSETAGF INTO REG-ASSETAG
034900        AT END
035000           MOVE '99' TO WS-ASSETAGF-STATUS
035100        NOT AT END
035200           ADD 1 TO TB-AG-CANT
035300           SET TB-AG-IDX TO TB-AG-CANT
035400           MOVE AG0-ID              TO TB-AG-ID (TB-AG-IDX)
035500           MOVE AG0-ASSET-ID        TO
035600                          TB-AG-ASSET-ID (TB-AG-IDX)
035700           MOVE AG0-PERSON-ID       TO
035800                          TB-AG-PERSON-ID (TB-AG-IDX)
035900           MOVE AG0-START-TS        TO
036000                          TB-AG-START-TS (TB-AG-IDX)
036100           MOVE AG0-END-TS          TO
036200                          TB-AG-END-TS (TB-AG-IDX)
036300           MOVE AG0-EXPECTED-RETURN TO
036400                          TB-AG-EXPECTED-RETURN (TB-AG-IDX)
036500           MOVE AG0-PRIMARY-FLAG    TO
036600                          TB-AG-PRIMARY-FLAG (TB-AG-IDX)
036700           MOVE AG0-NOTES           TO
036800                          TB-AG-NOTES (TB-AG-IDX)
036900     END-READ
037000     .
037100 1135-LEE-UNA-ASIGNACION-EXIT.
037200     EXIT.
037300
037400 1145-LEE-UN-EVENTO.
037500     READ ASSETEVF INTO REG-ASSETEV
037600        AT END
037700           MOVE '99' TO WS-ASSETEVF-STATUS
037800        NOT AT END
037900           ADD 1 TO TB-EV-CANT
038000           SET TB-EV-IDX TO TB-EV-CANT
038100           MOVE EV0-ID            TO TB-EV-ID (TB-EV-IDX)
038200           MOVE EV0-ASSET-ID      TO
038300                          TB-EV-ASSET-ID (TB-EV-IDX)
038400           MOVE EV0-ACTION        TO
038500                          TB-EV-ACTION (TB-EV-IDX)
038600           MOVE EV0-ACTOR         TO
038700                          TB-EV-ACTOR (TB-EV-IDX)
038800           MOVE EV0-FROM-STATUS   TO
038900                          TB-EV-FROM-STATUS (TB-EV-IDX)
039000           MOVE EV0-TO-STATUS     TO
039100                          TB-EV-TO-STATUS (TB-EV-IDX)
039200           MOVE EV0-FROM-LOCATION TO
039300                          TB-EV-FROM-LOCATION (TB-EV-IDX)
039400           MOVE EV0-TO-LOCATION   TO
039500                          TB-EV-TO-LOCATION (TB-EV-IDX)
039600           MOVE EV0-NOTES         TO
039700                          TB-EV-NOTES (TB-EV-IDX)
039800           MOVE EV0-CREATED-TS    TO
039900                          TB-EV-CREATED-TS (TB-EV-IDX)
040000     END-READ
040100     .
040200 1145-LEE-UN-EVENTO-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600*                     LOGICA DEL PROGRAMA                       *
040700*****************************************************************
040800 2000-PROCESO.
040900
041000     ADD 1 TO WS-CT-LEIDAS
041100     MOVE SPACE TO WS-MOTIVO-RECHAZO
041200     INSPECT TX0-ACTION CONVERTING
041300             'abcdefghijklmnopqrstuvwxyz' TO
041400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
041500
041600     PERFORM 2010-LOCALIZA-ACTIVO
041700        THRU 2010-LOCALIZA-ACTIVO-EXIT
041800
041900     IF WS-88-NO-ENCONTRADO
042000        MOVE 'Asset not found' TO WS-MOTIVO-RECHAZO
042100        PERFORM 2900-RECHAZO
042200           THRU 2900-RECHAZO-EXIT
042300     ELSE
042400        EVALUATE TRUE
042500           WHEN TX0-ACTION EQUAL 'DEPLOY'
042600              PERFORM 2100-DEPLOY
042700                 THRU 2100-DEPLOY-EXIT
042800           WHEN TX0-ACTION EQUAL 'RETURN'
042900              PERFORM 2200-RETURN
043000                 THRU 2200-RETURN-EXIT
043100           WHEN TX0-ACTION EQUAL 'REPAIR'
043200              PERFORM 2300-REPAIR
043300                 THRU 2300-REPAIR-EXIT
043400           WHEN TX0-ACTION EQUAL 'RETIRE'
043500              PERFORM 2400-RETIRE
043600                 THRU 2400-RETIRE-EXIT
043700           WHEN TX0-ACTION EQUAL 'MOVE'
043800              PERFORM 2500-MOVE
043900                 THRU 2500-MOVE-EXIT
044000           WHEN OTHER
044100              STRING "Unknown transition '" DELIMITED BY SIZE
044200                     TX0-ACTION             DELIMITED BY SPACE
044300                     "'"                     DELIMITED BY SIZE
044400                     INTO WS-MOTIVO-RECHAZO
044500              END-STRING
044600              PERFORM 2900-RECHAZO
044700                 THRU 2900-RECHAZO-EXIT
044800        END-EVALUATE
044900     END-IF
045000
045100     PERFORM 2100-LEER-TRANSACCION
045200        THRU 2100-LEER-TRANSACCION-EXIT
045300     .
045400 2000-PROCESO-EXIT.
045500     EXIT.
045600
045700 2100-LEER-TRANSACCION.
045800     READ TRANSACF INTO REG-TRANSAC
045900          AT END
046000          MOVE '10' TO WS-FIN-PGM
046100     END-READ.
046200 2100-LEER-TRANSACCION-EXIT.
046300     EXIT.
046400
046500 2010-LOCALIZA-ACTIVO.
046600     SET WS-88-NO-ENCONTRADO TO TRUE
046700     IF TB-AS-CANT IS GREATER THAN ZERO
046800        PERFORM 2015-BUSCA-ACTIVO-POR-ID
046900           THRU 2015-BUSCA-ACTIVO-POR-ID-EXIT
047000           VARYING TB-AS-IDX FROM 1 BY 1
047100           UNTIL TB-AS-IDX IS GREATER THAN TB-AS-CANT
047200              OR WS-88-ENCONTRADO
047300     END-IF
047400     .
047500 2010-LOCALIZA-ACTIVO-EXIT.
047600     EXIT.
047700
047800 2015-BUSCA-ACTIVO-POR-ID.
047900     IF TB-AS-ID (TB-AS-IDX) EQUAL TX0-ASSET-ID
048000        SET WS-88-ENCONTRADO TO TRUE
048100     END-IF
048200     .
048300 2015-BUSCA-ACTIVO-POR-ID-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700*  TRANSICION DEPLOY - ASIGNA EL ACTIVO A UNA PERSONA Y PASA A   *
048800*  ESTADO ACTIVE.  VALIDA PERSON-ID, VALIDA PERIFERICOS Y        *
048900*  ENLAZA LOS QUE VIENEN INFORMADOS EN LA TRANSACCION.           *
049000*****************************************************************
049100 2100-DEPLOY.
049110*    0006  09/08/26  L.VARGAS       RQ-4482 LA TRANSICION AHORA
049120*                                   MUEVE EL ACTIVO A LA UBICACION
049130*                                   SOLICITADA ANTES DE ENLAZAR
049140*                                   PERIFERICOS, Y LOGUEA EL ALTA
049150*                                   DE ASIGNACION Y EL CAMBIO DE
049160*                                   UBICACION CUANDO CORRESPONDE.
049200     IF TX0-PERSON-ID EQUAL SPACE
049300        MOVE 'person_id required for deploy' TO WS-MOTIVO-RECHAZO
049400        PERFORM 2900-RECHAZO
049500           THRU 2900-RECHAZO-EXIT
049600     ELSE
049700        PERFORM 2110-VALIDA-PERIFERICOS
049800           THRU 2110-VALIDA-PERIFERICOS-EXIT
049900        IF WS-PERIF-FALTANTES NOT EQUAL SPACE
050000           STRING 'Peripheral asset(s) not found: '
050100                  DELIMITED BY SIZE
050200                  WS-PERIF-FALTANTES DELIMITED BY SPACE
050300                  INTO WS-MOTIVO-RECHAZO
050400           END-STRING
050500           PERFORM 2900-RECHAZO
050600              THRU 2900-RECHAZO-EXIT
050700        ELSE
050710           SET WS-88-CIERRE-DEPLOY TO TRUE
050800           PERFORM 2120-CIERRA-ASIGNACION-ABIERTA
050900              THRU 2120-CIERRA-ASIGNACION-ABIERTA-EXIT
051000
051100           ADD 1 TO TB-AG-CANT
051200           SET TB-AG-IDX TO TB-AG-CANT
051300           PERFORM 9100-SIGUIENTE-ID
051400              THRU 9100-SIGUIENTE-ID-EXIT
051500           MOVE WS-NUEVO-ID           TO TB-AG-ID (TB-AG-IDX)
051600           MOVE TX0-ASSET-ID          TO TB-AG-ASSET-ID (TB-AG-IDX)
051700           MOVE TX0-PERSON-ID         TO TB-AG-PERSON-ID (TB-AG-IDX)
051800           MOVE CT-TIMESTAMP-CORRIDA  TO TB-AG-START-TS (TB-AG-IDX)
051900           MOVE SPACE                 TO TB-AG-END-TS (TB-AG-IDX)
052000           MOVE TX0-EXPECTED-RETURN   TO
052100                          TB-AG-EXPECTED-RETURN (TB-AG-IDX)
052200           MOVE 'Y'                   TO
052300                          TB-AG-PRIMARY-FLAG (TB-AG-IDX)
052400           MOVE TX0-NOTES             TO TB-AG-NOTES (TB-AG-IDX)
052410           PERFORM 9510-ESCRIBE-EVENTO-ASIGNA
052420              THRU 9510-ESCRIBE-EVENTO-ASIGNA-EXIT
052500
052600           MOVE TB-AS-STATUS (TB-AS-IDX) TO
052700                            TB-EV-FROM-STATUS (1)
052710           MOVE TB-AS-LOCATION-ID (TB-AS-IDX) TO
052720                            TB-EV-FROM-LOCATION (1)
052800           MOVE 'ACTIVE  '             TO
052900                            TB-AS-STATUS (TB-AS-IDX)
052910           IF TX0-TARGET-LOCATION NOT EQUAL SPACE
052920              MOVE TX0-TARGET-LOCATION TO
052930                            TB-AS-LOCATION-ID (TB-AS-IDX)
052940           END-IF
053000
053100           PERFORM 2130-ENLAZA-PERIFERICOS
053200              THRU 2130-ENLAZA-PERIFERICOS-EXIT
053300
053400           PERFORM 9500-ESCRIBE-EVENTO
053450              THRU 9500-ESCRIBE-EVENTO-EXIT
053500           IF TB-AS-LOCATION-ID (TB-AS-IDX) NOT EQUAL
053510                            TB-EV-FROM-LOCATION (1)
053520              AND TB-AS-LOCATION-ID (TB-AS-IDX) NOT EQUAL SPACE
053530              PERFORM 9520-ESCRIBE-EVENTO-UBICACION
053540                 THRU 9520-ESCRIBE-EVENTO-UBICACION-EXIT
053550           END-IF
053600
053700           ADD 1 TO WS-CT-DEPLOY
053800           PERFORM 2990-ACEPTA
053900              THRU 2990-ACEPTA-EXIT
054000        END-IF
054100     END-IF
054200     .
054300 2100-DEPLOY-EXIT.
054400     EXIT.
054500
054600 2110-VALIDA-PERIFERICOS.
054700     MOVE SPACE TO WS-PERIF-FALTANTES
054800     MOVE 1 TO WS-PERIF-PUNTERO
054900
055000     PERFORM 2115-VALIDA-UN-PERIFERICO
055100        THRU 2115-VALIDA-UN-PERIFERICO-EXIT
055200        VARYING WS-PERIF-SUBIDX FROM 1 BY 1
055300        UNTIL WS-PERIF-SUBIDX IS GREATER THAN 3
055400     .
055500 2110-VALIDA-PERIFERICOS-EXIT.
055600     EXIT.
055700
055800 2115-VALIDA-UN-PERIFERICO.
055900     EVALUATE WS-PERIF-SUBIDX
056000        WHEN 1 MOVE TX0-PERIPHERAL-ID-1 TO WS-PERIF-ID-AUX
056100        WHEN 2 MOVE TX0-PERIPHERAL-ID-2 TO WS-PERIF-ID-AUX
056200        WHEN 3 MOVE TX0-PERIPHERAL-ID-3 TO WS-PERIF-ID-AUX
056300     END-EVALUATE
056400
056500     IF WS-PERIF-ID-AUX NOT EQUAL SPACE
056600        SET WS-88-NO-ENCONTRADO TO TRUE
056700        PERFORM 2117-BUSCA-PERIFERICO-POR-ID
056800           THRU 2117-BUSCA-PERIFERICO-POR-ID-EXIT
056900           VARYING WS-PERIF-SUBIDX FROM 1 BY 1
057000           UNTIL WS-PERIF-SUBIDX IS GREATER THAN TB-AS-CANT
057100              OR WS-88-ENCONTRADO
057200        IF WS-88-NO-ENCONTRADO
057300           IF WS-PERIF-PUNTERO IS GREATER THAN 1
057400              STRING ', ' DELIMITED BY SIZE
057500                 INTO WS-PERIF-FALTANTES
057600                 WITH POINTER WS-PERIF-PUNTERO
057700              END-STRING
057800           END-IF
057900           STRING WS-PERIF-ID-AUX DELIMITED BY SPACE
058000              INTO WS-PERIF-FALTANTES
058100              WITH POINTER WS-PERIF-PUNTERO
058200           END-STRING
058300        END-IF
058400     END-IF
058500     .
058600 2115-VALIDA-UN-PERIFERICO-EXIT.
058700     EXIT.
058800
058900 2117-BUSCA-PERIFERICO-POR-ID.
059000     IF TB-AS-ID (WS-PERIF-SUBIDX) EQUAL WS-PERIF-ID-AUX
059100        SET WS-88-ENCONTRADO TO TRUE
059200     END-IF
059300     .
059400 2117-BUSCA-PERIFERICO-POR-ID-EXIT.
059500     EXIT.
059600
059700 2120-CIERRA-ASIGNACION-ABIERTA.
059710*    0006  09/08/26  L.VARGAS       RQ-4482 AL CERRAR LA
059720*                                   ASIGNACION ABIERTA SE ANOTA
059730*                                   EL MOTIVO DEL CIERRE Y SE
059740*                                   LOGUEA EL EVENTO ASSIGNMENT-
059750*                                   ENDED QUE ANTES NO SE GRABABA.
059800     PERFORM 2125-CIERRA-SI-ABIERTA
059900        THRU 2125-CIERRA-SI-ABIERTA-EXIT
060000        VARYING TB-AG-IDX FROM 1 BY 1
060100        UNTIL TB-AG-IDX IS GREATER THAN TB-AG-CANT
060200     .
060300 2120-CIERRA-ASIGNACION-ABIERTA-EXIT.
060400     EXIT.
060500
060600 2125-CIERRA-SI-ABIERTA.
060700     IF TB-AG-ASSET-ID (TB-AG-IDX) EQUAL TX0-ASSET-ID
060800        AND TB-AG-END-TS (TB-AG-IDX) EQUAL SPACE
060900        MOVE CT-TIMESTAMP-CORRIDA TO TB-AG-END-TS (TB-AG-IDX)
060910        PERFORM 2127-ANOTA-CIERRE-ASIGNACION
060920           THRU 2127-ANOTA-CIERRE-ASIGNACION-EXIT
060930        PERFORM 9505-ESCRIBE-EVENTO-CIERRE
060940           THRU 9505-ESCRIBE-EVENTO-CIERRE-EXIT
061000     END-IF
061100     .
061200 2125-CIERRA-SI-ABIERTA-EXIT.
061300     EXIT.
061310
061320 2127-ANOTA-CIERRE-ASIGNACION.
061330     EVALUATE TRUE
061340        WHEN WS-88-CIERRE-DEPLOY
061350           MOVE 'Auto-closed before new deployment.' TO
061360                                          WS-NOTAS-AUX
061370        WHEN WS-88-CIERRE-RETURN
061380           MOVE 'Auto-closed on return.' TO WS-NOTAS-AUX
061410        WHEN OTHER
061420           MOVE SPACE TO WS-NOTAS-AUX
061430     END-EVALUATE
061440     IF TB-AG-NOTES (TB-AG-IDX) EQUAL SPACE
061450        MOVE WS-NOTAS-AUX TO TB-AG-NOTES (TB-AG-IDX)
061460     ELSE
061470        STRING TB-AG-NOTES (TB-AG-IDX) DELIMITED BY SPACE
061480               ' | '                   DELIMITED BY SIZE
061490               WS-NOTAS-AUX            DELIMITED BY SPACE
061500               INTO TB-AG-NOTES (TB-AG-IDX)
061510        END-STRING
061520     END-IF
061530     .
061540 2127-ANOTA-CIERRE-ASIGNACION-EXIT.
061550     EXIT.
061560
061570 2130-ENLAZA-PERIFERICOS.
061580*    0006  09/08/26  L.VARGAS       RQ-4482 SE EVITAN RELACIONES
061590*                                   DUPLICADAS Y SE ACTIVA EL
061595*                                   PERIFERICO, HEREDANDO LA
061598*                                   UBICACION DEL ACTIVO PADRE.
061600     PERFORM 2135-ENLAZA-UN-PERIFERICO
061700        THRU 2135-ENLAZA-UN-PERIFERICO-EXIT
061800        VARYING WS-PERIF-SUBIDX FROM 1 BY 1
061900        UNTIL WS-PERIF-SUBIDX IS GREATER THAN 3
062000     .
062100 2130-ENLAZA-PERIFERICOS-EXIT.
062200     EXIT.
062300
062400 2135-ENLAZA-UN-PERIFERICO.
062500     EVALUATE WS-PERIF-SUBIDX
062600        WHEN 1 MOVE TX0-PERIPHERAL-ID-1 TO WS-PERIF-ID-AUX
062700        WHEN 2 MOVE TX0-PERIPHERAL-ID-2 TO WS-PERIF-ID-AUX
062800        WHEN 3 MOVE TX0-PERIPHERAL-ID-3 TO WS-PERIF-ID-AUX
062900     END-EVALUATE
063000
063100     IF WS-PERIF-ID-AUX NOT EQUAL SPACE
063110        PERFORM 2136-BUSCA-RELACION-EXISTENTE
063120           THRU 2136-BUSCA-RELACION-EXISTENTE-EXIT
063130        IF WS-88-NO-ENCONTRADO
063200           ADD 1 TO TB-RL-CANT
063300           SET TB-RL-IDX TO TB-RL-CANT
063400           PERFORM 9100-SIGUIENTE-ID
063500              THRU 9100-SIGUIENTE-ID-EXIT
063600           MOVE WS-NUEVO-ID     TO TB-RL-ID (TB-RL-IDX)
063700           MOVE TX0-ASSET-ID    TO TB-RL-PARENT-ASSET-ID (TB-RL-IDX)
063800           MOVE WS-PERIF-ID-AUX TO TB-RL-CHILD-ASSET-ID (TB-RL-IDX)
063900           MOVE 'PERIPHERAL-OF' TO TB-RL-TYPE (TB-RL-IDX)
063910           PERFORM 2137-ACTIVA-PERIFERICO
063920              THRU 2137-ACTIVA-PERIFERICO-EXIT
064000        END-IF
064010     END-IF
064100     .
064200 2135-ENLAZA-UN-PERIFERICO-EXIT.
064300     EXIT.
064310
064320 2136-BUSCA-RELACION-EXISTENTE.
064330     SET WS-88-NO-ENCONTRADO TO TRUE
064340     IF TB-RL-CANT IS GREATER THAN ZERO
064350        PERFORM 2136-EXAMINA-UNA-RELACION
064360           THRU 2136-EXAMINA-UNA-RELACION-EXIT
064370           VARYING WS-RL-LEE-IDX FROM 1 BY 1
064380           UNTIL WS-RL-LEE-IDX IS GREATER THAN TB-RL-CANT
064390              OR WS-88-ENCONTRADO
064400     END-IF
064410     .
064420 2136-BUSCA-RELACION-EXISTENTE-EXIT.
064430     EXIT.
064440
064450 2136-EXAMINA-UNA-RELACION.
064460     IF TB-RL-PARENT-ASSET-ID (WS-RL-LEE-IDX) EQUAL TX0-ASSET-ID
064470        AND TB-RL-CHILD-ASSET-ID (WS-RL-LEE-IDX) EQUAL
064480                                      WS-PERIF-ID-AUX
064490        AND TB-RL-TYPE (WS-RL-LEE-IDX) EQUAL 'PERIPHERAL-OF'
064500        SET WS-88-ENCONTRADO TO TRUE
064510     END-IF
064520     .
064530 2136-EXAMINA-UNA-RELACION-EXIT.
064540     EXIT.
064550
064560 2137-ACTIVA-PERIFERICO.
064570     SET WS-88-NO-ENCONTRADO TO TRUE
064580     IF TB-AS-CANT IS GREATER THAN ZERO
064590        PERFORM 2138-BUSCA-PERIF-POR-ID
064600           THRU 2138-BUSCA-PERIF-POR-ID-EXIT
064610           VARYING WS-PERIF-AS-IDX FROM 1 BY 1
064620           UNTIL WS-PERIF-AS-IDX IS GREATER THAN TB-AS-CANT
064630              OR WS-88-ENCONTRADO
064640     END-IF
064650     IF WS-88-ENCONTRADO
064660        MOVE TB-AS-STATUS (WS-PERIF-AS-IDX) TO
064670                               WS-PERIF-ESTADO-ANTES
064680        MOVE 'ACTIVE  '                      TO
064690                               TB-AS-STATUS (WS-PERIF-AS-IDX)
064700        MOVE TB-AS-LOCATION-ID (TB-AS-IDX)   TO
064710                               TB-AS-LOCATION-ID (WS-PERIF-AS-IDX)
064720        PERFORM 9515-ESCRIBE-EVENTO-PERIF
064730           THRU 9515-ESCRIBE-EVENTO-PERIF-EXIT
064740     END-IF
064750     .
064760 2137-ACTIVA-PERIFERICO-EXIT.
064770     EXIT.
064780
064790 2138-BUSCA-PERIF-POR-ID.
064800     IF TB-AS-ID (WS-PERIF-AS-IDX) EQUAL WS-PERIF-ID-AUX
064810        SET WS-88-ENCONTRADO TO TRUE
064820     END-IF
064830     .
064840 2138-BUSCA-PERIF-POR-ID-EXIT.
064850     EXIT.
064855
064860*****************************************************************
064865*  TRANSICION RETURN - CIERRA LA ASIGNACION ABIERTA DEL ACTIVO   *
064870*  Y LO DEJA EN SPARE.  LOS PERIFERICOS ENLAZADOS VUELVEN A      *
064875*  SPARE CON EL ACTIVO Y SE DESHACE SU RELACION.                 *
064880*    0006  09/08/26  L.VARGAS       RQ-4482 SE AGREGA EL MANEJO  *
064885*                                   DE TARGET-LOCATION Y LA      *
064890*                                   CASCADA DE PERIFERICOS.      *
064895*****************************************************************
064898 2200-RETURN.
065000     SET WS-88-CIERRE-RETURN TO TRUE
065010     PERFORM 2120-CIERRA-ASIGNACION-ABIERTA
065100        THRU 2120-CIERRA-ASIGNACION-ABIERTA-EXIT
065200
065300     MOVE TB-AS-STATUS (TB-AS-IDX) TO TB-EV-FROM-STATUS (1)
065310     MOVE TB-AS-LOCATION-ID (TB-AS-IDX) TO TB-EV-FROM-LOCATION (1)
065400     MOVE 'SPARE   '                TO TB-AS-STATUS (TB-AS-IDX)
065410     IF TX0-TARGET-LOCATION NOT EQUAL SPACE
065420        MOVE TX0-TARGET-LOCATION TO TB-AS-LOCATION-ID (TB-AS-IDX)
065430     END-IF
065440
065450     PERFORM 2210-CASCADA-PERIFERICOS
065460        THRU 2210-CASCADA-PERIFERICOS-EXIT
065500
065600     PERFORM 9500-ESCRIBE-EVENTO
065700        THRU 9500-ESCRIBE-EVENTO-EXIT
065710     IF TB-AS-LOCATION-ID (TB-AS-IDX) NOT EQUAL
065720                         TB-EV-FROM-LOCATION (1)
065730        AND TB-AS-LOCATION-ID (TB-AS-IDX) NOT EQUAL SPACE
065740        PERFORM 9520-ESCRIBE-EVENTO-UBICACION
065750           THRU 9520-ESCRIBE-EVENTO-UBICACION-EXIT
065760     END-IF
065800
065900     ADD 1 TO WS-CT-RETURN
066000     PERFORM 2990-ACEPTA
066100        THRU 2990-ACEPTA-EXIT
066200     .
066300 2200-RETURN-EXIT.
066400     EXIT.
066410
066420 2210-CASCADA-PERIFERICOS.
066430     MOVE ZERO TO WS-RL-ESCRIBE-IDX
066440     IF TB-RL-CANT IS GREATER THAN ZERO
066450        PERFORM 2215-REVISA-UNA-RELACION
066460           THRU 2215-REVISA-UNA-RELACION-EXIT
066470           VARYING WS-RL-LEE-IDX FROM 1 BY 1
066480           UNTIL WS-RL-LEE-IDX IS GREATER THAN TB-RL-CANT
066490     END-IF
066500     MOVE WS-RL-ESCRIBE-IDX TO TB-RL-CANT
066510     .
066520 2210-CASCADA-PERIFERICOS-EXIT.
066530     EXIT.
066540
066550 2215-REVISA-UNA-RELACION.
066560     IF TB-RL-PARENT-ASSET-ID (WS-RL-LEE-IDX) EQUAL TX0-ASSET-ID
066570        AND TB-RL-TYPE (WS-RL-LEE-IDX) EQUAL 'PERIPHERAL-OF'
066580        MOVE TB-RL-CHILD-ASSET-ID (WS-RL-LEE-IDX) TO
066590                                      WS-PERIF-ID-AUX
066600        PERFORM 2217-DEVUELVE-PERIFERICO
066610           THRU 2217-DEVUELVE-PERIFERICO-EXIT
066620     ELSE
066630        ADD 1 TO WS-RL-ESCRIBE-IDX
066640        IF WS-RL-ESCRIBE-IDX NOT EQUAL WS-RL-LEE-IDX
066650           MOVE TB-RL-FILA (WS-RL-LEE-IDX) TO
066660                                 TB-RL-FILA (WS-RL-ESCRIBE-IDX)
066670        END-IF
066680     END-IF
066690     .
066700 2215-REVISA-UNA-RELACION-EXIT.
066710     EXIT.
066720
066730 2217-DEVUELVE-PERIFERICO.
066740     SET WS-88-NO-ENCONTRADO TO TRUE
066750     IF TB-AS-CANT IS GREATER THAN ZERO
066760        PERFORM 2219-BUSCA-HIJO-POR-ID
066770           THRU 2219-BUSCA-HIJO-POR-ID-EXIT
066780           VARYING WS-PERIF-AS-IDX FROM 1 BY 1
066790           UNTIL WS-PERIF-AS-IDX IS GREATER THAN TB-AS-CANT
066800              OR WS-88-ENCONTRADO
066810     END-IF
066820     IF WS-88-ENCONTRADO
066830        MOVE TB-AS-STATUS (WS-PERIF-AS-IDX) TO
066840                               WS-PERIF-ESTADO-ANTES
066850        MOVE 'SPARE   '                      TO
066860                               TB-AS-STATUS (WS-PERIF-AS-IDX)
066870        IF TX0-TARGET-LOCATION NOT EQUAL SPACE
066880           MOVE TX0-TARGET-LOCATION TO
066890                               TB-AS-LOCATION-ID (WS-PERIF-AS-IDX)
066900        END-IF
066910        PERFORM 9517-ESCRIBE-EVENTO-PERIF-DEV
066920           THRU 9517-ESCRIBE-EVENTO-PERIF-DEV-EXIT
066930     END-IF
066940     .
066990 2217-DEVUELVE-PERIFERICO-EXIT.
067000     EXIT.
067010
067020 2219-BUSCA-HIJO-POR-ID.
067030     IF TB-AS-ID (WS-PERIF-AS-IDX) EQUAL WS-PERIF-ID-AUX
067040        SET WS-88-ENCONTRADO TO TRUE
067050     END-IF
067060     .
067070 2219-BUSCA-HIJO-POR-ID-EXIT.
067080     EXIT.
067090
067100*****************************************************************
067110*  TRANSICION REPAIR - PASA EL ACTIVO A ESTADO REPAIR Y          *
067120*  CONDICION INCIDENT.                                          *
067130*****************************************************************
067140 2300-REPAIR.
067150     MOVE TB-AS-STATUS (TB-AS-IDX) TO TB-EV-FROM-STATUS (1)
067160     MOVE 'REPAIR  '               TO TB-AS-STATUS (TB-AS-IDX)
067170     MOVE 'INCIDENT      '         TO
067180                            TB-AS-OPER-STATE (TB-AS-IDX)
067190
067195     PERFORM 9500-ESCRIBE-EVENTO
067198        THRU 9500-ESCRIBE-EVENTO-EXIT
067800
067900     ADD 1 TO WS-CT-REPAIR
068000     PERFORM 2990-ACEPTA
068100        THRU 2990-ACEPTA-EXIT
068200     .
068300 2300-REPAIR-EXIT.
068400     EXIT.
068500
068600*****************************************************************
068700*  TRANSICION RETIRE - PASA EL ACTIVO A ESTADO RETIRED Y         *
068800*  CONDICION DECOMMISSIONED.  NO TOCA LA ASIGNACION NI LA        *
068850*  UBICACION - EL PEDIDO NO LO CONTEMPLA.                        *
068900*****************************************************************
069000 2400-RETIRE.
069400     MOVE TB-AS-STATUS (TB-AS-IDX) TO TB-EV-FROM-STATUS (1)
069500     MOVE 'RETIRED '               TO TB-AS-STATUS (TB-AS-IDX)
069600     MOVE 'DECOMMISSIONED'         TO
069700                            TB-AS-OPER-STATE (TB-AS-IDX)
069800
069900     PERFORM 9500-ESCRIBE-EVENTO
070000        THRU 9500-ESCRIBE-EVENTO-EXIT
070100
070200     ADD 1 TO WS-CT-RETIRE
070300     PERFORM 2990-ACEPTA
070400        THRU 2990-ACEPTA-EXIT
070500     .
070600 2400-RETIRE-EXIT.
070700     EXIT.
070800
070900*****************************************************************
071000*  TRANSICION MOVE - CAMBIA LA UBICACION DEL ACTIVO.             *
071100*****************************************************************
071200 2500-MOVE.
071300     IF TX0-TARGET-LOCATION EQUAL SPACE
071400        MOVE 'target_location_id required' TO WS-MOTIVO-RECHAZO
071500        PERFORM 2900-RECHAZO
071600           THRU 2900-RECHAZO-EXIT
071700     ELSE
071800        MOVE TB-AS-LOCATION-ID (TB-AS-IDX) TO
071900                               TB-EV-FROM-LOCATION (1)
072000        MOVE TX0-TARGET-LOCATION            TO
072100                               TB-AS-LOCATION-ID (TB-AS-IDX)
072200
072300        PERFORM 9520-ESCRIBE-EVENTO-UBICACION
072400           THRU 9520-ESCRIBE-EVENTO-UBICACION-EXIT
072500
072600        ADD 1 TO WS-CT-MOVE
072700        PERFORM 2990-ACEPTA
072800           THRU 2990-ACEPTA-EXIT
072900     END-IF
073000     .
073100 2500-MOVE-EXIT.
073200     EXIT.
073300
073400 2900-RECHAZO.
073500     ADD 1 TO WS-CT-RECHAZADAS
073600     DISPLAY 'TRANSACCION RECHAZADA - ACTIVO: ' TX0-ASSET-ID
073700             ' MOTIVO: ' WS-MOTIVO-RECHAZO
073800     .
073900 2900-RECHAZO-EXIT.
074000     EXIT.
074100
074200 2990-ACEPTA.
074250     PERFORM 2950-ACTUALIZA-NOTAS-ACTIVO
074260        THRU 2950-ACTUALIZA-NOTAS-ACTIVO-EXIT
074300     ADD 1 TO WS-CT-ACEPTADAS
074400     .
074500 2990-ACEPTA-EXIT.
074600     EXIT.
074610
074620 2950-ACTUALIZA-NOTAS-ACTIVO.
074630*    0006  09/08/26  L.VARGAS       RQ-4482 LAS NOTAS DE LA
074640*                                   SOLICITUD SE ACUMULAN EN LAS
074650*                                   NOTAS PROPIAS DEL ACTIVO.
074660     IF TX0-NOTES NOT EQUAL SPACE
074670        IF TB-AS-NOTES (TB-AS-IDX) EQUAL SPACE
074680           MOVE TX0-NOTES TO TB-AS-NOTES (TB-AS-IDX)
074690        ELSE
074700           STRING TB-AS-NOTES (TB-AS-IDX) DELIMITED BY SPACE
074710                  ' | '                   DELIMITED BY SIZE
074720                  TX0-NOTES               DELIMITED BY SPACE
074730                  INTO WS-NOTAS-AUX
074740           END-STRING
074750           MOVE WS-NOTAS-AUX TO TB-AS-NOTES (TB-AS-IDX)
074760        END-IF
074770     END-IF
074780     .
074790 2950-ACTUALIZA-NOTAS-ACTIVO-EXIT.
074795     EXIT.
074796
074797*****************************************************************
074798*             SUBRUTINAS DE APOYO (IDS, EVENTOS)                *
074799*****************************************************************
075100 9100-SIGUIENTE-ID.
075200     ADD 1 TO WS-NUEVA-SECUENCIA
075300     MOVE SPACE TO WS-NUEVO-ID
075400     STRING 'NEAS'
075500            WS-NUEVA-SECUENCIA
075600            DELIMITED BY SIZE
075700            INTO WS-NUEVO-ID
075800     END-STRING
075900     .
076000 9100-SIGUIENTE-ID-EXIT.
076100     EXIT.
076200
076300 9500-ESCRIBE-EVENTO.
076310*    0006  09/08/26  L.VARGAS       RQ-4482 ESTE PARRAFO QUEDA
076320*                                   LIMITADO A STATUS-CHANGED; EL
076330*                                   CAMBIO DE UBICACION AHORA SE
076340*                                   LOGUEA POR 9520 POR SEPARADO,
076350*                                   PUES UNA MISMA TRANSICION
076360*                                   PUEDE PRODUCIR AMBOS EVENTOS.
076400     ADD 1 TO TB-EV-CANT
076500     SET TB-EV-IDX TO TB-EV-CANT
076600     PERFORM 9100-SIGUIENTE-ID
076700        THRU 9100-SIGUIENTE-ID-EXIT
076800     MOVE WS-NUEVO-ID       TO TB-EV-ID (TB-EV-IDX)
076900     MOVE TX0-ASSET-ID      TO TB-EV-ASSET-ID (TB-EV-IDX)
077000     MOVE 'STATUS-CHANGED'  TO TB-EV-ACTION (TB-EV-IDX)
077100     MOVE TB-EV-FROM-STATUS (1) TO
077200                      TB-EV-FROM-STATUS (TB-EV-IDX)
077300     MOVE TB-AS-STATUS (TB-AS-IDX) TO
077400                      TB-EV-TO-STATUS (TB-EV-IDX)
077500     MOVE 'TRANSITION-ENGINE'     TO TB-EV-ACTOR (TB-EV-IDX)
077600     MOVE TX0-NOTES               TO TB-EV-NOTES (TB-EV-IDX)
077700     MOVE CT-TIMESTAMP-CORRIDA    TO TB-EV-CREATED-TS (TB-EV-IDX)
077800     .
077900 9500-ESCRIBE-EVENTO-EXIT.
078000     EXIT.
078010
078020 9505-ESCRIBE-EVENTO-CIERRE.
078030     ADD 1 TO TB-EV-CANT
078040     SET TB-EV-IDX TO TB-EV-CANT
078050     PERFORM 9100-SIGUIENTE-ID
078060        THRU 9100-SIGUIENTE-ID-EXIT
078070     MOVE WS-NUEVO-ID           TO TB-EV-ID (TB-EV-IDX)
078080     MOVE TB-AG-ASSET-ID (TB-AG-IDX) TO TB-EV-ASSET-ID (TB-EV-IDX)
078090     MOVE 'ASSIGNMENT-ENDED'    TO TB-EV-ACTION (TB-EV-IDX)
078100     MOVE 'TRANSITION-ENGINE'   TO TB-EV-ACTOR (TB-EV-IDX)
078101     EVALUATE TRUE
078102        WHEN WS-88-CIERRE-DEPLOY
078103           STRING 'Closed assignment ' DELIMITED BY SIZE
078104                  TB-AG-ID (TB-AG-IDX) DELIMITED BY SPACE
078105                  INTO TB-EV-NOTES (TB-EV-IDX)
078106           END-STRING
078107        WHEN WS-88-CIERRE-RETURN
078108           STRING 'Assignment '         DELIMITED BY SIZE
078109                  TB-AG-ID (TB-AG-IDX)  DELIMITED BY SPACE
078110                  ' closed on return.'  DELIMITED BY SIZE
078111                  INTO TB-EV-NOTES (TB-EV-IDX)
078112           END-STRING
078113     END-EVALUATE
078115     MOVE CT-TIMESTAMP-CORRIDA  TO TB-EV-CREATED-TS (TB-EV-IDX)
078116     .
078117 9505-ESCRIBE-EVENTO-CIERRE-EXIT.
078150     EXIT.
078160
078170 9510-ESCRIBE-EVENTO-ASIGNA.
078180     ADD 1 TO TB-EV-CANT
078190     SET TB-EV-IDX TO TB-EV-CANT
078200     PERFORM 9100-SIGUIENTE-ID
078210        THRU 9100-SIGUIENTE-ID-EXIT
078220     MOVE WS-NUEVO-ID           TO TB-EV-ID (TB-EV-IDX)
078230     MOVE TX0-ASSET-ID          TO TB-EV-ASSET-ID (TB-EV-IDX)
078240     MOVE 'ASSIGNMENT-STARTED'  TO TB-EV-ACTION (TB-EV-IDX)
078250     MOVE 'TRANSITION-ENGINE'   TO TB-EV-ACTOR (TB-EV-IDX)
078260     STRING 'Assigned to person ' DELIMITED BY SIZE
078270            TX0-PERSON-ID         DELIMITED BY SPACE
078280            INTO TB-EV-NOTES (TB-EV-IDX)
078290     END-STRING
078300     MOVE CT-TIMESTAMP-CORRIDA  TO TB-EV-CREATED-TS (TB-EV-IDX)
078310     .
078320 9510-ESCRIBE-EVENTO-ASIGNA-EXIT.
078330     EXIT.
078340
078350 9515-ESCRIBE-EVENTO-PERIF.
078360     ADD 1 TO TB-EV-CANT
078370     SET TB-EV-IDX TO TB-EV-CANT
078380     PERFORM 9100-SIGUIENTE-ID
078390        THRU 9100-SIGUIENTE-ID-EXIT
078400     MOVE WS-NUEVO-ID           TO TB-EV-ID (TB-EV-IDX)
078410     MOVE TB-AS-ID (WS-PERIF-AS-IDX) TO TB-EV-ASSET-ID (TB-EV-IDX)
078420     MOVE 'STATUS-CHANGED'      TO TB-EV-ACTION (TB-EV-IDX)
078430     MOVE WS-PERIF-ESTADO-ANTES TO TB-EV-FROM-STATUS (TB-EV-IDX)
078440     MOVE TB-AS-STATUS (WS-PERIF-AS-IDX) TO
078450                                 TB-EV-TO-STATUS (TB-EV-IDX)
078460     MOVE 'TRANSITION-ENGINE'   TO TB-EV-ACTOR (TB-EV-IDX)
078470     MOVE SPACE                 TO TB-EV-NOTES (TB-EV-IDX)
078480     MOVE CT-TIMESTAMP-CORRIDA  TO TB-EV-CREATED-TS (TB-EV-IDX)
078490     .
078500 9515-ESCRIBE-EVENTO-PERIF-EXIT.
078510     EXIT.
078520
078530 9517-ESCRIBE-EVENTO-PERIF-DEV.
078540     ADD 1 TO TB-EV-CANT
078550     SET TB-EV-IDX TO TB-EV-CANT
078560     PERFORM 9100-SIGUIENTE-ID
078570        THRU 9100-SIGUIENTE-ID-EXIT
078580     MOVE WS-NUEVO-ID           TO TB-EV-ID (TB-EV-IDX)
078590     MOVE TB-AS-ID (WS-PERIF-AS-IDX) TO TB-EV-ASSET-ID (TB-EV-IDX)
078600     MOVE 'STATUS-CHANGED'      TO TB-EV-ACTION (TB-EV-IDX)
078610     MOVE WS-PERIF-ESTADO-ANTES TO TB-EV-FROM-STATUS (TB-EV-IDX)
078620     MOVE TB-AS-STATUS (WS-PERIF-AS-IDX) TO
078630                                 TB-EV-TO-STATUS (TB-EV-IDX)
078640     MOVE 'TRANSITION-ENGINE'   TO TB-EV-ACTOR (TB-EV-IDX)
078650     MOVE CT-NOTA-PERIF-DEVUELTO TO TB-EV-NOTES (TB-EV-IDX)
078660     MOVE CT-TIMESTAMP-CORRIDA  TO TB-EV-CREATED-TS (TB-EV-IDX)
078670     .
078680 9517-ESCRIBE-EVENTO-PERIF-DEV-EXIT.
078690     EXIT.
078700
078710 9520-ESCRIBE-EVENTO-UBICACION.
078720     ADD 1 TO TB-EV-CANT
078730     SET TB-EV-IDX TO TB-EV-CANT
078740     PERFORM 9100-SIGUIENTE-ID
078750        THRU 9100-SIGUIENTE-ID-EXIT
078760     MOVE WS-NUEVO-ID           TO TB-EV-ID (TB-EV-IDX)
078770     MOVE TX0-ASSET-ID          TO TB-EV-ASSET-ID (TB-EV-IDX)
078780     MOVE 'LOCATION-CHANGED'    TO TB-EV-ACTION (TB-EV-IDX)
078790     MOVE TB-EV-FROM-LOCATION (1) TO
078800                                 TB-EV-FROM-LOCATION (TB-EV-IDX)
078810     MOVE TB-AS-LOCATION-ID (TB-AS-IDX) TO
078820                                 TB-EV-TO-LOCATION (TB-EV-IDX)
078830     MOVE 'TRANSITION-ENGINE'   TO TB-EV-ACTOR (TB-EV-IDX)
078840     MOVE TX0-NOTES             TO TB-EV-NOTES (TB-EV-IDX)
078850     MOVE CT-TIMESTAMP-CORRIDA  TO TB-EV-CREATED-TS (TB-EV-IDX)
078860     .
078870 9520-ESCRIBE-EVENTO-UBICACION-EXIT.
078880     EXIT.
079000
079100*****************************************************************
079200*                    GRABACION Y CONTROL FINAL                   *
079300*****************************************************************
079400 3000-FINAL.
079500     CLOSE TRANSACF
079600
079700     OPEN OUTPUT ASSETMSF
079800     PERFORM 3100-ESCRIBE-UN-ACTIVO
079900        THRU 3100-ESCRIBE-UN-ACTIVO-EXIT
080000        VARYING TB-AS-IDX FROM 1 BY 1
080100        UNTIL TB-AS-IDX IS GREATER THAN TB-AS-CANT
080200     CLOSE ASSETMSF
080300
080400     OPEN OUTPUT ASSETRLF
080500     PERFORM 3200-ESCRIBE-UNA-RELACION
080600        THRU 3200-ESCRIBE-UNA-RELACION-EXIT
080700        VARYING TB-RL-IDX FROM 1 BY 1
080800        UNTIL TB-RL-IDX IS GREATER THAN TB-RL-CANT
080900     CLOSE ASSETRLF
081000
081100     OPEN OUTPUT ASSETAGF
081200     PERFORM 3300-ESCRIBE-UNA-ASIGNACION
081300        THRU 3300-ESCRIBE-UNA-ASIGNACION-EXIT
081400        VARYING TB-AG-IDX FROM 1 BY 1
081500        UNTIL TB-AG-IDX IS GREATER THAN TB-AG-CANT
081600     CLOSE ASSETAGF
081700
081800     OPEN OUTPUT ASSETEVF
081900     PERFORM 3400-ESCRIBE-UN-EVENTO
082000        THRU 3400-ESCRIBE-UN-EVENTO-EXIT
082100        VARYING TB-EV-IDX FROM 1 BY 1
082200        UNTIL TB-EV-IDX IS GREATER THAN TB-EV-CANT
082300     CLOSE ASSETEVF
082400
082500     DISPLAY '****************************************'
082600     DISPLAY '*   NEAS2000 - REPORTE DE CONTROL       *'
082700     DISPLAY '****************************************'
082800     DISPLAY 'TRANSACCIONES LEIDAS.......: ' WS-CT-LEIDAS
082900     DISPLAY 'TRANSACCIONES ACEPTADAS....: ' WS-CT-ACEPTADAS
083000     DISPLAY 'TRANSACCIONES RECHAZADAS...: ' WS-CT-RECHAZADAS
083100     DISPLAY 'DEPLOY.....................: ' WS-CT-DEPLOY
083200     DISPLAY 'RETURN.....................: ' WS-CT-RETURN
083300     DISPLAY 'REPAIR.....................: ' WS-CT-REPAIR
083400     DISPLAY 'RETIRE.....................: ' WS-CT-RETIRE
083500     DISPLAY 'MOVE.......................: ' WS-CT-MOVE
083550     DISPLAY 'EVENTOS ESCRITOS...........: ' TB-EV-CANT
083600     STOP RUN.
083700     .
083800 3000-FINAL-EXIT.
083900     EXIT.
084000
084100 3100-ESCRIBE-UN-ACTIVO.
084200     MOVE TB-AS-ID (TB-AS-IDX)            TO AST-ID
084300     MOVE TB-AS-TAG (TB-AS-IDX)           TO AST-TAG
084400     MOVE TB-AS-SERIAL (TB-AS-IDX)        TO AST-SERIAL
084500     MOVE TB-AS-MODEL-ID (TB-AS-IDX)      TO AST-MODEL-ID
084600     MOVE TB-AS-STATUS (TB-AS-IDX)        TO AST-STATUS
084700     MOVE TB-AS-OPER-STATE (TB-AS-IDX)    TO AST-OPER-STATE
084800     MOVE TB-AS-PURCHASE-DATE (TB-AS-IDX) TO AST-PURCHASE-DATE
084900     MOVE TB-AS-SUPPLIER (TB-AS-IDX)      TO AST-SUPPLIER
085000     MOVE TB-AS-DESCRIPTION (TB-AS-IDX)   TO AST-DESCRIPTION
085100     MOVE TB-AS-LOCATION-ID (TB-AS-IDX)   TO AST-LOCATION-ID
085200     MOVE TB-AS-NOTES (TB-AS-IDX)         TO AST-NOTES
085300     WRITE REG-ASSETMS
085400     .
085500 3100-ESCRIBE-UN-ACTIVO-EXIT.
085600     EXIT.
085700
085800 3200-ESCRIBE-UNA-RELACION.
085900     MOVE TB-RL-ID (TB-RL-IDX)              TO RL0-ID
086000     MOVE TB-RL-PARENT-ASSET-ID (TB-RL-IDX) TO
086100                                          RL0-PARENT-ASSET-ID
086200     MOVE TB-RL-CHILD-ASSET-ID (TB-RL-IDX)  TO
086300                                          RL0-CHILD-ASSET-ID
086400     MOVE TB-RL-TYPE (TB-RL-IDX)            TO RL0-TYPE
086500     WRITE REG-ASSETRL
086600     .
086700 3200-ESCRIBE-UNA-RELACION-EXIT.
086800     EXIT.
086900
087000 3300-ESCRIBE-UNA-ASIGNACION.
087100     MOVE TB-AG-ID (TB-AG-IDX)              TO AG0-ID
087200     MOVE TB-AG-ASSET-ID (TB-AG-IDX)        TO AG0-ASSET-ID
087300     MOVE TB-AG-PERSON-ID (TB-AG-IDX)       TO AG0-PERSON-ID
087400     MOVE TB-AG-START-TS (TB-AG-IDX)        TO AG0-START-TS
087500     MOVE TB-AG-END-TS (TB-AG-IDX)          TO AG0-END-TS
087600     MOVE TB-AG-EXPECTED-RETURN (TB-AG-IDX) TO
087700                                          AG0-EXPECTED-RETURN
087800     MOVE TB-AG-PRIMARY-FLAG (TB-AG-IDX)    TO AG0-PRIMARY-FLAG
087900     MOVE TB-AG-NOTES (TB-AG-IDX)           TO AG0-NOTES
088000     WRITE REG-ASSETAG
088100     .
088200 3300-ESCRIBE-UNA-ASIGNACION-EXIT.
088300     EXIT.
088400
088500 3400-ESCRIBE-UN-EVENTO.
088600     MOVE TB-EV-ID (TB-EV-IDX)             TO EV0-ID
088700     MOVE TB-EV-ASSET-ID (TB-EV-IDX)       TO EV0-ASSET-ID
088800     MOVE TB-EV-ACTION (TB-EV-IDX)         TO EV0-ACTION
088900     MOVE TB-EV-ACTOR (TB-EV-IDX)          TO EV0-ACTOR
089000     MOVE TB-EV-FROM-STATUS (TB-EV-IDX)    TO EV0-FROM-STATUS
089100     MOVE TB-EV-TO-STATUS (TB-EV-IDX)      TO EV0-TO-STATUS
089200     MOVE TB-EV-FROM-LOCATION (TB-EV-IDX)  TO
089300                                          EV0-FROM-LOCATION
089400     MOVE TB-EV-TO-LOCATION (TB-EV-IDX)    TO EV0-TO-LOCATION
089500     MOVE TB-EV-NOTES (TB-EV-IDX)          TO EV0-NOTES
089600     MOVE TB-EV-CREATED-TS (TB-EV-IDX)     TO EV0-CREATED-TS
089700     WRITE REG-ASSETEV
089800     .
089900 3400-ESCRIBE-UN-EVENTO-EXIT.
090000     EXIT.
