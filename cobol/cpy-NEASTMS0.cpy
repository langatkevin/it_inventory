000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTMS0                                   *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO MAESTRO DE ACTIVO DE TECNOLOGIA.  ES EL *
000600*               REGISTRO CENTRAL DEL SISTEMA DE INVENTARIO;      *
000700*               TODOS LOS DEMAS ARCHIVOS (ASIGNACION, RELACION,  *
000800*               EVENTO) SE REFIEREN A ESTE POR AST-ID.           *
000900*               EL MAESTRO SE CARGA COMPLETO EN MEMORIA AL       *
001000*               INICIO DE CADA PROCESO BATCH (VER RUTINA 1000-   *
001100*               INICIO DE LOS PROGRAMAS NEAS1000/2000/3000/4000) *
001200*               Y SE VUELVE A GRABAR COMPLETO AL FINAL DE LOS    *
001300*               PROCESOS QUE LO MODIFICAN (NEAS1000, NEAS2000).  *
001400*                                                                *
001500* -------------------------------------------------------------- *
001600*                                                                *
001700*           LONGITUD : 420 POSICIONES.                           *
001800*           PREFIJO  : AST.                                      *
001900*                                                                *
002000******************************************************************
002100*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
002200*  ----  --------  -------------  ------------------------------ *
002300*  0001  03/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
002400*  0002  11/11/89  R.QUIROGA      SE AGREGA REDEFINES DE FECHA    *
002500*                                 DE COMPRA PARA VALIDACIONES DE  *
002600*                                 CONTROL DE GARANTIA.            *
002700*  0003  02/12/90  M.SAAVEDRA     SE AGREGA CLAVE ALTERNA TAG +   *
002800*                                 SERIE PARA BUSQUEDA EN TABLA.   *
002900******************************************************************
003000     05  NEASTMS0.
003100*---------------------------------------------------------------*
003200*    IDENTIFICADOR UNICO DEL ACTIVO (CLAVE PRIMARIA).            *
003300*---------------------------------------------------------------*
003400         10  AST-ID                          PIC X(36).
003500*---------------------------------------------------------------*
003600*    ETIQUETA DE INVENTARIO IMPRESA (CODIGO DE BARRAS) Y NUMERO  *
003700*    DE SERIE DEL FABRICANTE.  SE MANTIENEN AGRUPADOS PARA       *
003800*    PODER REDEFINIRLOS COMO CLAVE ALTERNA DE BUSQUEDA.          *
003900*---------------------------------------------------------------*
004000         10  AST-CLAVE-ALTERNA.
004100             15  AST-TAG                     PIC X(20).
004200             15  AST-SERIAL                  PIC X(30).
004300         10  AST-CLAVE-ALT-R REDEFINES AST-CLAVE-ALTERNA
004400                                              PIC X(50).
004500*---------------------------------------------------------------*
004600*    MODELO ASOCIADO (APUNTA A NEASTMD0-MD0-ID EN TABLA DE       *
004700*    MODELOS CARGADA EN MEMORIA).                                *
004800*---------------------------------------------------------------*
004900         10  AST-MODEL-ID                    PIC X(36).
005000*---------------------------------------------------------------*
005100*    ESTADO DE CICLO DE VIDA DEL ACTIVO.  VALORES NORMALIZADOS   *
005200*    SEGUN TABLA DE NORMALIZACION DE LA CARGA MASIVA Y SEGUN LA  *
005300*    MAQUINA DE TRANSICIONES DE NEAS2000.                        *
005400*---------------------------------------------------------------*
005500         10  AST-STATUS                      PIC X(08).
005600             88  AST-88-ACTIVE                 VALUE 'ACTIVE  '.
005700             88  AST-88-SPARE                  VALUE 'SPARE   '.
005800             88  AST-88-REPAIR                 VALUE 'REPAIR  '.
005900             88  AST-88-RETIRED                VALUE 'RETIRED '.
006000*---------------------------------------------------------------*
006100*    ESTADO OPERATIVO DEL ACTIVO (CONDICION FISICA).  SE         *
006200*    ACTUALIZA POR LA TRANSICION RETIRE DE NEAS2000.             *
006300*---------------------------------------------------------------*
006400         10  AST-OPER-STATE                  PIC X(14).
006500             88  AST-88-NORMAL                 VALUE 'NORMAL        '.
006600             88  AST-88-INCIDENT               VALUE 'INCIDENT      '.
006700             88  AST-88-EN-REPARACION          VALUE 'REPAIR        '.
006800             88  AST-88-DECOMISIONADO          VALUE 'DECOMMISSIONED'.
006900*---------------------------------------------------------------*
007000*    FECHA DE COMPRA EN FORMATO AAAA-MM-DD TAL COMO LLEGA DE LA  *
007100*    PLANILLA DE IMPORTACION.  REDEFINIDA EN SUS TRES COMPONENTES*
007200*    PARA CALCULOS DE ANTIGUEDAD Y REPORTES POR ANIO DE COMPRA.  *
007300*---------------------------------------------------------------*
007400         10  AST-PURCHASE-DATE               PIC X(10).
007500         10  AST-PURCHASE-DATE-R REDEFINES
007600             AST-PURCHASE-DATE.
007700             15  AST-PURCH-CCYY              PIC X(04).
007800             15  FILLER                      PIC X(01).
007900             15  AST-PURCH-MM                PIC X(02).
008000             15  FILLER                      PIC X(01).
008100             15  AST-PURCH-DD                PIC X(02).
008200*---------------------------------------------------------------*
008300*    PROVEEDOR QUE FACTURO EL ACTIVO.                            *
008400*---------------------------------------------------------------*
008500         10  AST-SUPPLIER                    PIC X(30).
008600*---------------------------------------------------------------*
008700*    DESCRIPCION LIBRE DEL ACTIVO.  SI LA IMPORTACION NO TRAE    *
008800*    DESCRIPCION, LA RUTINA 2500-DESCRIPTION-FALLBACK DE         *
008900*    NEAS1100 ARMA UNA A PARTIR DE FABRICANTE + MODELO.          *
009000*---------------------------------------------------------------*
009100         10  AST-DESCRIPTION                 PIC X(60).
009200*---------------------------------------------------------------*
009300*    UBICACION ACTUAL DEL ACTIVO (APUNTA A NEASTOU0-OU0-ID).     *
009400*    SE ACTUALIZA POR LA TRANSICION MOVE DE NEAS2000.            *
009500*---------------------------------------------------------------*
009600         10  AST-LOCATION-ID                 PIC X(36).
009700*---------------------------------------------------------------*
009800*    BITACORA LIBRE DE NOTAS.  SE REDEFINE EN TRES RENGLONES DE  *
009900*    40 POSICIONES PARA IMPRESION EN EL REPORTE DE CONTROL.      *
010000*---------------------------------------------------------------*
010100         10  AST-NOTES                       PIC X(120).
010200         10  AST-NOTES-R REDEFINES AST-NOTES.
010300             15  AST-NOTES-LINEA-1           PIC X(40).
010400             15  AST-NOTES-LINEA-2           PIC X(40).
010500             15  AST-NOTES-LINEA-3           PIC X(40).
010600         10  FILLER                          PIC X(07).
