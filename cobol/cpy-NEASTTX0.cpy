000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTTX0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE SOLICITUD DE TRANSICION DE ACTIVO.     *
000600*               UNA LINEA POR SOLICITUD DE DEPLOY, RETURN,       *
000700*               REPAIR, RETIRE O MOVE.  LOS TRES CAMPOS DE       *
000800*               PERIFERICO SOLO APLICAN A LA ACCION DEPLOY.      *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 368 POSICIONES.                           *
001300*           PREFIJO  : TX0.                                      *
001400*                                                                *
001500******************************************************************
001600*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001700*  ----  --------  -------------  ------------------------------ *
001800*  0001  09/11/88  M.SAAVEDRA     ALTA INICIAL DEL LAYOUT.        *
001900******************************************************************
002000     05  NEASTTX0.
002100         10  TX0-ASSET-ID                    PIC X(36).
002200         10  TX0-ACTION                      PIC X(10).
002300             88  TX0-88-DEPLOY                 VALUE 'DEPLOY'.
002400             88  TX0-88-RETURN                 VALUE 'RETURN'.
002500             88  TX0-88-REPAIR                 VALUE 'REPAIR'.
002600             88  TX0-88-RETIRE                 VALUE 'RETIRE'.
002700             88  TX0-88-MOVE                   VALUE 'MOVE'.
002800         10  TX0-TARGET-LOCATION              PIC X(36).
002900         10  TX0-PERSON-ID                    PIC X(36).
003000         10  TX0-EXPECTED-RETURN              PIC X(19).
003100         10  TX0-NOTES                        PIC X(120).
003200         10  TX0-PERIFERICOS.
003300             15  TX0-PERIPHERAL-ID-1         PIC X(36).
003400             15  TX0-PERIPHERAL-ID-2         PIC X(36).
003500             15  TX0-PERIPHERAL-ID-3         PIC X(36).
003600         10  FILLER                          PIC X(03).
