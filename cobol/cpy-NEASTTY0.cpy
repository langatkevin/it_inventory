000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTTY0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DE TIPO DE ACTIVO (LAPTOP, MONITOR,       *
000600*               TELEFONO, ETC).  CATALOGO DE REFERENCIA USADO    *
000700*               POR LA CARGA MASIVA Y POR EL RESUMEN DE          *
000800*               INVENTARIO.                                     *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 125 POSICIONES.                           *
001300*           PREFIJO  : TY0.                                      *
001400*                                                                *
001500******************************************************************
001600*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001700*  ----  --------  -------------  ------------------------------ *
001800*  0001  03/11/88  R.QUIROGA      ALTA INICIAL DEL LAYOUT.        *
001900******************************************************************
002000     05  NEASTTY0.
002100         10  TY0-ID                          PIC X(36).
002200         10  TY0-NAME                        PIC X(30).
002300         10  TY0-CATEGORY                    PIC X(30).
002400         10  TY0-DESCRIPTION                 PIC X(60).
002500         10  FILLER                          PIC X(01).
