000100
000200*****************************************************************
000300* Program name:    NEAS4000.                                    *
000400* Original author: M.SAAVEDRA.                                  *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 07/07/1995 M.SAAVEDRA    Initial version - listado filtrado    *
001000*                          de activos con paginacion.             NEAS4001
001100* 14/12/1998 J.VELAZQUEZ   AJUSTE DE SIGLO (Y2K) - SIN IMPACTO EN *
001200*                          ESTE LISTADO, SE DEJA CONSTANCIA.      NEAS4002
001300* 19/02/2003 M.SAAVEDRA    Se acumulan los renglones que cumplen  *
001400*                          filtro en tabla y se ordenan por       *
001500*                          etiqueta/serie por seleccion del menor *
001505*                          (igual que NEAS3000, tabla chica).     NEAS4003
001510* 09/08/2026 L.VARGAS      RQ-4491 Se agrega filtro por persona   *
001520*                          asignada: solo pasan los activos con   NEAS4004
001530*                          asignacion abierta (sin fecha de fin)  NEAS4005
001540*                          a la persona solicitada.               NEAS4006
001550* 09/08/2026 L.VARGAS      RQ-4497 Se reemplaza el SORT por la    *
001560*                          misma tecnica de seleccion del menor   NEAS4007
001570*                          que usa NEAS3000 - este taller nunca   NEAS4008
001580*                          usa SORT para tablas chicas en         NEAS4009
001590*                          memoria.                               NEAS4010
001600*****************************************************************
001700*****************************************************************
001800*                                                               *
001900*          I D E N T I F I C A T I O N  D I V I S I O N         *
002000*                                                               *
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  NEAS4000.
002400 AUTHOR. MARISOL SAAVEDRA.
002500 INSTALLATION. IBM Z/OS.
002600 DATE-WRITTEN. 07/07/1995.
002700 DATE-COMPILED. 07/07/1995.
002800 SECURITY. CONFIDENTIAL.
002900*****************************************************************
003000*                                                               *
003100*             E N V I R O N M E N T   D I V I S I O N           *
003200*                                                               *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 IS SW-CORRIDA-DE-PRUEBA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT FILTROF   ASSIGN TO FILTROF
004500                       FILE STATUS IS WS-FILTROF-STATUS.
004600
004700     SELECT ASSETMSF  ASSIGN TO ASSETMSF
004800                       FILE STATUS IS WS-ASSETMSF-STATUS.
004900
005000     SELECT ASSETTYF  ASSIGN TO ASSETTYF
005100                       FILE STATUS IS WS-ASSETTYF-STATUS.
005200
005300     SELECT ASSETMDF  ASSIGN TO ASSETMDF
005400                       FILE STATUS IS WS-ASSETMDF-STATUS.
005500
005510     SELECT ASSETAGF  ASSIGN TO ASSETAGF
005520                       FILE STATUS IS WS-ASSETAGF-STATUS.
005530
005600     SELECT ORGUNITF  ASSIGN TO ORGUNITF
005700                       FILE STATUS IS WS-ORGUNITF-STATUS.
005800
005810     SELECT LISTADOF  ASSIGN TO LISTADOF
006000                       FILE STATUS IS WS-LISTADOF-STATUS.
006100
006400*****************************************************************
006500*                                                               *
006600*                      D A T A   D I V I S I O N                *
006700*                                                               *
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 FD  FILTROF
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORD CONTAINS 80 CHARACTERS.
007600 01  REG-FILTRO.
007700     05 FL0-STATUS                    PIC X(08).
007800     05 FL0-DEPARTMENT-ID              PIC X(36).
007900     05 FL0-TYPE-ID                    PIC X(36).
008000     05 FL0-SEARCH-TEXT                PIC X(30).
008050     05 FL0-PERSON-ID                  PIC X(36).
008100     05 FL0-PAGINA                     PIC 9(04).
008200     05 FL0-TAMANIO-PAGINA             PIC 9(03).
008250     05 FILLER                         PIC X(107).
008400
008500 FD  ASSETMSF
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORD CONTAINS 420 CHARACTERS.
008900 01  REG-ASSETMS.
009000     COPY NEASTMS0.
009100
009200 FD  ASSETTYF
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORD CONTAINS 125 CHARACTERS.
009600 01  REG-ASSETTY.
009700     COPY NEASTTY0.
009800
009900 FD  ASSETMDF
010000     RECORDING MODE IS F
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORD CONTAINS 157 CHARACTERS.
010300 01  REG-ASSETMD.
010400     COPY NEASTMD0.
010500
010550 FD  ASSETAGF
010560     RECORDING MODE IS F
010570     BLOCK CONTAINS 0 RECORDS
010580     RECORD CONTAINS 220 CHARACTERS.
010590 01  REG-ASSETAG.
010595     COPY NEASTAG0.
010600 FD  ORGUNITF
010700     RECORDING MODE IS F
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORD CONTAINS 150 CHARACTERS.
011000 01  REG-ORGUNIT.
011100     COPY NEASTOU0.
011200
011300 FD  LISTADOF
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORD CONTAINS 160 CHARACTERS.
011700 01  REG-LISTADO.
011800     COPY NEASTLS0.
011900
013300 WORKING-STORAGE SECTION.
013400
013500 01  WS-FILE-STATUS-FIELDS.
013600     05 WS-FILTROF-STATUS             PIC X(02) VALUE SPACE.
013700     05 WS-ASSETMSF-STATUS            PIC X(02) VALUE SPACE.
013800     05 WS-ASSETTYF-STATUS            PIC X(02) VALUE SPACE.
013900     05 WS-ASSETMDF-STATUS            PIC X(02) VALUE SPACE.
013950     05 WS-ASSETAGF-STATUS            PIC X(02) VALUE SPACE.
014000     05 WS-ORGUNITF-STATUS            PIC X(02) VALUE SPACE.
014100     05 WS-LISTADOF-STATUS            PIC X(02) VALUE SPACE.
014200
014300 01  TB-TIPO.
014400     05 TB-TY-CANT                    PIC S9(4) COMP VALUE ZERO.
014500     05 TB-TY-FILA OCCURS 200 TIMES INDEXED BY TB-TY-IDX.
014600         10 TB-TY-ID                   PIC X(36).
014700         10 TB-TY-NAME                 PIC X(30).
014800
014900 01  TB-MODELO.
015000     05 TB-MD-CANT                    PIC S9(4) COMP VALUE ZERO.
015100     05 TB-MD-FILA OCCURS 500 TIMES INDEXED BY TB-MD-IDX.
015200         10 TB-MD-ID                   PIC X(36).
015300         10 TB-MD-ASSET-TYPE-ID        PIC X(36).
015400
015500 01  TB-ORGUNIT.
015600     05 TB-OU-CANT                    PIC S9(4) COMP VALUE ZERO.
015700     05 TB-OU-FILA OCCURS 1000 TIMES INDEXED BY TB-OU-IDX.
015800         10 TB-OU-ID                   PIC X(36).
015900         10 TB-OU-NAME                 PIC X(40).
015910
015920 01  TB-ASIGNACION.
015930     05 TB-AG-CANT                    PIC S9(4) COMP VALUE ZERO.
015940     05 TB-AG-FILA OCCURS 5000 TIMES INDEXED BY TB-AG-IDX.
015950         10 TB-AG-ASSET-ID             PIC X(36).
015960         10 TB-AG-PERSON-ID            PIC X(36).
015970         10 TB-AG-END-TS               PIC X(19).
015980             88 TB-AG-88-ABIERTA          VALUE SPACES.
015990*    0005  09/08/2026  L.VARGAS      RQ-4497 TABLA DE RESULTADOS
015992*                                   DEL LISTADO FILTRADO - LOS
015994*                                   RENGLONES QUE CUMPLEN SE
015996*                                   ACUMULAN AQUI PARA ORDENAR
015998*                                   POR ETIQUETA/SERIE ANTES DE
015999*                                   PAGINAR (TABLA PEQUENIA, NO
016000*                                   AMERITA SORT).
016002 01  TB-RESULTADO.
016004     05 TB-RS-CANT                    PIC S9(4) COMP VALUE ZERO.
016006     05 TB-RS-FILA OCCURS 5000 TIMES INDEXED BY TB-RS-IDX.
016008         10 TB-RS-TAG                  PIC X(20).
016010         10 TB-RS-SERIAL               PIC X(30).
016012         10 TB-RS-ASSET-ID             PIC X(36).
016014         10 TB-RS-STATUS               PIC X(08).
016016         10 TB-RS-TYPE-NAME            PIC X(30).
016018         10 TB-RS-DEPARTMENT-NAME      PIC X(30).
016020         10 FILLER                    PIC X(06).
016022
016100 01  WS-VARIABLES-FILTRO.
016200     05 WS-TIPO-NOMBRE-AUX            PIC X(30).
016300     05 WS-DEPTO-NOMBRE-AUX           PIC X(30).
016400     05 WS-TEXTO-BUSQUEDA-MAY         PIC X(30).
016500     05 WS-LONG-BUSQUEDA              PIC S9(4) COMP VALUE ZERO.
016600     05 WS-TAG-MAYUSCULA              PIC X(20).
016700     05 WS-SERIAL-MAYUSCULA           PIC X(30).
016800     05 WS-DESC-MAYUSCULA             PIC X(60).
016900     05 WS-CT-COINCID-EDITADO         PIC ZZZZZZ9.
017000
017100 01  WS-VARIABLES-TRABAJO.
017200     05 WS-ENCONTRADO-SW              PIC X(01) VALUE 'N'.
017300         88 WS-88-ENCONTRADO            VALUE 'S'.
017400         88 WS-88-NO-ENCONTRADO         VALUE 'N'.
017500     05 WS-SUBIDX                     PIC S9(4) COMP VALUE ZERO.
017600     05 WS-CUMPLE-FILTROS-SW          PIC X(01) VALUE 'N'.
017700         88 WS-88-CUMPLE-FILTROS         VALUE 'S'.
017800         88 WS-88-NO-CUMPLE-FILTROS      VALUE 'N'.
017850     05 WS-MENOR-RENGLON-IDX          PIC S9(4) COMP VALUE ZERO.
017900
018000 01  WS-CONTADORES.
018100     05 WS-CT-COINCIDENCIAS           PIC S9(7) COMP VALUE ZERO.
018200     05 WS-CT-EN-PAGINA               PIC S9(7) COMP VALUE ZERO.
018300     05 WS-CT-DESDE                   PIC S9(7) COMP VALUE ZERO.
018400     05 WS-CT-HASTA                   PIC S9(7) COMP VALUE ZERO.
018500     05 WS-CT-RENGLON                 PIC S9(7) COMP VALUE ZERO.
018600
018700 PROCEDURE DIVISION.
018800
018900     PERFORM 1000-INICIO
019000        THRU 1000-INICIO-EXIT
019100
019200     PERFORM 2000-FILTRA-ACTIVOS
019300        THRU 2000-FILTRA-ACTIVOS-EXIT
019400
019500     PERFORM 2900-PAGINA-Y-ESCRIBE
019600        THRU 2900-PAGINA-Y-ESCRIBE-EXIT
019700
019800     PERFORM 3000-FINAL
019900        THRU 3000-FINAL-EXIT
019950     .
020000
020100*****************************************************************
020200*                      APERTURAS Y CARGAS                       *
020300*****************************************************************
020400 1000-INICIO.
020500
020600     OPEN INPUT FILTROF
020700     IF WS-FILTROF-STATUS IS EQUAL '00'
020800        READ FILTROF INTO REG-FILTRO
020900        CLOSE FILTROF
021000     ELSE
021100        MOVE SPACE TO REG-FILTRO
021200        MOVE 1   TO FL0-PAGINA
021300        MOVE 25  TO FL0-TAMANIO-PAGINA
021400     END-IF
021500
021600     IF FL0-PAGINA IS LESS THAN 1
021700        MOVE 1 TO FL0-PAGINA
021800     END-IF
021900     IF FL0-TAMANIO-PAGINA IS LESS THAN 1
022000        MOVE 25 TO FL0-TAMANIO-PAGINA
022100     END-IF
022200     IF FL0-TAMANIO-PAGINA IS GREATER THAN 200
022300        MOVE 200 TO FL0-TAMANIO-PAGINA
022400     END-IF
022500
022600     COMPUTE WS-CT-DESDE = ((FL0-PAGINA - 1) * FL0-TAMANIO-PAGINA)
022700                            + 1
022800     COMPUTE WS-CT-HASTA = FL0-PAGINA * FL0-TAMANIO-PAGINA
022900
023000     MOVE FL0-SEARCH-TEXT TO WS-TEXTO-BUSQUEDA-MAY
023100     INSPECT WS-TEXTO-BUSQUEDA-MAY CONVERTING
023200             'abcdefghijklmnopqrstuvwxyz' TO
023300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023400
023500     MOVE 30 TO WS-LONG-BUSQUEDA
023600     PERFORM 1050-RECORTA-TEXTO-BUSQUEDA
023700        THRU 1050-RECORTA-TEXTO-BUSQUEDA-EXIT
023800        UNTIL WS-LONG-BUSQUEDA EQUAL ZERO
023900           OR WS-TEXTO-BUSQUEDA-MAY (WS-LONG-BUSQUEDA:1) NOT
024000              EQUAL SPACE
024100
024200     OPEN INPUT ASSETTYF
024300     IF WS-ASSETTYF-STATUS IS EQUAL '00'
024400        PERFORM 1100-CARGA-UN-TIPO
024500           THRU 1100-CARGA-UN-TIPO-EXIT
024600           UNTIL WS-ASSETTYF-STATUS IS NOT EQUAL '00'
024700        CLOSE ASSETTYF
024800     END-IF
024900
025000     OPEN INPUT ASSETMDF
025100     IF WS-ASSETMDF-STATUS IS EQUAL '00'
025200        PERFORM 1200-CARGA-UN-MODELO
025300           THRU 1200-CARGA-UN-MODELO-EXIT
025400           UNTIL WS-ASSETMDF-STATUS IS NOT EQUAL '00'
025500        CLOSE ASSETMDF
025600     END-IF
025700
025800     OPEN INPUT ORGUNITF
025900     IF WS-ORGUNITF-STATUS IS EQUAL '00'
026000        PERFORM 1300-CARGA-UNA-OU
026100           THRU 1300-CARGA-UNA-OU-EXIT
026200           UNTIL WS-ORGUNITF-STATUS IS NOT EQUAL '00'
026300        CLOSE ORGUNITF
026400     END-IF
026410
026420     OPEN INPUT ASSETAGF
026430     IF WS-ASSETAGF-STATUS IS EQUAL '00'
026440        PERFORM 1400-CARGA-UNA-ASIGNACION
026450           THRU 1400-CARGA-UNA-ASIGNACION-EXIT
026460           UNTIL WS-ASSETAGF-STATUS IS NOT EQUAL '00'
026470        CLOSE ASSETAGF
026480     END-IF
026500
026600     OPEN INPUT ASSETMSF
026700     IF WS-ASSETMSF-STATUS IS NOT EQUAL '00'
026800        DISPLAY 'ERROR APERTURA ASSETMSF CODE: '
026900                 WS-ASSETMSF-STATUS
027000     END-IF
027100
027200     OPEN OUTPUT LISTADOF
027300     .
027400 1000-INICIO-EXIT.
027500     EXIT.
027600
027700 1050-RECORTA-TEXTO-BUSQUEDA.
027800     SUBTRACT 1 FROM WS-LONG-BUSQUEDA
027900     .
028000 1050-RECORTA-TEXTO-BUSQUEDA-EXIT.
028100     EXIT.
028200
028300 1100-CARGA-UN-TIPO.
028400     READ ASSETTYF INTO REG-ASSETTY
028500        AT END
028600           MOVE '99' TO WS-ASSETTYF-STATUS
028700        NOT AT END
028800           ADD 1 TO TB-TY-CANT
028900           SET TB-TY-IDX TO TB-TY-CANT
029000           MOVE TY0-ID   TO TB-TY-ID (TB-TY-IDX)
029100           MOVE TY0-NAME TO TB-TY-NAME (TB-TY-IDX)
029200     END-READ
029300     .
029400 1100-CARGA-UN-TIPO-EXIT.
029500     EXIT.
029600
029700 1200-CARGA-UN-MODELO.
029800     READ ASSETMDF INTO REG-ASSETMD
029900        AT END
030000           MOVE '99' TO WS-ASSETMDF-STATUS
030100        NOT AT END
030200           ADD 1 TO TB-MD-CANT
030300           SET TB-MD-IDX TO TB-MD-CANT
030400           MOVE MD0-ID            TO TB-MD-ID (TB-MD-IDX)
030500           MOVE MD0-ASSET-TYPE-ID TO
030600                          TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
030700     END-READ
030800     .
030900 1200-CARGA-UN-MODELO-EXIT.
031000     EXIT.
031100
031200 1300-CARGA-UNA-OU.
031300     READ ORGUNITF INTO REG-ORGUNIT
031400        AT END
031500           MOVE '99' TO WS-ORGUNITF-STATUS
031600        NOT AT END
031700           ADD 1 TO TB-OU-CANT
031800           SET TB-OU-IDX TO TB-OU-CANT
031900           MOVE OU0-ID   TO TB-OU-ID (TB-OU-IDX)
032000           MOVE OU0-NAME TO TB-OU-NAME (TB-OU-IDX)
032100     END-READ
032200     .
032300 1300-CARGA-UNA-OU-EXIT.
032400     EXIT.
032410
032420 1400-CARGA-UNA-ASIGNACION.
032430     READ ASSETAGF INTO REG-ASSETAG
032440        AT END
032450           MOVE '99' TO WS-ASSETAGF-STATUS
032460        NOT AT END
032470           ADD 1 TO TB-AG-CANT
032480           SET TB-AG-IDX TO TB-AG-CANT
032490           MOVE AG0-ASSET-ID  TO TB-AG-ASSET-ID (TB-AG-IDX)
032500           MOVE AG0-PERSON-ID TO TB-AG-PERSON-ID (TB-AG-IDX)
032510           MOVE AG0-END-TS    TO TB-AG-END-TS (TB-AG-IDX)
032520     END-READ
032530     .
032540 1400-CARGA-UNA-ASIGNACION-EXIT.
032550     EXIT.
032560
032600*****************************************************************
032700*   FILTRA LOS ACTIVOS QUE CUMPLEN TODOS LOS CRITERIOS RECIBIDOS  *
032800*   Y LOS ACUMULA EN TB-RESULTADO (2130-ARMA-RENGLON-RESULTADO    *
032900*   LOS AGREGA A LA TABLA CUANDO CUMPLEN).                        *
033000*****************************************************************
033100 2000-FILTRA-ACTIVOS.
033200     PERFORM 2010-LEE-Y-FILTRA-UN-ACTIVO
033300        THRU 2010-LEE-Y-FILTRA-UN-ACTIVO-EXIT
033400        UNTIL WS-ASSETMSF-STATUS IS NOT EQUAL '00'
033500     .
033600 2000-FILTRA-ACTIVOS-EXIT.
033700     EXIT.
033800
033900 2010-LEE-Y-FILTRA-UN-ACTIVO.
034000     READ ASSETMSF INTO REG-ASSETMS
034100        AT END
034200           MOVE '99' TO WS-ASSETMSF-STATUS
034300        NOT AT END
034400           PERFORM 2100-EVALUA-FILTROS
034500              THRU 2100-EVALUA-FILTROS-EXIT
034600           IF WS-88-CUMPLE-FILTROS
034700              ADD 1 TO WS-CT-COINCIDENCIAS
034800           END-IF
035000     END-READ
035100     .
035200 2010-LEE-Y-FILTRA-UN-ACTIVO-EXIT.
035300     EXIT.
035400
035500*****************************************************************
035600*   EVALUA LOS FILTROS COMBINADOS CON "AND"; BUSQUEDA DE TEXTO   *
035700*   LIBRE SOBRE ETIQUETA, SERIE Y DESCRIPCION SIN DISTINGUIR     *
035800*   MAYUSCULAS/MINUSCULAS.                                      *
035900*****************************************************************
036000 2100-EVALUA-FILTROS.
036100     SET WS-88-CUMPLE-FILTROS TO TRUE
036300
036400     IF FL0-STATUS NOT EQUAL SPACE
036500        IF AST-STATUS NOT EQUAL FL0-STATUS
036600           SET WS-88-NO-CUMPLE-FILTROS TO TRUE
036700        END-IF
036800     END-IF
036900
037000     IF WS-88-CUMPLE-FILTROS
037100        IF FL0-DEPARTMENT-ID NOT EQUAL SPACE
037200           IF AST-LOCATION-ID NOT EQUAL FL0-DEPARTMENT-ID
037300              SET WS-88-NO-CUMPLE-FILTROS TO TRUE
037400           END-IF
037500        END-IF
037600     END-IF
037700
037800     IF WS-88-CUMPLE-FILTROS
037900        IF FL0-TYPE-ID NOT EQUAL SPACE
038000           PERFORM 2110-VERIFICA-TIPO
038100              THRU 2110-VERIFICA-TIPO-EXIT
038200        END-IF
038300     END-IF
038400
038500     IF WS-88-CUMPLE-FILTROS
038600        IF WS-TEXTO-BUSQUEDA-MAY NOT EQUAL SPACE
038700           PERFORM 2120-VERIFICA-TEXTO-LIBRE
038800              THRU 2120-VERIFICA-TEXTO-LIBRE-EXIT
038900        END-IF
039000     END-IF
039010
039020     IF WS-88-CUMPLE-FILTROS
039030        IF FL0-PERSON-ID NOT EQUAL SPACE
039040           PERFORM 2140-VERIFICA-PERSONA
039050              THRU 2140-VERIFICA-PERSONA-EXIT
039060        END-IF
039070     END-IF
039100
039200     IF WS-88-CUMPLE-FILTROS
039300        PERFORM 2130-ARMA-RENGLON-RESULTADO
039400           THRU 2130-ARMA-RENGLON-RESULTADO-EXIT
039500     END-IF
039600     .
039700 2100-EVALUA-FILTROS-EXIT.
039800     EXIT.
039900
040000 2110-VERIFICA-TIPO.
040100     SET WS-88-NO-ENCONTRADO TO TRUE
040200     PERFORM 2115-BUSCA-MODELO-POR-ID
040300        THRU 2115-BUSCA-MODELO-POR-ID-EXIT
040400        VARYING TB-MD-IDX FROM 1 BY 1
040500        UNTIL TB-MD-IDX IS GREATER THAN TB-MD-CANT
040600           OR WS-88-ENCONTRADO
040700     IF WS-88-NO-ENCONTRADO
040800        OR TB-MD-ASSET-TYPE-ID (TB-MD-IDX) NOT EQUAL FL0-TYPE-ID
040900        SET WS-88-NO-CUMPLE-FILTROS TO TRUE
041000     END-IF
041100     .
041200 2110-VERIFICA-TIPO-EXIT.
041300     EXIT.
041400
041500 2115-BUSCA-MODELO-POR-ID.
041600     IF TB-MD-ID (TB-MD-IDX) EQUAL AST-MODEL-ID
041700        SET WS-88-ENCONTRADO TO TRUE
041800     END-IF
041900     .
042000 2115-BUSCA-MODELO-POR-ID-EXIT.
042100     EXIT.
042200
042300 2120-VERIFICA-TEXTO-LIBRE.
042400     MOVE AST-TAG         TO WS-TAG-MAYUSCULA
042500     MOVE AST-SERIAL      TO WS-SERIAL-MAYUSCULA
042600     MOVE AST-DESCRIPTION TO WS-DESC-MAYUSCULA
042700     INSPECT WS-TAG-MAYUSCULA CONVERTING
042800             'abcdefghijklmnopqrstuvwxyz' TO
042900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043000     INSPECT WS-SERIAL-MAYUSCULA CONVERTING
043100             'abcdefghijklmnopqrstuvwxyz' TO
043200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043300     INSPECT WS-DESC-MAYUSCULA CONVERTING
043400             'abcdefghijklmnopqrstuvwxyz' TO
043500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043600
043700     SET WS-88-NO-CUMPLE-FILTROS TO TRUE
043800     INSPECT WS-TAG-MAYUSCULA TALLYING WS-SUBIDX FOR ALL
043900             WS-TEXTO-BUSQUEDA-MAY (1:WS-LONG-BUSQUEDA)
044000     IF WS-SUBIDX IS GREATER THAN ZERO
044100        SET WS-88-CUMPLE-FILTROS TO TRUE
044200     ELSE
044300        INSPECT WS-SERIAL-MAYUSCULA TALLYING WS-SUBIDX
044400                FOR ALL WS-TEXTO-BUSQUEDA-MAY (1:WS-LONG-BUSQUEDA)
044500        IF WS-SUBIDX IS GREATER THAN ZERO
044600           SET WS-88-CUMPLE-FILTROS TO TRUE
044700        ELSE
044800           INSPECT WS-DESC-MAYUSCULA TALLYING WS-SUBIDX
044900                   FOR ALL WS-TEXTO-BUSQUEDA-MAY (1:WS-LONG-BUSQUEDA)
045000           IF WS-SUBIDX IS GREATER THAN ZERO
045100              SET WS-88-CUMPLE-FILTROS TO TRUE
045200           END-IF
045300        END-IF
045400     END-IF
045500     .
045600 2120-VERIFICA-TEXTO-LIBRE-EXIT.
045700     EXIT.
045710
045720 2140-VERIFICA-PERSONA.
045730     SET WS-88-NO-ENCONTRADO TO TRUE
045740     IF TB-AG-CANT IS GREATER THAN ZERO
045750        PERFORM 2145-BUSCA-ASIGNACION-ABIERTA
045760           THRU 2145-BUSCA-ASIGNACION-ABIERTA-EXIT
045770           VARYING TB-AG-IDX FROM 1 BY 1
045780           UNTIL TB-AG-IDX IS GREATER THAN TB-AG-CANT
045790              OR WS-88-ENCONTRADO
045800     END-IF
045810     IF WS-88-NO-ENCONTRADO
045820        SET WS-88-NO-CUMPLE-FILTROS TO TRUE
045830     END-IF
045840     .
045850 2140-VERIFICA-PERSONA-EXIT.
045860     EXIT.
045870
045880 2145-BUSCA-ASIGNACION-ABIERTA.
045890     IF TB-AG-ASSET-ID (TB-AG-IDX) EQUAL AST-ID
045900        AND TB-AG-PERSON-ID (TB-AG-IDX) EQUAL FL0-PERSON-ID
045910        AND TB-AG-END-TS (TB-AG-IDX) EQUAL SPACE
045920        SET WS-88-ENCONTRADO TO TRUE
045930     END-IF
045940     .
045950 2145-BUSCA-ASIGNACION-ABIERTA-EXIT.
045960     EXIT.
045970
045980 2130-ARMA-RENGLON-RESULTADO.
045990     ADD 1 TO TB-RS-CANT
045995     SET TB-RS-IDX TO TB-RS-CANT
046000     MOVE AST-TAG        TO TB-RS-TAG (TB-RS-IDX)
046100     MOVE AST-SERIAL     TO TB-RS-SERIAL (TB-RS-IDX)
046200     MOVE AST-ID         TO TB-RS-ASSET-ID (TB-RS-IDX)
046300     MOVE AST-STATUS     TO TB-RS-STATUS (TB-RS-IDX)
046400
046500     SET WS-88-NO-ENCONTRADO TO TRUE
046600     PERFORM 2115-BUSCA-MODELO-POR-ID
046700        THRU 2115-BUSCA-MODELO-POR-ID-EXIT
046800        VARYING TB-MD-IDX FROM 1 BY 1
046900        UNTIL TB-MD-IDX IS GREATER THAN TB-MD-CANT
047000           OR WS-88-ENCONTRADO
047100     MOVE SPACE TO TB-RS-TYPE-NAME (TB-RS-IDX)
047200     IF WS-88-ENCONTRADO
047300        PERFORM 2117-BUSCA-TIPO-POR-ID
047400           THRU 2117-BUSCA-TIPO-POR-ID-EXIT
047500           VARYING TB-TY-IDX FROM 1 BY 1
047600           UNTIL TB-TY-IDX IS GREATER THAN TB-TY-CANT
047700     END-IF
047800
047900     MOVE SPACE TO TB-RS-DEPARTMENT-NAME (TB-RS-IDX)
048000     PERFORM 2119-BUSCA-OU-POR-ID
048100        THRU 2119-BUSCA-OU-POR-ID-EXIT
048200        VARYING TB-OU-IDX FROM 1 BY 1
048300        UNTIL TB-OU-IDX IS GREATER THAN TB-OU-CANT
048400     .
048500 2130-ARMA-RENGLON-RESULTADO-EXIT.
048600     EXIT.
048700
048800 2117-BUSCA-TIPO-POR-ID.
048900     IF TB-TY-ID (TB-TY-IDX) EQUAL
049000           TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
049100        MOVE TB-TY-NAME (TB-TY-IDX) TO TB-RS-TYPE-NAME (TB-RS-IDX)
049200     END-IF
049300     .
049400 2117-BUSCA-TIPO-POR-ID-EXIT.
049500     EXIT.
049600
049700 2119-BUSCA-OU-POR-ID.
049800     IF TB-OU-ID (TB-OU-IDX) EQUAL AST-LOCATION-ID
049900        MOVE TB-OU-NAME (TB-OU-IDX) TO
049950                              TB-RS-DEPARTMENT-NAME (TB-RS-IDX)
050000     END-IF
050100     .
050200 2119-BUSCA-OU-POR-ID-EXIT.
050300     EXIT.
050400
050500*****************************************************************
050550*   PAGINACION Y ESCRITURA DE LOS RENGLONES QUE CUMPLIERON LOS  *
050600*   FILTROS, EN ORDEN DE ETIQUETA/SERIE (SELECCION DEL MENOR    *
050650*   CADA VEZ, TABLA PEQUENIA, NO AMERITA SORT).                 *
050700*****************************************************************
050750 2900-PAGINA-Y-ESCRIBE.
050800    PERFORM 2910-DEVUELVE-Y-ESCRIBE-UN-RENGLON
050850       THRU 2910-DEVUELVE-Y-ESCRIBE-UN-RENGLON-EXIT
050900       VARYING WS-SUBIDX FROM 1 BY 1
050950       UNTIL WS-SUBIDX IS GREATER THAN TB-RS-CANT
051000    .
051050 2900-PAGINA-Y-ESCRIBE-EXIT.
051100    EXIT.
051150
051200 2910-DEVUELVE-Y-ESCRIBE-UN-RENGLON.
051250    MOVE ZERO TO WS-MENOR-RENGLON-IDX
051300    PERFORM 2913-BUSCA-MENOR-RENGLON
051350       THRU 2913-BUSCA-MENOR-RENGLON-EXIT
051400       VARYING TB-RS-IDX FROM 1 BY 1
051450       UNTIL TB-RS-IDX IS GREATER THAN TB-RS-CANT
051500
051550    IF WS-MENOR-RENGLON-IDX IS GREATER THAN ZERO
051600       ADD 1 TO WS-CT-RENGLON
051650       IF WS-CT-RENGLON IS GREATER THAN OR EQUAL TO WS-CT-DESDE
051700          AND WS-CT-RENGLON IS LESS THAN OR EQUAL TO WS-CT-HASTA
051750          MOVE TB-RS-ASSET-ID (WS-MENOR-RENGLON-IDX) TO LS0-ASSET-ID
051800          MOVE TB-RS-TAG (WS-MENOR-RENGLON-IDX) TO LS0-TAG
051850          MOVE TB-RS-SERIAL (WS-MENOR-RENGLON-IDX) TO LS0-SERIAL
051900          MOVE TB-RS-STATUS (WS-MENOR-RENGLON-IDX) TO LS0-STATUS
051950          MOVE TB-RS-TYPE-NAME (WS-MENOR-RENGLON-IDX) TO
052000             LS0-TYPE-NAME
052050          MOVE TB-RS-DEPARTMENT-NAME (WS-MENOR-RENGLON-IDX) TO
052100             LS0-DEPARTMENT-NAME
052150          WRITE REG-LISTADO
052200          ADD 1 TO WS-CT-EN-PAGINA
052250       END-IF
052300       MOVE SPACE TO TB-RS-TAG (WS-MENOR-RENGLON-IDX)
052350    END-IF
052400    .
052450 2910-DEVUELVE-Y-ESCRIBE-UN-RENGLON-EXIT.
052500    EXIT.
052550
052600*****************************************************************
052650*   BUSQUEDA DEL MENOR RENGLON PENDIENTE POR ETIQUETA Y, A       *
052700*   IGUALDAD DE ETIQUETA, POR NUMERO DE SERIE (MISMA TECNICA DE  *
052750*   NEAS3000).                                                   *
052800*****************************************************************
052850 2913-BUSCA-MENOR-RENGLON.
052900    IF TB-RS-TAG (TB-RS-IDX) NOT EQUAL SPACE
052950       IF WS-MENOR-RENGLON-IDX EQUAL ZERO
053000          SET WS-MENOR-RENGLON-IDX TO TB-RS-IDX
053050       ELSE
053100          IF TB-RS-TAG (TB-RS-IDX) IS LESS THAN
053150             TB-RS-TAG (WS-MENOR-RENGLON-IDX)
053200             SET WS-MENOR-RENGLON-IDX TO TB-RS-IDX
053250          ELSE
053300             IF TB-RS-TAG (TB-RS-IDX) EQUAL
053350                TB-RS-TAG (WS-MENOR-RENGLON-IDX)
053400                AND TB-RS-SERIAL (TB-RS-IDX) IS LESS THAN
053450                TB-RS-SERIAL (WS-MENOR-RENGLON-IDX)
053500                SET WS-MENOR-RENGLON-IDX TO TB-RS-IDX
053550             END-IF
053600          END-IF
053650       END-IF
053700    END-IF
053750    .
053800 2913-BUSCA-MENOR-RENGLON-EXIT.
053850    EXIT.
054000
054100*****************************************************************
054200*                        CIERRE FINAL                           *
054300*****************************************************************
054400 3000-FINAL.
054500     MOVE WS-CT-COINCIDENCIAS TO WS-CT-COINCID-EDITADO
054600     MOVE SPACE TO REG-LISTADO
054700     MOVE 'TOTAL COINCIDENCIAS' TO LS0-TAG
054800     MOVE WS-CT-COINCID-EDITADO TO LS0-SERIAL
054900     WRITE REG-LISTADO
055000
055100     CLOSE ASSETMSF
055200     CLOSE LISTADOF
055300
055400     DISPLAY '****************************************'
055500     DISPLAY '*   NEAS4000 - FIN DE PROCESO           *'
055600     DISPLAY '****************************************'
055700     DISPLAY 'TOTAL COINCIDENCIAS........: ' WS-CT-COINCIDENCIAS
055800     DISPLAY 'RENGLONES EN ESTA PAGINA....: ' WS-CT-EN-PAGINA
055900     STOP RUN.
056000     .
056100 3000-FINAL-EXIT.
056200     EXIT.
