000100
000200*****************************************************************
000300* Program name:    NEAS3000.                                    *
000400* Original author: R.QUIROGA.                                   *
000500*                                                                *
000600* Maintenence Log                                               *
000700* Date       Author        Maintenance Requirement.             *
000800* ---------- ------------  -------------------------------------*
000900* 23/01/1993 R.QUIROGA     Initial version - reporte de resumen *
001000*                          de inventario de activos.              NEAS3001
001100* 07/07/1995 M.SAAVEDRA    Se agrega desglose por tipo de        *
001200*                          activo en orden alfabetico.            NEAS3002
001300* 14/12/1998 J.VELAZQUEZ   AJUSTE DE SIGLO (Y2K) EN FECHA DE      *
001400*                          PROCESO DEL ENCABEZADO.                NEAS3003
001500* 19/02/2003 M.SAAVEDRA    Se agrega desglose por departamento,  *
001600*                          solo unidades de categoria DEPARTMENT. NEAS3004
001700*****************************************************************
001800*****************************************************************
001900*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  NEAS3000.
002500 AUTHOR. RAMIRO QUIROGA.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. 23/01/1993.
002800 DATE-COMPILED. 23/01/1993.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS SW-CORRIDA-DE-PRUEBA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT ASSETMSF  ASSIGN TO ASSETMSF
004600                       FILE STATUS IS WS-ASSETMSF-STATUS.
004700
004800     SELECT ASSETTYF  ASSIGN TO ASSETTYF
004900                       FILE STATUS IS WS-ASSETTYF-STATUS.
005000
005100     SELECT ASSETMDF  ASSIGN TO ASSETMDF
005200                       FILE STATUS IS WS-ASSETMDF-STATUS.
005300
005400     SELECT ORGUNITF  ASSIGN TO ORGUNITF
005500                       FILE STATUS IS WS-ORGUNITF-STATUS.
005600
005700     SELECT SUMARIOF  ASSIGN TO SUMARIOF
005800                       FILE STATUS IS WS-SUMARIOF-STATUS.
005900
006000*****************************************************************
006100*                                                               *
006200*                      D A T A   D I V I S I O N                *
006300*                                                               *
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  ASSETMSF
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORD CONTAINS 420 CHARACTERS.
007200 01  REG-ASSETMS.
007300     COPY NEASTMS0.
007400
007500 FD  ASSETTYF
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORD CONTAINS 125 CHARACTERS.
007900 01  REG-ASSETTY.
008000     COPY NEASTTY0.
008100
008200 FD  ASSETMDF
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORD CONTAINS 157 CHARACTERS.
008600 01  REG-ASSETMD.
008700     COPY NEASTMD0.
008800
008900 FD  ORGUNITF
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORD CONTAINS 150 CHARACTERS.
009300 01  REG-ORGUNIT.
009400     COPY NEASTOU0.
009500
009600 FD  SUMARIOF
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORD CONTAINS 132 CHARACTERS.
010000     COPY NEASTRP0.
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  WS-FILE-STATUS-FIELDS.
010500     05 WS-ASSETMSF-STATUS            PIC X(02) VALUE SPACE.
010600     05 WS-ASSETTYF-STATUS            PIC X(02) VALUE SPACE.
010700     05 WS-ASSETMDF-STATUS            PIC X(02) VALUE SPACE.
010800     05 WS-ORGUNITF-STATUS            PIC X(02) VALUE SPACE.
010900     05 WS-SUMARIOF-STATUS            PIC X(02) VALUE SPACE.
011000
011100 01  TB-TIPO.
011200     05 TB-TY-CANT                    PIC S9(4) COMP VALUE ZERO.
011300     05 TB-TY-FILA OCCURS 200 TIMES INDEXED BY TB-TY-IDX.
011400         10 TB-TY-ID                   PIC X(36).
011500         10 TB-TY-NAME                 PIC X(30).
011600         10 TB-TY-CANTIDAD             PIC S9(7) COMP VALUE ZERO.
011700
011800 01  TB-MODELO.
011900     05 TB-MD-CANT                    PIC S9(4) COMP VALUE ZERO.
012000     05 TB-MD-FILA OCCURS 500 TIMES INDEXED BY TB-MD-IDX.
012100         10 TB-MD-ID                   PIC X(36).
012200         10 TB-MD-ASSET-TYPE-ID        PIC X(36).
012300
012400 01  TB-DEPARTAMENTO.
012500     05 TB-DP-CANT                    PIC S9(4) COMP VALUE ZERO.
012600     05 TB-DP-FILA OCCURS 1000 TIMES INDEXED BY TB-DP-IDX.
012700         10 TB-DP-ID                   PIC X(36).
012800         10 TB-DP-NAME                 PIC X(40).
012900         10 TB-DP-CANTIDAD             PIC S9(7) COMP VALUE ZERO.
013000
013100 01  WS-CONTADORES.
013200     05 WS-CT-TOTAL                   PIC S9(7) COMP VALUE ZERO.
013300     05 WS-CT-ACTIVE                  PIC S9(7) COMP VALUE ZERO.
013400     05 WS-CT-SPARE                   PIC S9(7) COMP VALUE ZERO.
013500     05 WS-CT-REPAIR                  PIC S9(7) COMP VALUE ZERO.
013600     05 WS-CT-RETIRED                 PIC S9(7) COMP VALUE ZERO.
013700
013800 01  WS-VARIABLES-TRABAJO.
013900     05 WS-ENCONTRADO-SW              PIC X(01) VALUE 'N'.
014000         88 WS-88-ENCONTRADO            VALUE 'S'.
014100         88 WS-88-NO-ENCONTRADO         VALUE 'N'.
014200     05 WS-SUBIDX                     PIC S9(4) COMP VALUE ZERO.
014300     05 WS-MENOR-TIPO-IDX             PIC S9(4) COMP VALUE ZERO.
014400     05 WS-MENOR-DEPTO-IDX            PIC S9(4) COMP VALUE ZERO.
014500
014600 01  CT-CONSTANTES.
014700     05 CT-FECHA-PROCESO              PIC X(10) VALUE
014800                                       '1993-01-23'.
014900
015000 PROCEDURE DIVISION.
015100
015200     PERFORM 1000-INICIO
015300        THRU 1000-INICIO-EXIT
015400
015500     PERFORM 2000-PROCESO
015600        THRU 2000-PROCESO-EXIT
015700
015800     PERFORM 3000-FINAL
015900        THRU 3000-FINAL-EXIT
016000     .
016100
016200*****************************************************************
016300*                      APERTURAS Y CARGAS                       *
016400*****************************************************************
016500 1000-INICIO.
016600
016700     OPEN INPUT ASSETTYF
016800     IF WS-ASSETTYF-STATUS IS EQUAL '00'
016900        PERFORM 1005-LEE-UN-TIPO
017000           THRU 1005-LEE-UN-TIPO-EXIT
017100           UNTIL WS-ASSETTYF-STATUS IS NOT EQUAL '00'
017200        CLOSE ASSETTYF
017300     END-IF
017400
017500     OPEN INPUT ASSETMDF
017600     IF WS-ASSETMDF-STATUS IS EQUAL '00'
017700        PERFORM 1015-LEE-UN-MODELO
017800           THRU 1015-LEE-UN-MODELO-EXIT
017900           UNTIL WS-ASSETMDF-STATUS IS NOT EQUAL '00'
018000        CLOSE ASSETMDF
018100     END-IF
018200
018300     OPEN INPUT ORGUNITF
018400     IF WS-ORGUNITF-STATUS IS EQUAL '00'
018500        PERFORM 1025-LEE-UNA-ORGUNIT
018600           THRU 1025-LEE-UNA-ORGUNIT-EXIT
018700           UNTIL WS-ORGUNITF-STATUS IS NOT EQUAL '00'
018800        CLOSE ORGUNITF
018900     END-IF
019000
019100     OPEN INPUT ASSETMSF
019200     IF WS-ASSETMSF-STATUS IS NOT EQUAL '00'
019300        DISPLAY 'ERROR APERTURA ASSETMSF CODE: '
019400                 WS-ASSETMSF-STATUS
019500     END-IF
019600
019700     OPEN OUTPUT SUMARIOF
019800     .
019900 1000-INICIO-EXIT.
020000     EXIT.
020100
020200 1005-LEE-UN-TIPO.
020300     READ ASSETTYF INTO REG-ASSETTY
020400        AT END
020500           MOVE '99' TO WS-ASSETTYF-STATUS
020600        NOT AT END
020700           ADD 1 TO TB-TY-CANT
020800           SET TB-TY-IDX TO TB-TY-CANT
020900           MOVE TY0-ID   TO TB-TY-ID (TB-TY-IDX)
021000           MOVE TY0-NAME TO TB-TY-NAME (TB-TY-IDX)
021100           MOVE ZERO     TO TB-TY-CANTIDAD (TB-TY-IDX)
021200     END-READ
021300     .
021400 1005-LEE-UN-TIPO-EXIT.
021500     EXIT.
021600
021700 1015-LEE-UN-MODELO.
021800     READ ASSETMDF INTO REG-ASSETMD
021900        AT END
022000           MOVE '99' TO WS-ASSETMDF-STATUS
022100        NOT AT END
022200           ADD 1 TO TB-MD-CANT
022300           SET TB-MD-IDX TO TB-MD-CANT
022400           MOVE MD0-ID            TO TB-MD-ID (TB-MD-IDX)
022500           MOVE MD0-ASSET-TYPE-ID TO
022600                          TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
022700     END-READ
022800     .
022900 1015-LEE-UN-MODELO-EXIT.
023000     EXIT.
023100
023200 1025-LEE-UNA-ORGUNIT.
023300     READ ORGUNITF INTO REG-ORGUNIT
023400        AT END
023500           MOVE '99' TO WS-ORGUNITF-STATUS
023600        NOT AT END
023700           IF OU0-88-DEPARTMENT
023800              ADD 1 TO TB-DP-CANT
023900              SET TB-DP-IDX TO TB-DP-CANT
024000              MOVE OU0-ID   TO TB-DP-ID (TB-DP-IDX)
024100              MOVE OU0-NAME TO TB-DP-NAME (TB-DP-IDX)
024200              MOVE ZERO     TO TB-DP-CANTIDAD (TB-DP-IDX)
024300           END-IF
024400     END-READ
024500     .
024600 1025-LEE-UNA-ORGUNIT-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000*           LECTURA UNICA DE ACTIVOS Y ACUMULACION               *
025100*****************************************************************
025200 2000-PROCESO.
025300     PERFORM 2005-LEE-UN-ACTIVO
025400        THRU 2005-LEE-UN-ACTIVO-EXIT
025500        UNTIL WS-ASSETMSF-STATUS IS NOT EQUAL '00'
025600
025700     PERFORM 2900-IMPRIME-REPORTE
025800        THRU 2900-IMPRIME-REPORTE-EXIT
025900     .
026000 2000-PROCESO-EXIT.
026100     EXIT.
026200
026300 2005-LEE-UN-ACTIVO.
026400     READ ASSETMSF INTO REG-ASSETMS
026500        AT END
026600           MOVE '99' TO WS-ASSETMSF-STATUS
026700        NOT AT END
026800           PERFORM 2100-ACUMULA-ESTADO
026900              THRU 2100-ACUMULA-ESTADO-EXIT
027000           PERFORM 2200-ACUMULA-TIPO
027100              THRU 2200-ACUMULA-TIPO-EXIT
027200           PERFORM 2300-ACUMULA-DEPTO
027300              THRU 2300-ACUMULA-DEPTO-EXIT
027400     END-READ
027500     .
027600 2005-LEE-UN-ACTIVO-EXIT.
027700     EXIT.
027800
027900 2100-ACUMULA-ESTADO.
028000     ADD 1 TO WS-CT-TOTAL
028100     EVALUATE TRUE
028200        WHEN AST-88-ACTIVE  ADD 1 TO WS-CT-ACTIVE
028300        WHEN AST-88-SPARE   ADD 1 TO WS-CT-SPARE
028400        WHEN AST-88-REPAIR  ADD 1 TO WS-CT-REPAIR
028500        WHEN AST-88-RETIRED ADD 1 TO WS-CT-RETIRED
028600     END-EVALUATE
028700     .
028800 2100-ACUMULA-ESTADO-EXIT.
028900     EXIT.
029000
029100 2200-ACUMULA-TIPO.
029200     SET WS-88-NO-ENCONTRADO TO TRUE
029300     IF TB-MD-CANT IS GREATER THAN ZERO
029400        PERFORM 2205-BUSCA-MODELO-POR-ID
029500           THRU 2205-BUSCA-MODELO-POR-ID-EXIT
029600           VARYING WS-SUBIDX FROM 1 BY 1
029700           UNTIL WS-SUBIDX IS GREATER THAN TB-MD-CANT
029800              OR WS-88-ENCONTRADO
029900     END-IF
030000
030100     IF WS-88-ENCONTRADO
030200        PERFORM 2215-ACUMULA-TIPO-CANTIDAD
030300           THRU 2215-ACUMULA-TIPO-CANTIDAD-EXIT
030400           VARYING TB-TY-IDX FROM 1 BY 1
030500           UNTIL TB-TY-IDX IS GREATER THAN TB-TY-CANT
030600     END-IF
030700     .
030800 2200-ACUMULA-TIPO-EXIT.
030900     EXIT.
031000
031100 2205-BUSCA-MODELO-POR-ID.
031200     IF TB-MD-ID (WS-SUBIDX) EQUAL AST-MODEL-ID
031300        SET WS-88-ENCONTRADO TO TRUE
031400        SET TB-MD-IDX TO WS-SUBIDX
031500     END-IF
031600     .
031700 2205-BUSCA-MODELO-POR-ID-EXIT.
031800     EXIT.
031900
032000 2215-ACUMULA-TIPO-CANTIDAD.
032100     IF TB-TY-ID (TB-TY-IDX) EQUAL
032200           TB-MD-ASSET-TYPE-ID (TB-MD-IDX)
032300        ADD 1 TO TB-TY-CANTIDAD (TB-TY-IDX)
032400     END-IF
032500     .
032600 2215-ACUMULA-TIPO-CANTIDAD-EXIT.
032700     EXIT.
032800
032900 2300-ACUMULA-DEPTO.
033000     PERFORM 2305-ACUMULA-DEPTO-CANTIDAD
033100        THRU 2305-ACUMULA-DEPTO-CANTIDAD-EXIT
033200        VARYING TB-DP-IDX FROM 1 BY 1
033300        UNTIL TB-DP-IDX IS GREATER THAN TB-DP-CANT
033400     .
033500 2300-ACUMULA-DEPTO-EXIT.
033600     EXIT.
033700
033800 2305-ACUMULA-DEPTO-CANTIDAD.
033900     IF TB-DP-ID (TB-DP-IDX) EQUAL AST-LOCATION-ID
034000        ADD 1 TO TB-DP-CANTIDAD (TB-DP-IDX)
034100     END-IF
034200     .
034300 2305-ACUMULA-DEPTO-CANTIDAD-EXIT.
034400     EXIT.
034500
034600*****************************************************************
034700*                    IMPRESION DEL REPORTE                      *
034800*****************************************************************
034900 2900-IMPRIME-REPORTE.
035000     MOVE SPACE TO RP0-LINEA-IMPRESION
035100     MOVE 'INVENTORY SUMMARY REPORT' TO RP0E-LITERAL
035200     MOVE CT-FECHA-PROCESO           TO RP0E-FECHA-PROCESO
035300     WRITE RP0-LINEA-IMPRESION
035400
035500     MOVE SPACE TO RP0-LINEA-IMPRESION
035600     MOVE 'TOTAL ASSETS'   TO RP0S-LITERAL
035700     MOVE SPACE            TO RP0S-STATUS
035800     MOVE WS-CT-TOTAL      TO RP0S-CANTIDAD
035900     WRITE RP0-LINEA-IMPRESION
036000
036100     MOVE SPACE TO RP0-LINEA-IMPRESION
036200     MOVE 'STATUS'       TO RP0S-LITERAL
036300     MOVE 'ACTIVE  '     TO RP0S-STATUS
036400     MOVE WS-CT-ACTIVE   TO RP0S-CANTIDAD
036500     WRITE RP0-LINEA-IMPRESION
036600
036700     MOVE SPACE TO RP0-LINEA-IMPRESION
036800     MOVE 'STATUS'       TO RP0S-LITERAL
036900     MOVE 'SPARE   '     TO RP0S-STATUS
037000     MOVE WS-CT-SPARE    TO RP0S-CANTIDAD
037100     WRITE RP0-LINEA-IMPRESION
037200
037300     MOVE SPACE TO RP0-LINEA-IMPRESION
037400     MOVE 'STATUS'       TO RP0S-LITERAL
037500     MOVE 'REPAIR  '     TO RP0S-STATUS
037600     MOVE WS-CT-REPAIR   TO RP0S-CANTIDAD
037700     WRITE RP0-LINEA-IMPRESION
037800
037900     MOVE SPACE TO RP0-LINEA-IMPRESION
038000     MOVE 'STATUS'       TO RP0S-LITERAL
038100     MOVE 'RETIRED '     TO RP0S-STATUS
038200     MOVE WS-CT-RETIRED  TO RP0S-CANTIDAD
038300     WRITE RP0-LINEA-IMPRESION
038400
038500     MOVE SPACE TO RP0-LINEA-IMPRESION
038600     MOVE 'ASSETS BY TYPE' TO RP0T-LITERAL
038700     WRITE RP0-LINEA-IMPRESION
038800
038900     PERFORM 2910-IMPRIME-TIPOS-ORDENADOS
039000        THRU 2910-IMPRIME-TIPOS-ORDENADOS-EXIT
039100
039200     MOVE SPACE TO RP0-LINEA-IMPRESION
039300     MOVE 'ASSETS BY DEPARTMENT' TO RP0D-LITERAL
039400     WRITE RP0-LINEA-IMPRESION
039500
039600     PERFORM 2920-IMPRIME-DEPTOS-ORDENADOS
039700        THRU 2920-IMPRIME-DEPTOS-ORDENADOS-EXIT
039800     .
039900 2900-IMPRIME-REPORTE-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300*   IMPRESION DE TIPOS EN ORDEN ALFABETICO POR NOMBRE (SELECCION *
040400*   DEL MENOR CADA VEZ, TABLA PEQUENIA, NO AMERITA SORT).        *
040500*****************************************************************
040600 2910-IMPRIME-TIPOS-ORDENADOS.
040700     PERFORM 2911-IMPRIME-UN-TIPO-ORDENADO
040800        THRU 2911-IMPRIME-UN-TIPO-ORDENADO-EXIT
040900        VARYING WS-SUBIDX FROM 1 BY 1
041000        UNTIL WS-SUBIDX IS GREATER THAN TB-TY-CANT
041100     .
041200 2910-IMPRIME-TIPOS-ORDENADOS-EXIT.
041300     EXIT.
041400
041500 2911-IMPRIME-UN-TIPO-ORDENADO.
041600     MOVE ZERO TO WS-MENOR-TIPO-IDX
041700     PERFORM 2913-BUSCA-MENOR-TIPO
041800        THRU 2913-BUSCA-MENOR-TIPO-EXIT
041900        VARYING TB-TY-IDX FROM 1 BY 1
042000        UNTIL TB-TY-IDX IS GREATER THAN TB-TY-CANT
042100
042200     IF WS-MENOR-TIPO-IDX IS GREATER THAN ZERO
042300        MOVE SPACE TO RP0-LINEA-IMPRESION
042400        MOVE 'TYPE'  TO RP0T-LITERAL
042500        MOVE TB-TY-NAME (WS-MENOR-TIPO-IDX)     TO RP0T-TIPO
042600        MOVE TB-TY-CANTIDAD (WS-MENOR-TIPO-IDX) TO
042700                                                 RP0T-CANTIDAD
042800        WRITE RP0-LINEA-IMPRESION
042900        MOVE SPACE TO TB-TY-NAME (WS-MENOR-TIPO-IDX)
043000     END-IF
043100     .
043200 2911-IMPRIME-UN-TIPO-ORDENADO-EXIT.
043300     EXIT.
043400
043500 2913-BUSCA-MENOR-TIPO.
043600     IF TB-TY-NAME (TB-TY-IDX) NOT EQUAL SPACE
043700        IF WS-MENOR-TIPO-IDX EQUAL ZERO
043800           SET WS-MENOR-TIPO-IDX TO TB-TY-IDX
043900        ELSE
044000           IF TB-TY-NAME (TB-TY-IDX) IS LESS THAN
044100                 TB-TY-NAME (WS-MENOR-TIPO-IDX)
044200              SET WS-MENOR-TIPO-IDX TO TB-TY-IDX
044300           END-IF
044400        END-IF
044500     END-IF
044600     .
044700 2913-BUSCA-MENOR-TIPO-EXIT.
044800     EXIT.
044900
045000 2920-IMPRIME-DEPTOS-ORDENADOS.
045100     PERFORM 2921-IMPRIME-UN-DEPTO-ORDENADO
045200        THRU 2921-IMPRIME-UN-DEPTO-ORDENADO-EXIT
045300        VARYING WS-SUBIDX FROM 1 BY 1
045400        UNTIL WS-SUBIDX IS GREATER THAN TB-DP-CANT
045500     .
045600 2920-IMPRIME-DEPTOS-ORDENADOS-EXIT.
045700     EXIT.
045800
045900 2921-IMPRIME-UN-DEPTO-ORDENADO.
046000     MOVE ZERO TO WS-MENOR-DEPTO-IDX
046100     PERFORM 2923-BUSCA-MENOR-DEPTO
046200        THRU 2923-BUSCA-MENOR-DEPTO-EXIT
046300        VARYING TB-DP-IDX FROM 1 BY 1
046400        UNTIL TB-DP-IDX IS GREATER THAN TB-DP-CANT
046500
046600     IF WS-MENOR-DEPTO-IDX IS GREATER THAN ZERO
046700        MOVE SPACE TO RP0-LINEA-IMPRESION
046800        MOVE 'DEPARTMENT' TO RP0D-LITERAL
046900        MOVE TB-DP-NAME (WS-MENOR-DEPTO-IDX) TO
047000                                            RP0D-DEPARTAMENTO
047100        MOVE TB-DP-CANTIDAD (WS-MENOR-DEPTO-IDX) TO
047200                                            RP0D-CANTIDAD
047300        WRITE RP0-LINEA-IMPRESION
047400        MOVE SPACE TO TB-DP-NAME (WS-MENOR-DEPTO-IDX)
047500     END-IF
047600     .
047700 2921-IMPRIME-UN-DEPTO-ORDENADO-EXIT.
047800     EXIT.
047900
048000 2923-BUSCA-MENOR-DEPTO.
048100     IF TB-DP-NAME (TB-DP-IDX) NOT EQUAL SPACE
048200        IF WS-MENOR-DEPTO-IDX EQUAL ZERO
048300           SET WS-MENOR-DEPTO-IDX TO TB-DP-IDX
048400        ELSE
048500           IF TB-DP-NAME (TB-DP-IDX) IS LESS THAN
048600                 TB-DP-NAME (WS-MENOR-DEPTO-IDX)
048700              SET WS-MENOR-DEPTO-IDX TO TB-DP-IDX
048800           END-IF
048900        END-IF
049000     END-IF
049100     .
049200 2923-BUSCA-MENOR-DEPTO-EXIT.
049300     EXIT.
049400
049500*****************************************************************
049600*                        CIERRE FINAL                           *
049700*****************************************************************
049800 3000-FINAL.
049900     CLOSE ASSETMSF
050000     CLOSE SUMARIOF
050100
050200     DISPLAY '****************************************'
050300     DISPLAY '*   NEAS3000 - FIN DE PROCESO           *'
050400     DISPLAY '****************************************'
050500     DISPLAY 'TOTAL DE ACTIVOS PROCESADOS: ' WS-CT-TOTAL
050600     STOP RUN.
050700     .
050800 3000-FINAL-EXIT.
050900     EXIT.
