000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEASTRP0                                   *
000400*                                                                *
000500* DESCRIPCION:  LINEA DE IMPRESION DEL REPORTE DE RESUMEN DE     *
000600*               INVENTARIO (NEAS3000).  UN SOLO RENGLON DE 132   *
000700*               POSICIONES CON CUATRO VISTAS REDEFINIDAS SEGUN   *
000800*               LA SECCION DEL REPORTE QUE SE ESTE IMPRIMIENDO:  *
000900*               ENCABEZADO, LINEA DE ESTADO, LINEA DE TIPO Y     *
001000*               LINEA DE DEPARTAMENTO.                           *
001100*                                                                *
001200* -------------------------------------------------------------- *
001300*                                                                *
001400*           LONGITUD : 132 POSICIONES.                           *
001500*           PREFIJO  : RP0.                                      *
001600*                                                                *
001700******************************************************************
001800*  MTTO  FECHA     AUTOR          DESCRIPCION                    *
001900*  ----  --------  -------------  ------------------------------ *
002000*  0001  12/11/88  M.SAAVEDRA     ALTA INICIAL DEL LAYOUT.        *
002100******************************************************************
002200     01  RP0-LINEA-IMPRESION                 PIC X(132).
002300*---------------------------------------------------------------*
002400*    VISTA DE ENCABEZADO.                                       *
002500*---------------------------------------------------------------*
002600     01  RP0-LINEA-ENCABEZADO REDEFINES RP0-LINEA-IMPRESION.
002700         05  RP0E-LITERAL                    PIC X(40).
002800         05  RP0E-FECHA-PROCESO              PIC X(10).
002900         05  FILLER                          PIC X(82).
003000*---------------------------------------------------------------*
003100*    VISTA DE LINEA DE ESTADO (AVAILABLE/DEPLOYED/IN-REPAIR/    *
003200*    RETIRED).                                                  *
003300*---------------------------------------------------------------*
003400     01  RP0-LINEA-ESTADO REDEFINES RP0-LINEA-IMPRESION.
003500         05  RP0S-LITERAL                    PIC X(20).
003600         05  RP0S-STATUS                     PIC X(08).
003700         05  FILLER                          PIC X(04).
003800         05  RP0S-CANTIDAD                   PIC ZZZ,ZZ9.
003900         05  FILLER                          PIC X(93).
004000*---------------------------------------------------------------*
004100*    VISTA DE LINEA DE TIPO DE ACTIVO.                          *
004200*---------------------------------------------------------------*
004300     01  RP0-LINEA-TIPO REDEFINES RP0-LINEA-IMPRESION.
004400         05  RP0T-LITERAL                    PIC X(20).
004500         05  RP0T-TIPO                       PIC X(30).
004600         05  RP0T-CANTIDAD                   PIC ZZZ,ZZ9.
004700         05  FILLER                          PIC X(75).
004800*---------------------------------------------------------------*
004900*    VISTA DE LINEA DE DEPARTAMENTO.                            *
005000*---------------------------------------------------------------*
005100     01  RP0-LINEA-DEPTO REDEFINES RP0-LINEA-IMPRESION.
005200         05  RP0D-LITERAL                    PIC X(20).
005300         05  RP0D-DEPARTAMENTO               PIC X(40).
005400         05  RP0D-CANTIDAD                   PIC ZZZ,ZZ9.
005500         05  FILLER                          PIC X(65).
